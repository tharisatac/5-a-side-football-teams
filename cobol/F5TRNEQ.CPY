000100******************************************************************
000200*          F5TRNEQ  -  TRAN ARMADO EQUIPOS                       *
000300******************************************************************
000400* COPY DE LA TRANSACCION DE ARMADO DE EQUIPOS (EQUTRN), LEIDA    *
000500* POR F5ARMEQ.  EL PRIMER REGISTRO DE CADA CORRIDA ES LA         *
000600* CABECERA (CANTIDAD DE JUGADORES A RESOLVER DE LA LISTA QUE     *
000700* SIGUE); LOS REGISTROS SIGUIENTES -- TANTOS COMO TRN-EQ-        *
000800* CANTIDAD -- TRAEN UN NOMBRE DE JUGADOR CADA UNO.  EL TAMANO DE *
000900* CADA EQUIPO NO SE RECIBE EN LA TRANSACCION; F5ARMEQ LO DERIVA  *
001000* DE LA CANTIDAD DE JUGADORES QUE SI SE LOCALIZAN EN JUGMAE.      *
001100* AMBAS VISTAS COMPARTEN LA MISMA AREA FISICA DE 20 BYTES.        *
001200*-----------------------------------------------------------------
001300* 2024-02-19  PEDR  TKT-4475  CREACION INICIAL DEL LAYOUT.       *
001400* 2024-06-05  DANR  TKT-4598  SE ELIMINAN TAM-1/TAM-2 DE LA       *
001500*                             CABECERA; EL TAMANO DE CADA EQUIPO *
001600*                             SE CALCULA, NO SE RECIBE.          *
001700******************************************************************
001800 01  REG-EQUTRN                     PIC X(20).
001900     88  FIN-EQUTRN                         VALUE HIGH-VALUES.
002000 01  WKS-EQUTRN-CAB REDEFINES REG-EQUTRN.
002100     05  TRN-EQ-CANTIDAD             PIC 9(02).
002200     05  FILLER                      PIC X(18).
002300 01  WKS-EQUTRN-DET REDEFINES REG-EQUTRN.
002400     05  TRN-EQ-NOMBRE               PIC X(20).
