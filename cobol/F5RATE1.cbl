000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5RATE1                                          *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : MOTOR DE CALIFICACION DEL JUGADOR.  VALIDA LOS   *
000800*             : SEIS ATRIBUTOS, CALCULA EL RATING BASE (PROMEDIO *
000900*             : PONDERADO), APLICA EL MULTIPLICADOR DE FORMA Y   *
001000*             : ACTUALIZA LA FORMA DESPUES DE UN PARTIDO.        *
001100* ARCHIVOS    : NO APLICA (CALCULO PURO POR REGISTRO)            *
001200* ACCION (ES) : V=VALIDA Y CALIFICA, G=GANADOR, P=PERDEDOR       *
001300* PROGRAMA(S) : LLAMADO POR F5MANTJ, F5IMPEX, F5ARMEQ, F5REPOR,  *
001400*             : F5POSTR                                          *
001500* INSTALADO   : 05/02/2024                                       *
001600* BPM/RATIONAL: 228940                                           *
001700* NOMBRE      : MOTOR DE CALIFICACION DEL JUGADOR                *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    F5RATE1.
002200 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.                  05/02/2024.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S
002900*-----------------------------------------------------------------
003000* 2024-02-05  PEDR  TKT-4471  CREACION INICIAL, CALCULO DE RATING.*
003100* 2024-02-20  PEDR  TKT-4479  SE AGREGA VALIDACION DE ATRIBUTOS.  *
003200* 2024-03-11  PEDR  TKT-4512  SE AGREGA MODO G/P PARA ACTUALIZAR  *
003300*                             FORMA TRAS UN PARTIDO.              *
003400* 2024-09-30  DANR  TKT-4671  SE CORRIGE REDONDEO DE DESPLIEGUE A *
003500*                             2 DECIMALES (ANTES TRUNCABA).       *
003600******************************************************************
003700*--> F5RATE1 NO ABRE NI LEE ARCHIVOS.  ES UNA SUBRUTINA DE CALCULO
003800*--> PURO: RECIBE SEIS ATRIBUTOS Y UN CODIGO DE MODO POR LINKAGE,
003900*--> DEVUELVE EL RATING (O LA FORMA ACTUALIZADA) Y REGRESA CON
004000*--> GOBACK.  ASI SE EVITA DUPLICAR LA FORMULA DE CALIFICACION EN
004100*--> LOS CINCO PROGRAMAS QUE LA NECESITAN.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*              T A B L A   D E   P E S O S   D E   A T R I B U T O S
005000******************************************************************
005100*--> LOS PESOS SE DECLARAN COMO LITERAL ALFANUMERICO Y SE REDEFINEN
005200*--> COMO TABLA NUMERICA PARA PODER INICIALIZAR LOS SEIS VALORES EN
005300*--> UNA SOLA VALUE CLAUSE; ASI SE EVITAN SEIS 05 CON VALUE POR
005400*--> SEPARADO.  EL ORDEN ES EL MISMO DE JUG-ATRIB-TBL (COPY
005500*--> F5JUGRE): TIRO/REGATE/PASE/MARCAJE/CONDICION/PORTERIA.
005600*--> TIRO=30 REGATE=30 PASE=15 MARCAJE=15 CONDICION=05 PORTERIA=05
005700 01  TABLA-PESOS-LIT.
005800     05  FILLER                     PIC X(12) VALUE '303015150505'.
005900*--> REDEFINE DE ARRIBA EN SEIS GRUPOS DE DOS DIGITOS; PESO-ATRIB
006000*--> (WS-I) ES EL PESO PORCENTUAL DEL ATRIBUTO WS-I.
006100 01  TABLA-PESOS REDEFINES TABLA-PESOS-LIT.
006200     05  PESO-ATRIB                 PIC 9(02) OCCURS 6 TIMES.
006300******************************************************************
006400*              P U N T A J E S   D E L   J U G A D O R
006500******************************************************************
006600*--> CARGA-PUNTAJES COPIA LOS SEIS CAMPOS DE ENLACE A ESTA TABLA
006700*--> PARA QUE VALIDA-ATRIBUTOS Y CALCULA-BASE PUEDAN RECORRERLA
006800*--> POR SUBINDICE EN LUGAR DE REPETIR LA LOGICA SEIS VECES.
006900 01  WS-PUNTAJES-GRUPO.
007000     05  WS-PUNTAJES                PIC 9(02) OCCURS 6 TIMES.
007100*--> REDEFINE ALFA USADO SOLO PARA DISPLAY DE DIAGNOSTICO EN CASO
007200*--> DE INVESTIGAR UN RATING SOSPECHOSO; NO SE USA EN PRODUCCION.
007300 01  WS-PUNTAJES-ALFA REDEFINES WS-PUNTAJES-GRUPO
007400                                     PIC X(12).
007500******************************************************************
007600*              A U X I L I A R E S   D E   C A L C U L O
007700******************************************************************
007800*--> SUBINDICE DE LAS TABLAS DE ATRIBUTOS; SE DECLARA COMP PORQUE
007900*--> SE USA EN PERFORM VARYING EN CASI TODOS LOS PARRAFOS.
008000*--> NIVEL 77 PORQUE ES UN ESCALAR SUELTO, SIN GRUPO QUE LO CONTENGA.
008100 77  WS-I                           PIC 9(02) COMP VALUE ZEROES.
008200*--> CONTADOR DE LLAMADAS EN MODO V QUE RESULTARON VALIDAS; SOLO
008300*--> INFORMATIVO, NO SE DEVUELVE A NINGUN LLAMADOR.
008400 77  WS-LLAMADAS-VALIDAS            PIC 9(05) COMP VALUE ZEROES.
008500*--> ACUMULADOR DEL RATING BASE (SUMA DE ATRIBUTO*PESO/100) ANTES
008600*--> DE APLICAR EL MULTIPLICADOR DE FORMA.  CUATRO DECIMALES PARA
008700*--> NO PERDER PRECISION ANTES DEL REDONDEO FINAL.
008800 01  WS-ACUM-BASE                   PIC 9(02)V9(04) VALUE ZEROES.
008900*--> FORMA MENOS EL PUNTO MEDIO (5); NEGATIVO SI LA FORMA ESTA
009000*--> POR DEBAJO DEL PROMEDIO, POSITIVO SI ESTA POR ENCIMA.
009100 01  WS-DIFERENCIA-FORMA            PIC S9(02)      VALUE ZEROES.
009200*--> MULTIPLICADOR DE FORMA, UN 5% POR PUNTO DE DIFERENCIA; 1.0000
009300*--> CUANDO LA FORMA ESTA EXACTAMENTE EN EL PUNTO MEDIO (5).
009400 01  WS-MULTIPLICADOR               PIC 9(01)V9(04) VALUE ZEROES.
009500*--> COPIA DEL RATING FINAL SIN REDONDEAR, SOLO PARA EL REDEFINE
009600*--> ALFA DE ABAJO (DIAGNOSTICO POR DISPLAY EN CASO DE INCIDENCIA).
009700 01  WS-RATING-FINAL-COPIA          PIC 9(03)V9(04) VALUE ZEROES.
009800 01  WS-RATING-FINAL-ALFA REDEFINES WS-RATING-FINAL-COPIA
009900                                     PIC X(07).
010000*--> BANDERA DE ATRIBUTO FUERA DE RANGO, ENCENDIDA POR
010100*--> VERIFICA-UN-ATRIBUTO Y REVISADA POR VALIDA-ATRIBUTOS.
010200 01  WS-ATRIBUTO-INVALIDO           PIC 9(01)       VALUE ZEROES.
010300     88  ATRIBUTO-MALO                        VALUE 1.
010400******************************************************************
010500*              A R E A   D E   E N L A C E
010600******************************************************************
010700*--> MODO DE LLAMADA: V REVISA Y CALIFICA (USADO AL ALTA/CAMBIO Y
010800*--> POR LOS REPORTES); G/P SOLO AJUSTAN LA FORMA TRAS UN PARTIDO
010900*--> GANADO O PERDIDO Y NO TOCAN NINGUN RATING.
011000 LINKAGE SECTION.
011100 01  LK-MODO                        PIC X(01).
011200     88  LK-MODO-VALIDA                      VALUE 'V'.
011300     88  LK-MODO-GANADOR                      VALUE 'G'.
011400     88  LK-MODO-PERDEDOR                      VALUE 'P'.
011500*--> LOS SEIS ATRIBUTOS A CALIFICAR, EN EL MISMO ORDEN QUE
011600*--> JUG-ATRIBUTOS (COPY F5JUGRE): TIRO/REGATE/PASE/MARCAJE/
011700*--> CONDICION/PORTERIA.
011800 01  LK-TIRO                        PIC 9(02).
011900 01  LK-REGATE                      PIC 9(02).
012000 01  LK-PASE                        PIC 9(02).
012100 01  LK-MARCAJE                     PIC 9(02).
012200 01  LK-CONDICION                   PIC 9(02).
012300 01  LK-PORTERIA                    PIC 9(02).
012400*--> FORMA ACTUAL DEL JUGADOR; DE ENTRADA EN MODO V, DE ENTRADA Y
012500*--> SALIDA EN MODO G/P (SE AJUSTA EN SITIO).
012600 01  LK-FORMA                       PIC 9(02).
012700*--> DEVUELTO EN 1 CUANDO LOS SEIS ATRIBUTOS PASARON EL RANGO
012800*--> 1-10; EL LLAMADOR DEBE REVISAR ESTE CAMPO ANTES DE USAR
012900*--> CUALQUIER RATING DEVUELTO EN MODO V.
013000 01  LK-VALIDO                      PIC 9(01).
013100     88  LK-ES-VALIDO                         VALUE 1.
013200*--> RATING BASE (SOLO PROMEDIO PONDERADO, SIN FORMA).
013300 01  LK-BASE-RATING                 PIC 9(02)V9(04).
013400*--> RATING FINAL CON CUATRO DECIMALES, YA CON EL MULTIPLICADOR DE
013500*--> FORMA APLICADO; NO SE MUESTRA ASI EN NINGUN REPORTE, SOLO SE
013600*--> USA COMO ENTRADA PARA OTROS CALCULOS (POR EJEMPLO F5ARMEQ).
013700 01  LK-RATING-FINAL                PIC 9(03)V9(04).
013800*--> RATING FINAL REDONDEADO A 2 DECIMALES (TKT-4671); ESTE ES EL
013900*--> VALOR QUE LOS PROGRAMAS DEBEN DESPLEGAR EN PANTALLA O REPORTE.
014000 01  LK-RATING-2DEC                 PIC 9(03)V99.
014100******************************************************************
014200 PROCEDURE DIVISION USING LK-MODO      LK-TIRO   LK-REGATE
014300                           LK-PASE      LK-MARCAJE LK-CONDICION
014400                           LK-PORTERIA  LK-FORMA   LK-VALIDO
014500                           LK-BASE-RATING LK-RATING-FINAL
014600                           LK-RATING-2DEC.
014700******************************************************************
014800*--> PARRAFO PRINCIPAL.  LIMPIA LAS SALIDAS, CARGA LOS PUNTAJES A
014900*--> LA TABLA INTERNA Y DESPACHA SEGUN EL MODO RECIBIDO.  EN MODO
015000*--> V SOLO SE CALCULA EL RATING CUANDO LOS ATRIBUTOS VALIDARON;
015100*--> EN MODO G/P SE SALTA TODA LA VALIDACION Y CALCULO, PORQUE SOLO
015200*--> SE AJUSTA LA FORMA.
015300 000-MAIN SECTION.
015400     MOVE    ZEROES              TO LK-VALIDO LK-BASE-RATING
015500                                    LK-RATING-FINAL LK-RATING-2DEC
015600     PERFORM CARGA-PUNTAJES      THRU CARGA-PUNTAJES-E
015700
015800     EVALUATE TRUE
015900*--> MODO V: VALIDAR Y, SOLO SI VALIDO, CALIFICAR.
016000         WHEN LK-MODO-VALIDA
016100             PERFORM VALIDA-ATRIBUTOS THRU VALIDA-ATRIBUTOS-E
016200             IF LK-ES-VALIDO
016300                ADD     1                TO WS-LLAMADAS-VALIDAS
016400                PERFORM CALCULA-BASE     THRU CALCULA-BASE-E
016500                PERFORM CALCULA-FINAL    THRU CALCULA-FINAL-E
016600             END-IF
016700*--> MODO G O P: SOLO AJUSTAR LA FORMA TRAS EL PARTIDO.
016800         WHEN LK-MODO-GANADOR OR LK-MODO-PERDEDOR
016900             PERFORM ACTUALIZA-FORMA-PARTIDO
017000                THRU ACTUALIZA-FORMA-PARTIDO-E
017100*--> CUALQUIER OTRO CODIGO ES ERROR DE PROGRAMACION DEL LLAMADOR;
017200*--> SE AVISA POR CONSOLA Y SE SALTA DIRECTO A LA SALIDA SIN TOCAR
017300*--> NINGUN CAMPO DE RATING, EN VEZ DE DEJAR CAER EL FLUJO POR EL
017400*--> RESTO DEL EVALUATE.
017500        WHEN OTHER
017600            DISPLAY "F5RATE1 - MODO INVALIDO: " LK-MODO
017700                    UPON CONSOLE
017800            GO TO 000-MAIN-SALIDA
017900    END-EVALUATE.
018000*--> SALIDA UNICA DE LA SUBRUTINA; SE LLEGA AQUI TANTO POR EL FLUJO
018100*--> NORMAL COMO POR EL GO TO DE ARRIBA CUANDO EL MODO ES INVALIDO.
018200 000-MAIN-SALIDA.
018300    GOBACK.
018400 000-MAIN-E. EXIT.
018500
018600*--> MUEVE LOS SEIS CAMPOS DE ENLACE A LA TABLA WS-PUNTAJES EN EL
018700*--> ORDEN FIJO TIRO/REGATE/PASE/MARCAJE/CONDICION/PORTERIA, PARA
018800*--> QUE LOS DEMAS PARRAFOS PUEDAN RECORRERLA POR SUBINDICE.
018900 CARGA-PUNTAJES SECTION.
019000     MOVE    LK-TIRO             TO WS-PUNTAJES (1)
019100     MOVE    LK-REGATE           TO WS-PUNTAJES (2)
019200     MOVE    LK-PASE             TO WS-PUNTAJES (3)
019300     MOVE    LK-MARCAJE          TO WS-PUNTAJES (4)
019400     MOVE    LK-CONDICION        TO WS-PUNTAJES (5)
019500     MOVE    LK-PORTERIA         TO WS-PUNTAJES (6).
019600 CARGA-PUNTAJES-E. EXIT.
019700
019800*--> RECORRE LOS SEIS ATRIBUTOS Y APAGA LK-VALIDO SI CUALQUIERA DE
019900*--> ELLOS ESTA FUERA DEL RANGO 1-10.  EL PERFORM VARYING SE
020000*--> DETIENE EN CUANTO ENCUENTRA EL PRIMER ATRIBUTO MALO, NO HACE
020100*--> FALTA SEGUIR REVISANDO LOS RESTANTES.
020200 VALIDA-ATRIBUTOS SECTION.
020300     MOVE    ZEROES              TO WS-ATRIBUTO-INVALIDO
020400     MOVE    1                   TO LK-VALIDO
020500     PERFORM VERIFICA-UN-ATRIBUTO VARYING WS-I
020600             FROM 1 BY 1 UNTIL WS-I > 6 OR ATRIBUTO-MALO
020700     IF ATRIBUTO-MALO
020800        MOVE    ZEROES           TO LK-VALIDO
020900     END-IF.
021000 VALIDA-ATRIBUTOS-E. EXIT.
021100
021200*--> REVISA UN SOLO ATRIBUTO (EL QUE SEÑALA WS-I) CONTRA EL RANGO
021300*--> VALIDO 1-10.  NOTA: LA FORMA (JUG-FORMA) NO PASA POR AQUI; SU
021400*--> RANGO (0-10) LO VALIDA F5MANTJ POR SEPARADO PORQUE 0 ES UN
021500*--> VALOR LEGAL PARA LA FORMA PERO NO PARA ESTOS SEIS ATRIBUTOS.
021600 VERIFICA-UN-ATRIBUTO SECTION.
021700     IF WS-PUNTAJES (WS-I) < 1 OR WS-PUNTAJES (WS-I) > 10
021800        MOVE    1                TO WS-ATRIBUTO-INVALIDO
021900     END-IF.
022000 VERIFICA-UN-ATRIBUTO-E. EXIT.
022100
022200*--> SUMA EL PROMEDIO PONDERADO DE LOS SEIS ATRIBUTOS (TIRO 30%,
022300*--> REGATE 30%, PASE 15%, MARCAJE 15%, CONDICION 5%, PORTERIA 5%)
022400*--> EN WS-ACUM-BASE Y LO COPIA AL PARAMETRO DE SALIDA LK-BASE-RATING.
022500*--> ESTE ES EL RATING "SIN FORMA" QUE USAN ALGUNOS REPORTES.
022600 CALCULA-BASE SECTION.
022700     MOVE    ZEROES              TO WS-ACUM-BASE
022800     PERFORM ACUMULA-UN-ATRIBUTO VARYING WS-I
022900             FROM 1 BY 1 UNTIL WS-I > 6
023000     MOVE    WS-ACUM-BASE        TO LK-BASE-RATING.
023100 CALCULA-BASE-E. EXIT.
023200
023300*--> UN PASO DE LA SUMATORIA PONDERADA: SUMA AL ACUMULADOR EL
023400*--> ATRIBUTO WS-I MULTIPLICADO POR SU PESO Y DIVIDIDO ENTRE 100
023500*--> (PESO-ATRIB ESTA EXPRESADO EN PORCENTAJE ENTERO).
023600 ACUMULA-UN-ATRIBUTO SECTION.
023700     COMPUTE WS-ACUM-BASE = WS-ACUM-BASE +
023800             (WS-PUNTAJES (WS-I) * PESO-ATRIB (WS-I) / 100).
023900 ACUMULA-UN-ATRIBUTO-E. EXIT.
024000
024100*--> APLICA EL MULTIPLICADOR DE FORMA AL RATING BASE.  LA FORMA
024200*--> SE CENTRA EN 5 (NI BONIFICA NI PENALIZA); CADA PUNTO ARRIBA O
024300*--> ABAJO DE 5 SUMA O RESTA UN 5% AL RATING BASE.  SE DEJA EL
024400*--> RESULTADO EN DOS FORMAS: LK-RATING-FINAL CON CUATRO DECIMALES
024500*--> (PARA CALCULOS POSTERIORES) Y LK-RATING-2DEC YA REDONDEADO A
024600*--> DOS DECIMALES (TKT-4671; ESTE ES EL QUE SE DEBE DESPLEGAR).
024700 CALCULA-FINAL SECTION.
024800     COMPUTE WS-DIFERENCIA-FORMA = LK-FORMA - 5
024900     COMPUTE WS-MULTIPLICADOR = 1 + (WS-DIFERENCIA-FORMA * 0.05)
025000     COMPUTE LK-RATING-FINAL  = LK-BASE-RATING * WS-MULTIPLICADOR
025100     COMPUTE LK-RATING-2DEC ROUNDED = LK-RATING-FINAL
025200     MOVE    LK-RATING-FINAL     TO WS-RATING-FINAL-COPIA.
025300 CALCULA-FINAL-E. EXIT.
025400
025500*--> MODO G/P: AJUSTA LA FORMA DEL JUGADOR UN PUNTO HACIA ARRIBA SI
025600*--> GANO (SIN PASAR DE 10) O UN PUNTO HACIA ABAJO SI PERDIO (SIN
025700*--> BAJAR DE 0).  F5POSTR ES EL UNICO LLAMADOR DE ESTE MODO; LA
025800*--> FORMA ACTUALIZADA SE REGRESA EN EL MISMO CAMPO LK-FORMA.
025900 ACTUALIZA-FORMA-PARTIDO SECTION.
026000     IF LK-MODO-GANADOR
026100        IF LK-FORMA < 10
026200           ADD     1             TO LK-FORMA
026300        END-IF
026400     ELSE
026500        IF LK-FORMA > 0
026600           SUBTRACT 1            FROM LK-FORMA
026700        END-IF
026800     END-IF.
026900 ACTUALIZA-FORMA-PARTIDO-E. EXIT.
027000
027100 END PROGRAM F5RATE1.
