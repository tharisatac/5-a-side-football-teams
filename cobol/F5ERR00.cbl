000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5ERR00                                          *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERROR DE FILE      *
000800*             : STATUS.  TODOS LOS PROGRAMAS DE LA SUITE F5 LA   *
000900*             : INVOCAN CUANDO UN OPEN/CLOSE/READ/WRITE DEVUELVE *
001000*             : UN FILE STATUS DISTINTO DE LOS ESPERADOS.        *
001100* ARCHIVOS    : NO APLICA (NO ABRE ARCHIVOS PROPIOS)             *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 05/02/2024                                       *
001500* BPM/RATIONAL: 228940                                           *
001600* NOMBRE      : RUTINA COMUN DE ERRORES DE ARCHIVO                *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    F5ERR00.
002100 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  05/02/2024.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S
002800*-----------------------------------------------------------------
002900* 2024-02-05  PEDR  TKT-4471  CREACION INICIAL DE LA RUTINA.      *
003000* 2024-02-20  PEDR  TKT-4479  SE AGREGA CONTADOR DE LLAMADAS.     *
003100* 2024-05-14  DANR  TKT-4601  SE AGREGA FECHA Y HORA AL MENSAJE.  *
003200* 2024-11-08  PEDR  TKT-4688  REVISION ANUAL, SIN CAMBIOS DE      *
003300*                             LOGICA.                             *
003400******************************************************************
003500*--> F5ERR00 CENTRALIZA EL MENSAJE DE ERROR DE ARCHIVO PARA TODA LA
003600*--> SUITE; ASI EL FORMATO DEL MENSAJE SE CAMBIA EN UN SOLO LUGAR Y
003700*--> NO EN LOS SEIS PROGRAMAS QUE ABREN ARCHIVOS.  NO DECIDE SI LA
003800*--> CORRIDA DEBE ABORTAR; ESO LO RESUELVE CADA LLAMADOR SEGUN SU
003900*--> PROPIA LOGICA DE MANEJO DE ERRORES (VER WKS-FS-STATUS EN CADA
004000*--> PROGRAMA LLAMADOR).
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700******************************************************************
004800*              C O N T A D O R E S   Y   A U X I L I A R E S
004900******************************************************************
005000*--> CUENTA CUANTAS VECES SE HA INVOCADO ESTA RUTINA DURANTE LA
005100*--> CORRIDA DEL PROGRAMA LLAMADOR; SE MUESTRA EN EL MENSAJE PARA
005200*--> DISTINGUIR ERRORES REPETIDOS DE UN SOLO INCIDENTE AISLADO.
005300 01  WS-LLAMADAS                    PIC 9(05) COMP VALUE ZEROES.
005400*--> FECHA DEL SISTEMA EN FORMATO AAAAMMDD, TOMADA UNA VEZ POR
005500*--> LLAMADA PARA SELLAR EL MENSAJE DE ERROR.
005600 01  WS-FECHA-HOY                   PIC 9(08) VALUE ZEROES.
005700*--> REDEFINE EN TRES GRUPOS PARA PODER REACOMODAR LA FECHA AL
005800*--> FORMATO DD/MM/AAAA QUE USA LA MASCARA DE ABAJO.
005900 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
006000     05  WS-ANIO-HOY                PIC 9(04).
006100     05  WS-MES-HOY                 PIC 9(02).
006200     05  WS-DIA-HOY                 PIC 9(02).
006300*--> FECHA YA ARMADA CON SEPARADORES, LISTA PARA EL DISPLAY DE
006400*--> MUESTRA-ERROR.
006500 01  WS-FECHA-HOY-MASCARA.
006600     05  WS-MH-DIA                  PIC 9(02).
006700     05  FILLER                     PIC X(01)    VALUE '/'.
006800     05  WS-MH-MES                  PIC 9(02).
006900     05  FILLER                     PIC X(01)    VALUE '/'.
007000     05  WS-MH-ANIO                 PIC 9(04).
007100*--> COPIA DE LA LLAVE RECIBIDA POR ENLACE; SE CONSERVA ALFA PARA
007200*--> PODER DESPLEGAR TANTO NOMBRES DE JUGADOR COMO LLAVES NUMERICAS
007300*--> (VER REDEFINE DE ABAJO) SIN QUE EL LLAMADOR TENGA QUE SABER
007400*--> CUAL DE LOS DOS TIPOS DE LLAVE ESTA PASANDO.
007500 01  WS-LLAVE-COPIA                 PIC X(32)    VALUE SPACES.
007600*--> VISTA NUMERICA DE LA LLAVE, NO USADA ACTUALMENTE POR NINGUN
007700*--> LLAMADOR PERO DISPONIBLE PARA UN FUTURO MENSAJE QUE REQUIERA
007800*--> DESPLEGAR UNA LLAVE NUMERICA CON EDICION (ZEROS SUPRIMIDOS).
007900 01  WS-LLAVE-NUM REDEFINES WS-LLAVE-COPIA.
008000     05  WS-LLAVE-NUM-9             PIC 9(32).
008100*--> COPIA ALFA DEL FILE STATUS DE DOS POSICIONES RECIBIDO POR
008200*--> ENLACE, PARA PODER DESPLEGARLO TAL CUAL LO DEVOLVIO EL VERBO
008300*--> DE ARCHIVO (ALGUNOS STATUS EMPIEZAN CON LETRA, NO SOLO DIGITO).
008400 01  WS-FS-CODIGO-ALFA              PIC X(02)    VALUE SPACES.
008500*--> VISTA NUMERICA DEL FILE STATUS, DISPONIBLE POR SI ALGUN DIA SE
008600*--> NECESITA COMPARAR RANGOS DE STATUS EN LUGAR DE VALORES EXACTOS.
008700 01  WS-FS-CODIGO-R REDEFINES WS-FS-CODIGO-ALFA.
008800     05  WS-FS-CODIGO-9             PIC 9(02).
008900*--> LINEA DE GUIONES QUE ENMARCA EL BLOQUE DE ERROR EN EL LOG DE
009000*--> CONSOLA, PARA QUE SEA FACIL DE UBICAR ENTRE EL RESTO DEL LOG.
009100 01  WS-LINEA-SEPARADORA            PIC X(66)    VALUE ALL '-'.
009200******************************************************************
009300*              A R E A   D E   E N L A C E
009400******************************************************************
009500*--> TODOS LOS CAMPOS DE ESTA SECCION LOS LLENA EL PROGRAMA QUE
009600*--> LLAMA; F5ERR00 SOLO LOS LEE, NUNCA LOS MODIFICA.
009700 LINKAGE SECTION.
009800*--> NOMBRE DEL PROGRAMA QUE DETECTO EL ERROR (POR EJEMPLO F5MANTJ).
009900 01  LK-PROGRAMA                    PIC X(08).
010000*--> NOMBRE LOGICO DEL ARCHIVO INVOLUCRADO (POR EJEMPLO JUGMAE).
010100 01  LK-ARCHIVO                     PIC X(08).
010200*--> VERBO QUE FALLO: OPEN, CLOSE, READ, WRITE O REWRITE.
010300 01  LK-ACCION                      PIC X(10).
010400*--> LLAVE DEL REGISTRO QUE SE ESTABA PROCESANDO CUANDO OCURRIO EL
010500*--> ERROR (NOMBRE DE JUGADOR, CODIGO DE HISTORIAL, ETC).
010600 01  LK-LLAVE                       PIC X(32).
010700*--> FILE STATUS DE DOS POSICIONES DEVUELTO POR EL VERBO DE ARCHIVO.
010800 01  LK-FS-CODIGO                   PIC 9(02).
010900*--> FILE STATUS EXTENDIDO (CATEGORIA 37 DE VSAM/QSAM); SE RECIBE
011000*--> PERO ACTUALMENTE SOLO SE DESPLIEGA EL FS-CODIGO DE DOS BYTES.
011100 01  LK-FS-EXTENDIDO.
011200     05  LK-FSE-RETURN               PIC S9(4) COMP-5.
011300     05  LK-FSE-FUNCTION             PIC S9(4) COMP-5.
011400     05  LK-FSE-FEEDBACK             PIC S9(4) COMP-5.
011500******************************************************************
011600 PROCEDURE DIVISION USING LK-PROGRAMA LK-ARCHIVO LK-ACCION
011700                           LK-LLAVE    LK-FS-CODIGO
011800                           LK-FS-EXTENDIDO.
011900******************************************************************
012000*--> PARRAFO PRINCIPAL.  INCREMENTA EL CONTADOR DE LLAMADAS, COPIA
012100*--> LA LLAVE Y EL STATUS RECIBIDOS, SELLA LA FECHA DE HOY Y MANDA
012200*--> A IMPRIMIR EL BLOQUE DE ERROR POR CONSOLA.  SIEMPRE REGRESA
012300*--> CON GOBACK; NO HAY CAMINO DE ERROR DENTRO DE ESTA RUTINA.
012400 000-MAIN SECTION.
012500     ADD     1                  TO WS-LLAMADAS
012600     MOVE    LK-LLAVE           TO WS-LLAVE-COPIA
012700     MOVE    LK-FS-CODIGO       TO WS-FS-CODIGO-ALFA
012800     PERFORM SELLO-DE-FECHA     THRU SELLO-DE-FECHA-E
012900     PERFORM MUESTRA-ERROR      THRU MUESTRA-ERROR-E
013000     GOBACK.
013100 000-MAIN-E. EXIT.
013200
013300*--> OBTIENE LA FECHA DEL SISTEMA Y LA REACOMODA DE AAAAMMDD AL
013400*--> FORMATO DD/MM/AAAA QUE ESPERA EL MENSAJE DE ERROR.
013500 SELLO-DE-FECHA SECTION.
013600     ACCEPT  WS-FECHA-HOY      FROM DATE YYYYMMDD
013700     MOVE    WS-DIA-HOY         TO WS-MH-DIA
013800     MOVE    WS-MES-HOY         TO WS-MH-MES
013900     MOVE    WS-ANIO-HOY        TO WS-MH-ANIO.
014000 SELLO-DE-FECHA-E. EXIT.
014100
014200*--> DESPLIEGA EL BLOQUE DE ERROR COMPLETO POR CONSOLA, ENMARCADO
014300*--> POR LA LINEA SEPARADORA ARRIBA Y ABAJO.  CADA CAMPO DEL
014400*--> BLOQUE VIENE DE LA LLAMADA (PROGRAMA, ARCHIVO, ACCION, LLAVE,
014500*--> STATUS) O DE ESTA MISMA RUTINA (FECHA, NUMERO DE LLAMADA).
014600 MUESTRA-ERROR SECTION.
014700     DISPLAY WS-LINEA-SEPARADORA                  UPON CONSOLE
014800     DISPLAY "F5ERR00 - ERROR DE ARCHIVO DETECTADO"
014900             UPON CONSOLE
015000     DISPLAY "FECHA      : " WS-FECHA-HOY-MASCARA  UPON CONSOLE
015100     DISPLAY "PROGRAMA   : " LK-PROGRAMA            UPON CONSOLE
015200     DISPLAY "ARCHIVO    : " LK-ARCHIVO             UPON CONSOLE
015300     DISPLAY "ACCION     : " LK-ACCION              UPON CONSOLE
015400     DISPLAY "LLAVE      : " WS-LLAVE-COPIA         UPON CONSOLE
015500     DISPLAY "STATUS     : " WS-FS-CODIGO-ALFA      UPON CONSOLE
015600     DISPLAY "LLAMADA NO.: " WS-LLAMADAS            UPON CONSOLE
015700     DISPLAY WS-LINEA-SEPARADORA                  UPON CONSOLE.
015800 MUESTRA-ERROR-E. EXIT.
015900
016000 END PROGRAM F5ERR00.
