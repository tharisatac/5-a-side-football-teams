000100******************************************************************
000200*               F 5 E Q U R E   -   U L T I M O S   E Q U I P O S
000300******************************************************************
000400* COPY DE LA ESTRUCTURA DEL ARCHIVO EQUULT (ASIGNACION VIGENTE   *
000500* DE JUGADORES A EQUIPO 1 / EQUIPO 2).  SE REEMPLAZA POR COMPLETO*
000600* CADA VEZ QUE F5ARMEQ ARMA EQUIPOS NUEVOS Y SE VACIA CUANDO     *
000700* F5POSTR LIQUIDA EL RESULTADO DEL PARTIDO.                     *
000800*-----------------------------------------------------------------
000900* 2024-02-06  PEDR  TKT-4471  CREACION INICIAL DEL LAYOUT.       *
001000******************************************************************
001100 01  REG-EQUULT.
001200     05  EQU-LLAVE.
001300         10  EQU-NOMBRE              PIC X(20).
001400     05  EQU-CODIGO                  PIC 9(01).
001500         88  EQU-EQUIPO-1                     VALUE 1.
001600         88  EQU-EQUIPO-2                     VALUE 2.
001700     05  EQU-BONO                    PIC 9(01)V9(02).
001800     05  FILLER                      PIC X(40).
