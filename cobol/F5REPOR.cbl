000100******************************************************************
000200* FECHA       : 22/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5REPOR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTES DE ROSTER Y EQUIPOS.  LISTADO, DETALLE  *
000800*             : DE UN JUGADOR, RANKINGS (GENERAL O POR ATRIBUTO),*
000900*             : PROMEDIO DE ATRIBUTOS POR EQUIPO Y RATING TOTAL  *
001000*             : DE EQUIPO.                                       *
001100* ARCHIVOS    : JUGMAE=M,EQUULT=M,RPTTRN=E,RPTSAL=S               *
001200* ACCION (ES) : L=LISTADO,D=DETALLE,K=RANKING,A=ATRIB.EQUIPO,    *
001300*             : T=RATING DE EQUIPO                               *
001400* PROGRAMA(S) : F5RATE1, F5ERR00                                 *
001500* INSTALADO   : 22/02/2024                                       *
001600* BPM/RATIONAL: 228940                                           *
001700* NOMBRE      : REPORTES DE ROSTER Y EQUIPOS                     *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*--> SEIS PARRAFOS ESTANDAR DE IDENTIFICACION, IGUAL QUE EL
002100*--> RESTO DEL SISTEMA.
002200 IDENTIFICATION DIVISION.
002300*--> NOMBRE DEL PROGRAMA, IGUAL AL MIEMBRO FUENTE.
002400 PROGRAM-ID.                    F5REPOR.
002500*--> PROGRAMADOR ORIGINAL DE LOS REPORTES.
002600 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002700*--> SHOP DONDE CORRE ESTE PROGRAMA.
002800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002900*--> FECHA DE CREACION ORIGINAL.
003000 DATE-WRITTEN.                  22/02/2024.
003100*--> SE DEJA EN BLANCO; LA LLENA EL COMPILADOR.
003200 DATE-COMPILED.
003300*--> CLASIFICACION DE SEGURIDAD ESTANDAR DEL DEPARTAMENTO.
003400 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
003500******************************************************************
003600*                    B I T A C O R A   D E   C A M B I O S
003700*-----------------------------------------------------------------
003800* 2024-02-22  PEDR  TKT-4479  CREACION INICIAL, SOLO LISTADO.    *
003900* 2024-03-05  PEDR  TKT-4495  SE AGREGA DETALLE DE UN JUGADOR.   *
004000* 2024-05-14  DANR  TKT-4581  SE AGREGAN LOS SIETE RANKINGS      *
004100*                             (GENERAL Y LOS SEIS ATRIBUTOS).    *
004200* 2024-08-02  DANR  TKT-4648  SE AGREGAN REPORTES DE EQUIPO      *
004300*                             (PROMEDIO DE ATRIBUTOS Y RATING).  *
004400* 2024-11-25  PEDR  TKT-4690  REVISION ANUAL, SIN CAMBIOS DE      *
004500*                             LOGICA.                             *
004600* 2025-02-03  DANR  TKT-4712  EL RATING TOTAL DE EQUIPO SE        *
004700*                             TRUNCABA A 2 DECIMALES EN VEZ DE    *
004800*                             REDONDEARSE; SE AGREGA ROUNDED AL   *
004900*                             COMPUTE.                            *
005000******************************************************************
005100*--> SPECIAL-NAMES Y LOS CUATRO SELECT DE ESTE PROGRAMA.
005200 ENVIRONMENT DIVISION.
005300*--> DEFINE EL CANAL DE SALTO DE PAGINA PARA RPTSAL.
005400 CONFIGURATION SECTION.
005500*--> C01 ES EL UNICO CANAL USADO EN ESTE PROGRAMA.
005600 SPECIAL-NAMES.
005700*--> CANAL 1 DEL FORMULARIO CONTINUO.
005800     C01 IS TOP-OF-FORM.
005900*--> FILE-CONTROL CON LOS CUATRO ARCHIVOS DE LOS REPORTES.
006000 INPUT-OUTPUT SECTION.
006100*--> JUGMAE Y EQUULT SE ABREN EN MODO DYNAMIC PORQUE ESTE
006200*--> PROGRAMA LOS RECORRE SECUENCIALMENTE PARA VARIOS REPORTES
006300*--> Y TAMBIEN BUSCA JUGADORES PUNTUALES POR NOMBRE.
006400 FILE-CONTROL.
006500*--> MAESTRO DE JUGADORES, SOLO LECTURA EN ESTE PROGRAMA.
006600     SELECT JUGMAE ASSIGN TO JUGMAE
006700*--> ORGANIZACION INDEXADA, IGUAL QUE EN TODO EL SISTEMA.
006800            ORGANIZATION  IS INDEXED
006900*--> DYNAMIC PORQUE ESTE PROGRAMA ALTERNA ENTRE RECORRIDO
007000*--> SECUENCIAL (LISTADO, RANKINGS, EQUIPO) Y LECTURA POR
007100*--> LLAVE (DETALLE DE UN JUGADOR).
007200            ACCESS        IS DYNAMIC
007300            RECORD KEY    IS JUG-NOMBRE
007400            FILE STATUS   IS FS-JUGMAE
007500                             FSE-JUGMAE.
007600
007700*--> ASIGNACION VIGENTE DE EQUIPOS, SOLO LECTURA EN ESTE
007800*--> PROGRAMA.
007900     SELECT EQUULT ASSIGN TO EQUULT
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS DYNAMIC
008200            RECORD KEY    IS EQU-NOMBRE
008300            FILE STATUS   IS FS-EQUULT
008400                             FSE-EQUULT.
008500
008600*--> TRANSACCION DE SOLICITUD DE REPORTE; UNA LINEA POR REPORTE
008700*--> PEDIDO.
008800     SELECT RPTTRN ASSIGN TO RPTTRN
008900*--> LINE SEQUENTIAL PORQUE ES TEXTO PLANO.
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-RPTTRN.
009200
009300*--> BITACORA DE SALIDA CON TODOS LOS REPORTES DE ESTA CORRIDA.
009400     SELECT RPTSAL ASSIGN TO RPTSAL
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-RPTSAL.
009700
009800*--> FILE SECTION CON LOS CUATRO LAYOUTS, LUEGO WORKING-STORAGE
009900*--> CON LAS TABLAS DE RANKING Y LOS ACUMULADORES DE EQUIPO.
010000 DATA DIVISION.
010100 FILE SECTION.
010200******************************************************************
010300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010400******************************************************************
010500*--> LAYOUT DEL MAESTRO DE JUGADORES, TOMADO DE COPYBOOK.
010600 FD  JUGMAE.
010700     COPY F5JUGRE.
010800*--> LAYOUT DE LA ASIGNACION VIGENTE DE EQUIPOS.
010900 FD  EQUULT.
011000     COPY F5EQURE.
011100 FD  RPTTRN
011200*--> ANCHO FIJO DE LA TRANSACCION DE SOLICITUD DE REPORTE.
011300     RECORD CONTAINS 60 CHARACTERS.
011400*--> LAYOUT DE LA TRANSACCION DE REPORTE; TRN-RP-REPORTE GOBIERNA
011500*--> CUAL DE LOS CINCO REPORTES SE EJECUTA.
011600     COPY F5TRNRP.
011700 FD  RPTSAL
011800*--> ANCHO ESTANDAR DE LINEA DE REPORTE EN TODO EL SISTEMA.
011900     RECORD CONTAINS 132 CHARACTERS.
012000*--> LINEA DE SALIDA DE LA BITACORA.
012100 01  REG-RPTSAL                     PIC X(132).
012200
012300*--> FILE STATUS, BANDERAS, CONTADORES, VALIDACION, TABLAS DE
012400*--> RANKING Y ACUMULADORES DE EQUIPO, EN ESE ORDEN.
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012800******************************************************************
012900*--> UN PAR FS-*/FSE-* PARA JUGMAE Y EQUULT, MAS LOS DOS CAMPOS
013000*--> SIMPLES DE RPTTRN Y RPTSAL.
013100 01  WKS-FS-STATUS.
013200     02  FS-JUGMAE                  PIC 9(02) VALUE ZEROES.
013300*--> CODIGO EXTENDIDO DE FILE STATUS PARA JUGMAE.
013400     02  FSE-JUGMAE.
013500*--> CODIGO DE RETORNO EXTENDIDO DEL MAESTRO DE JUGADORES.
013600         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013900     02  FS-EQUULT                  PIC 9(02) VALUE ZEROES.
014000*--> CODIGO EXTENDIDO DE FILE STATUS PARA EQUULT.
014100     02  FSE-EQUULT.
014200*--> MISMO GRUPO FSE, PERO PARA LA ASIGNACION VIGENTE.
014300         04  FSE-EQU-RETURN          PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-EQU-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-EQU-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014600*--> UNICO CAMPO DE FILE STATUS PARA RPTTRN; ES LINE SEQUENTIAL.
014700     02  FS-RPTTRN                  PIC 9(02) VALUE ZEROES.
014800     02  FS-RPTSAL                  PIC 9(02) VALUE ZEROES.
014900*--> NOMBRE DEL PROGRAMA QUE SE LE PASA A F5ERR00.
015000     02  PROGRAMA                   PIC X(08) VALUE 'F5REPOR'.
015100     02  ARCHIVO                    PIC X(08) VALUE SPACES.
015200     02  ACCION                     PIC X(10) VALUE SPACES.
015300     02  LLAVE                      PIC X(32) VALUE SPACES.
015400*--> RELLENO DE GRUPO, IGUAL QUE EN LOS DEMAS PROGRAMAS.
015500     02  FILLER                     PIC X(04) VALUE SPACES.
015600
015700*--> BANDERAS DE FIN DE ARCHIVO PARA LOS TRES ARCHIVOS QUE SE
015800*--> RECORREN SECUENCIALMENTE.
015900 01  WKS-FLAGS.
016000*--> FIN DE LA TRANSACCION DE SOLICITUDES DE REPORTE; GOBIERNA
016100*--> EL PERFORM PRINCIPAL EN 000-MAIN.
016200     02  WKS-FIN-RPTTRN             PIC 9(01) VALUE ZEROES.
016300         88  SI-FIN-RPTTRN                    VALUE 1.
016400*--> FIN DEL BARRIDO SECUENCIAL DE JUGMAE (LISTADO Y RANKINGS).
016500     02  WKS-FIN-JUGMAE             PIC 9(01) VALUE ZEROES.
016600         88  SI-FIN-JUGMAE                    VALUE 1.
016700*--> FIN DEL BARRIDO SECUENCIAL DE EQUULT (REPORTES DE EQUIPO).
016800     02  WKS-FIN-EQUULT             PIC 9(01) VALUE ZEROES.
016900         88  SI-FIN-EQUULT                    VALUE 1.
017000*--> RELLENO DE GRUPO.
017100     02  FILLER                     PIC X(01).
017200
017300*--> INDICES DE LOS PERFORM VARYING Y CONTADORES DE LOS
017400*--> ACUMULADORES POR EQUIPO.
017500 01  WKS-CONTADORES.
017600*--> CUENTA DE FILAS CARGADAS EN LA TABLA DE RANKING; GOBIERNA
017700*--> EL OCCURS DEPENDING ON DE WKS-TABLA-RANKING.
017800     02  WKS-NUM-JUGADORES          PIC 9(02) COMP VALUE ZEROES.
017900*--> CUENTA DE MIEMBROS DEL EQUIPO EN LOS REPORTES A Y T.
018000     02  WKS-MIEMBROS               PIC 9(02) COMP VALUE ZEROES.
018100*--> INDICE PRINCIPAL DE RECORRIDO, REUSADO EN VARIOS PARRAFOS.
018200     02  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
018300*--> SEGUNDO INDICE, USADO EN LA BURBUJA DE RANKING Y EN LA SUMA
018400*--> DE ATRIBUTOS.
018500     02  WKS-J                      PIC 9(02) COMP VALUE ZEROES.
018600*--> INDICE DEL PERFORM VARYING QUE RECORRE LOS SIETE RANKINGS
018700*--> CUANDO NO SE ELIGE UN ATRIBUTO ESPECIFICO.
018800     02  WKS-RI                     PIC 9(02) COMP VALUE ZEROES.
018900     02  FILLER                     PIC X(01).
019000
019100*--> AREA QUE SE LE PASA A F5RATE1 MODO 'V' PARA OBTENER EL
019200*--> OVERALL-RATING DE CADA JUGADOR.
019300 01  WKS-VALIDACION.
019400     02  WKS-MODO-RATE1             PIC X(01) VALUE 'V'.
019500     02  WKS-VALIDO                 PIC 9(01) VALUE ZEROES.
019600     02  WKS-BASE-RATING            PIC 9(02)V9(04) VALUE ZEROES.
019700     02  WKS-RATING-FINAL           PIC 9(03)V9(04) VALUE ZEROES.
019800     02  WKS-RATING-2DEC            PIC 9(03)V99    VALUE ZEROES.
019900     02  FILLER                     PIC X(01).
020000
020100******************************************************************
020200*     T A B L A   D E   N O M B R E S   D E   A T R I B U T O S
020300*     (MISMO ORDEN QUE JUG-ATRIB-TBL; USADA EN EL REPORTE DE
020400*      PROMEDIO DE ATRIBUTOS POR EQUIPO)
020500******************************************************************
020600*--> LITERAL CON LOS SEIS NOMBRES DE ATRIBUTO EN COLUMNAS FIJAS
020700*--> DE 9 POSICIONES, USADA SOLO PARA IMPRIMIR EL REPORTE A.
020800 01  TABLA-NOMBRE-ATRIB-LIT.
020900*--> LOS SEIS NOMBRES VAN EN COLUMNAS FIJAS DE 9 POSICIONES PARA
021000*--> QUE LA TABLA REDEFINIDA DE ABAJO LOS PUEDA INDEXAR.
021100     05  FILLER PIC X(54) VALUE
021200         'TIRO     REGATE   PASE     MARCAJE  CONDICIONPORTERIA '.
021300*--> REDEFINE EL LITERAL COMO TABLA DE 6 ENTRADAS PARA PODER
021400*--> INDEXARLA POR WKS-I EN IMPRIME-UN-PROMEDIO.
021500 01  TABLA-NOMBRE-ATRIB REDEFINES TABLA-NOMBRE-ATRIB-LIT.
021600*--> UNA ENTRADA POR CADA UNO DE LOS SEIS ATRIBUTOS, EN EL MISMO
021700*--> ORDEN QUE JUG-ATRIB-TBL.
021800     05  NOMBRE-ATRIB               PIC X(09) OCCURS 6 TIMES.
021900
022000******************************************************************
022100*     T A B L A   D E   C O D I G O S   D E   R A N K I N G
022200*     (OVERALL PRIMERO, LUEGO LOS SEIS ATRIBUTOS, EN EL ORDEN
022300*      EN QUE SE IMPRIMEN CUANDO NO SE ELIGE UN ATRIBUTO)
022400******************************************************************
022500*--> LITERAL CON LOS CODIGOS DE LOS SIETE RANKINGS, EN EL MISMO
022600*--> ORDEN EN QUE SE IMPRIMEN CUANDO TRN-RP-ATR-TODOS.
022700 01  TABLA-COD-RANKING-LIT.
022800*--> SIETE CODIGOS EN COLUMNAS FIJAS DE 9 POSICIONES: OVERALL
022900*--> PRIMERO, LUEGO LOS SEIS ATRIBUTOS.
023000     05  FILLER PIC X(63) VALUE
023100         'OVERALL  TIRO     REGATE   PASE     MARCAJE  '
023200-        'CONDICIONPORTERIA '.
023300*--> REDEFINE EL LITERAL COMO TABLA DE 7 ENTRADAS PARA PODER
023400*--> INDEXARLA POR WKS-RI EN GENERA-UN-RANKING.
023500 01  TABLA-COD-RANKING REDEFINES TABLA-COD-RANKING-LIT.
023600*--> UNA ENTRADA POR CADA UNO DE LOS SIETE RANKINGS POSIBLES.
023700     05  COD-RANKING                PIC X(09) OCCURS 7 TIMES.
023800
023900*--> ATRIBUTO QUE SE ESTA RANQUEANDO EN EL MOMENTO; SE IMPRIME
024000*--> EN EL ENCABEZADO DE CADA RANKING.
024100 01  WKS-COD-ATRIB                  PIC X(09) VALUE SPACES.
024200
024300******************************************************************
024400*     T A B L A   D E   T R A B A J O   P A R A   R A N K I N G S
024500******************************************************************
024600*--> TABLA DE TRABAJO QUE GUARDA NOMBRE Y VALOR DE CADA JUGADOR
024700*--> PARA PODER ORDENARLA DE MAYOR A MENOR ANTES DE IMPRIMIR.
024800 01  WKS-TABLA-RANKING.
024900*--> MISMO TOPE DE 30 JUGADORES QUE EL RESTO DEL SISTEMA.
025000     02  WKS-RNK OCCURS 1 TO 30 TIMES DEPENDING ON
025100*--> WKS-IX NO SE USA DIRECTAMENTE; EL RECORRIDO SE HACE CON
025200*--> WKS-I POR COMPATIBILIDAD CON EL ESTILO DEL RESTO DEL
025300*--> SISTEMA.
025400                 WKS-NUM-JUGADORES INDEXED BY WKS-IX.
025500*--> NOMBRE DEL JUGADOR EN ESTA FILA DEL RANKING.
025600         04  WKS-RNK-NOMBRE          PIC X(20).
025700*--> VALOR POR EL QUE SE ORDENA: EL ATRIBUTO CRUDO, O EL OVERALL
025800*--> REDONDEADO A 2 DECIMALES.
025900         04  WKS-RNK-VALOR           PIC 9(03)V99.
026000*--> RELLENO DE LA FILA DE TRABAJO DEL RANKING.
026100         04  FILLER                  PIC X(02).
026200*--> AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS EN LA BURBUJA
026300*--> DE RANKING.
026400*--> AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS EN LA BURBUJA
026500*--> DE RANKING.
026600 01  WKS-RNK-TEMP.
026700*--> COPIA TEMPORAL DEL NOMBRE DURANTE EL INTERCAMBIO.
026800     02  WKS-RNK-TEMP-NOMBRE         PIC X(20).
026900*--> COPIA TEMPORAL DEL VALOR DURANTE EL INTERCAMBIO.
027000     02  WKS-RNK-TEMP-VALOR          PIC 9(03)V99.
027100*--> RELLENO DE LA FILA TEMPORAL.
027200     02  FILLER                      PIC X(02).
027300
027400******************************************************************
027500*     A C U M U L A D O R E S   D E L   R E P O R T E   D E
027600*     A T R I B U T O S   Y   R A T I N G   P O R   E Q U I P O
027700******************************************************************
027800*--> UN ACUMULADOR POR CADA UNO DE LOS SEIS ATRIBUTOS, USADO
027900*--> SOLO EN EL REPORTE DE PROMEDIO POR EQUIPO.
028000 01  WKS-SUMA-ATRIB-TBL              PIC 9(05) COMP
028100                                      OCCURS 6 TIMES VALUE ZEROES.
028200*--> PROMEDIO DE UN ATRIBUTO, REDONDEADO A 2 DECIMALES.
028300 01  WKS-PROMEDIO-ATRIB              PIC 9(03)V99 VALUE ZEROES.
028400*--> EDICION DEL PROMEDIO PARA IMPRIMIRLO CON PUNTO DECIMAL.
028500 01  WKS-PROMEDIO-ED                 PIC ZZ9.99.
028600*--> SUMA CRUDA DE OVERALL-RATING DE TODO EL EQUIPO, SIN BONO.
028700 01  WKS-TOTAL-RATING-EQUIPO         PIC 9(04)V9(04) VALUE ZEROES.
028800*--> BONO DE EQUIPO CHICO TOMADO DIRECTO DE EQU-BONO; F5ARMEQ LO
028900*--> CALCULO AL ARMAR LOS EQUIPOS, ESTE PROGRAMA SOLO LO LEE.
029000 01  WKS-BONO-EQUIPO                 PIC 9(01)V9(02) VALUE 1.00.
029100*--> TKT-4712: RATING TOTAL YA REDONDEADO A 2 DECIMALES ANTES DE
029200*--> IMPRIMIRLO; ANTES SE TRUNCABA AL MOVERLO AL CAMPO EDITADO.
029300 01  WKS-RATING-EQUIPO-FINAL         PIC 9(04)V99    VALUE ZEROES.
029400*--> EDICION DEL RATING TOTAL PARA EL MENSAJE DE SALIDA.
029500 01  WKS-RATING-ED                   PIC ZZZ9.99.
029600*--> EDICION DEL BONO PARA EL MENSAJE DE SALIDA.
029700 01  WKS-BONO-ED                     PIC 9.99.
029800
029900*--> LINEA DE MENSAJE ARMADA ANTES DE CADA GRABA-MENSAJE.
030000 01  WKS-MENSAJE                     PIC X(80) VALUE SPACES.
030100*--> CONTADOR DE REPORTES DESPACHADOS EN ESTA CORRIDA; EL REDEFINE
030200*--> ALFA ES SOLO PARA DIAGNOSTICO POR DISPLAY AL CIERRE.
03030001  WKS-TOTAL-REPORTES              PIC 9(03) VALUE ZEROES.
03040001  WKS-TOTAL-REPORTES-R REDEFINES WKS-TOTAL-REPORTES
030500                                     PIC X(03).
030600
030700*--> DESPACHA-REPORTE DECIDE CUAL DE LOS CINCO REPORTES CORRE
030800*--> SEGUN TRN-RP-REPORTE.
030900 PROCEDURE DIVISION.
031000******************************************************************
031100*               S E C C I O N    P R I N C I P A L
031200******************************************************************
031300*--> CONTROLA EL CICLO COMPLETO: UNA TRANSACCION DE REPORTE POR
031400*--> ITERACION HASTA AGOTAR RPTTRN.
031500 000-MAIN SECTION.
031600     PERFORM APERTURA-ARCHIVOS       THRU APERTURA-ARCHIVOS-E
031700     PERFORM PROCESA-TRANSACCIONES   THRU PROCESA-TRANSACCIONES-E
031800             UNTIL SI-FIN-RPTTRN
031900     PERFORM CIERRA-ARCHIVOS         THRU CIERRA-ARCHIVOS-E
032000*--> FIN NORMAL DE LA CORRIDA DE REPORTES.
032100     STOP RUN.
032200 000-MAIN-E. EXIT.
032300
032400*--> SOLO VALIDA LA APERTURA DE JUGMAE; LOS DEMAS ARCHIVOS SE
032500*--> ASUMEN PRESENTES EN ESTE JOB.
032600 APERTURA-ARCHIVOS SECTION.
032700*--> LOS TRES ARCHIVOS DE ENTRADA SE ABREN SOLO LECTURA.
032800     OPEN INPUT JUGMAE EQUULT RPTTRN
032900     OPEN OUTPUT RPTSAL
033000   IF FS-JUGMAE NOT EQUAL ZEROES
033100*--> SIN JUGMAE NO HAY NADA QUE REPORTAR EN NINGUNO DE LOS CINCO
033200*--> REPORTES.  EN VEZ DE DEJAR EL CALL Y EL STOP RUN AQUI MISMO
033300*--> SE SALTA AL PARRAFO DE ABORTO, PUNTO UNICO DE SALIDA.
033400      MOVE 'OPEN'   TO ACCION
033500      MOVE 'JUGMAE' TO ARCHIVO
033600      MOVE SPACES   TO LLAVE
033700      GO TO ABORTA-CORRIDA
033800   END-IF.
033900 APERTURA-ARCHIVOS-E. EXIT.
034000
034100*--> PUNTO UNICO DE SALIDA ANORMAL; IMPRIME EL DETALLE DEL ERROR
034200*--> POR F5ERR00 Y DETIENE LA CORRIDA.  SE LLEGA AQUI POR GO TO
034300*--> DESDE APERTURA-ARCHIVOS CUANDO JUGMAE NO ABRIO; ARCHIVO,
034400*--> ACCION Y LLAVE YA VIENEN CARGADOS POR QUIEN HIZO EL SALTO.
034500 ABORTA-CORRIDA SECTION.
034600   CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                         FS-JUGMAE, FSE-JUGMAE
034800   STOP RUN.
034900 ABORTA-CORRIDA-E. EXIT.
035000
035100*--> LEE UNA LINEA DE RPTTRN Y LA DESPACHA; AL LLEGAR A FIN SOLO
035200*--> PRENDE LA BANDERA QUE DETIENE EL PERFORM DE 000-MAIN.
035300 PROCESA-TRANSACCIONES SECTION.
035400     READ RPTTRN
035500       AT END
035600*--> NO HAY MAS SOLICITUDES DE REPORTE; TERMINA EL CICLO
035700*--> PRINCIPAL.
035800          MOVE 1 TO WKS-FIN-RPTTRN
035900       NOT AT END
036000          PERFORM DESPACHA-REPORTE  THRU DESPACHA-REPORTE-E
036100     END-READ.
036200 PROCESA-TRANSACCIONES-E. EXIT.
036300
036400*--> EVALUATE TRUE SOBRE LOS CINCO 88 DE TRN-RP-REPORTE; CODIGO
036500*--> DESCONOCIDO SOLO SE REPORTA, NO DETIENE LA CORRIDA.
036600 DESPACHA-REPORTE SECTION.
036700*--> CADA WHEN CORRESPONDE A UNO DE LOS CINCO REPORTES SOLICITADOS.
036800*--> CUENTA CADA TRANSACCION DESPACHADA, VALIDA O NO; SE DESPLIEGA
036900*--> AL CIERRE COMO DATO INFORMATIVO DE LA CORRIDA.
037000    ADD 1 TO WKS-TOTAL-REPORTES
037100     EVALUATE TRUE
037200         WHEN TRN-RP-LISTADO
037300             PERFORM REPORTE-LISTADO  THRU REPORTE-LISTADO-E
037400         WHEN TRN-RP-DETALLE
037500             PERFORM REPORTE-DETALLE  THRU REPORTE-DETALLE-E
037600         WHEN TRN-RP-RANKING
037700             PERFORM REPORTE-RANKING  THRU REPORTE-RANKING-E
037800         WHEN TRN-RP-ATRIB-EQUIPO
037900             PERFORM REPORTE-ATRIBUTOS-EQUIPO
038000                     THRU REPORTE-ATRIBUTOS-EQUIPO-E
038100         WHEN TRN-RP-RATING-EQUIPO
038200             PERFORM REPORTE-RATING-EQUIPO
038300                     THRU REPORTE-RATING-EQUIPO-E
038400         WHEN OTHER
038500*--> SE LIMPIA EL MENSAJE ANTES DE ARMAR EL ENCABEZADO DEL
038600*--> LISTADO.
038700             MOVE SPACES TO WKS-MENSAJE
038800             STRING 'CODIGO DE REPORTE INVALIDO: '
038900                    TRN-RP-REPORTE DELIMITED BY SIZE
039000                    INTO WKS-MENSAJE
039100             PERFORM GRABA-MENSAJE    THRU GRABA-MENSAJE-E
039200     END-EVALUATE.
039300 DESPACHA-REPORTE-E. EXIT.
039400
039500******************************************************************
039600*                    L I S T A D O   D E L   R O S T E R         *
039700******************************************************************
039800*--> IMPRIME TODO EL ROSTER, UNA LINEA POR JUGADOR, CON
039900*--> ENCABEZADO Y LINEA DE GUIONES.
040000 REPORTE-LISTADO SECTION.
040100     MOVE SPACES TO WKS-MENSAJE
040200     STRING 'NOMBRE              FORMA TIRO REGATE PASE '
040300            'MARCAJE CONDICION PORTERIA' DELIMITED BY SIZE
040400            INTO WKS-MENSAJE
040500     PERFORM GRABA-MENSAJE        THRU GRABA-MENSAJE-E
040600*--> LINEA SEPARADORA ENTRE EL ENCABEZADO Y LAS FILAS DEL
040700*--> LISTADO.
040800     MOVE ALL '-' TO WKS-MENSAJE
040900     PERFORM GRABA-MENSAJE        THRU GRABA-MENSAJE-E
041000*--> SE REINICIA LA BANDERA DE FIN ANTES DE CADA BARRIDO NUEVO
041100*--> DE JUGMAE.
041200     MOVE ZEROES         TO WKS-FIN-JUGMAE
041300*--> LLAVE ARTIFICIAL MAS BAJA PARA POSICIONAR ANTES DEL PRIMER
041400*--> REGISTRO FISICO.
041500     MOVE LOW-VALUES     TO JUG-NOMBRE
041600*--> POSICIONA EL CURSOR DE LECTURA AL PRINCIPIO DEL ARCHIVO
041700*--> PARA PODER RECORRERLO CON READ NEXT.
041800     START JUGMAE KEY IS NOT LESS JUG-NOMBRE
041900       INVALID KEY
042000          MOVE 1 TO WKS-FIN-JUGMAE
042100     END-START
042200*--> UNA ITERACION POR JUGADOR HASTA AGOTAR EL MAESTRO.
042300     PERFORM IMPRIME-UNA-FILA-LISTADO UNTIL SI-FIN-JUGMAE.
042400 REPORTE-LISTADO-E. EXIT.
042500
042600*--> LEE EL SIGUIENTE JUGADOR E IMPRIME SUS SEIS ATRIBUTOS MAS
042700*--> LA FORMA.
042800 IMPRIME-UNA-FILA-LISTADO SECTION.
042900*--> DYNAMIC + START PERMITE ALTERNAR ENTRE READ NEXT SECUENCIAL
043000*--> Y READ CON LLAVE (REPORTE-DETALLE) EN EL MISMO PROGRAMA.
043100     READ JUGMAE NEXT RECORD
043200       AT END
043300          MOVE 1 TO WKS-FIN-JUGMAE
043400       NOT AT END
043500          MOVE SPACES TO WKS-MENSAJE
043600          STRING JUG-NOMBRE ' ' JUG-FORMA '    ' JUG-TIRO
043700                 '   ' JUG-REGATE '     ' JUG-PASE '    '
043800                 JUG-MARCAJE '     ' JUG-CONDICION '    '
043900                 JUG-PORTERIA DELIMITED BY SIZE INTO WKS-MENSAJE
044000          PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
044100     END-READ.
044200 IMPRIME-UNA-FILA-LISTADO-E. EXIT.
044300
044400******************************************************************
044500*                D E T A L L E   D E   U N   J U G A D O R       *
044600******************************************************************
044700*--> BUSCA UN SOLO JUGADOR POR NOMBRE E IMPRIME TODOS SUS
044800*--> ATRIBUTOS MAS EL OVERALL-RATING CALCULADO POR F5RATE1.
044900 REPORTE-DETALLE SECTION.
045000*--> NOMBRE SOLICITADO EN LA TRANSACCION.
045100     MOVE TRN-RP-NOMBRE TO JUG-NOMBRE
045200     READ JUGMAE
045300       INVALID KEY
045400          MOVE SPACES TO WKS-MENSAJE
045500          STRING 'JUGADOR NO ENCONTRADO: ' TRN-RP-NOMBRE
045600                 DELIMITED BY SIZE INTO WKS-MENSAJE
045700          PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
045800       NOT INVALID KEY
045900*--> MODO V: F5RATE1 SOLO VALIDA Y CALCULA, NO CAMBIA LA FORMA.
046000          MOVE 'V'            TO WKS-MODO-RATE1
046100*--> MISMA FIRMA DE F5RATE1 USADA EN TODO EL SISTEMA.
046200          CALL 'F5RATE1' USING WKS-MODO-RATE1 JUG-TIRO JUG-REGATE
046300               JUG-PASE JUG-MARCAJE JUG-CONDICION JUG-PORTERIA
046400               JUG-FORMA WKS-VALIDO WKS-BASE-RATING
046500               WKS-RATING-FINAL WKS-RATING-2DEC
046600          MOVE SPACES TO WKS-MENSAJE
046700          STRING JUG-NOMBRE ' TIRO=' JUG-TIRO ' REGATE='
046800                 JUG-REGATE ' PASE=' JUG-PASE ' MARCAJE='
046900                 JUG-MARCAJE
047000                 DELIMITED BY SIZE INTO WKS-MENSAJE
047100          PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
047200          MOVE SPACES TO WKS-MENSAJE
047300*--> SE EDITA EL RATING REDONDEADO PARA EL SEGUNDO RENGLON DEL
047400*--> DETALLE.
047500          MOVE WKS-RATING-2DEC TO WKS-RATING-ED
047600          STRING '   CONDICION=' JUG-CONDICION ' PORTERIA='
047700                 JUG-PORTERIA ' FORMA=' JUG-FORMA
047800                 ' - OVERALL=' WKS-RATING-ED
047900                 DELIMITED BY SIZE INTO WKS-MENSAJE
048000          PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
048100     END-READ.
048200 REPORTE-DETALLE-E. EXIT.
048300
048400******************************************************************
048500*                        R A N K I N G S                         *
048600******************************************************************
048700*--> SI NO SE ESPECIFICO ATRIBUTO, IMPRIME LOS SIETE RANKINGS EN
048800*--> ORDEN; SI SE ESPECIFICO UNO SOLO, IMPRIME SOLO ESE.
048900 REPORTE-RANKING SECTION.
049000*--> TRN-RP-ATRIBUTO EN BLANCO SIGNIFICA TODOS LOS RANKINGS.
049100     IF TRN-RP-ATR-TODOS
049200*--> RECORRE LA TABLA-COD-RANKING, UN RANKING COMPLETO POR
049300*--> ITERACION.
049400        PERFORM GENERA-UN-RANKING VARYING WKS-RI FROM 1 BY 1
049500                UNTIL WKS-RI > 7
049600     ELSE
049700*--> SE USA EL ATRIBUTO SOLICITADO DIRECTO, SIN PASAR POR LA
049800*--> TABLA DE CODIGOS.
049900        MOVE TRN-RP-ATRIBUTO TO WKS-COD-ATRIB
050000        PERFORM CARGA-TABLA-RANKING    THRU CARGA-TABLA-RANKING-E
050100        PERFORM ORDENA-RANKING         THRU ORDENA-RANKING-E
050200        PERFORM IMPRIME-UN-RANKING     THRU IMPRIME-UN-RANKING-E
050300     END-IF.
050400 REPORTE-RANKING-E. EXIT.
050500
050600*--> ARMA, ORDENA E IMPRIME UN SOLO RANKING DE LA LISTA DE SIETE.
050700 GENERA-UN-RANKING SECTION.
050800*--> TOMA EL CODIGO DE RANKING SEGUN LA POSICION WKS-RI DE LA
050900*--> TABLA.
051000     MOVE COD-RANKING (WKS-RI) TO WKS-COD-ATRIB
051100     PERFORM CARGA-TABLA-RANKING        THRU CARGA-TABLA-RANKING-E
051200     PERFORM ORDENA-RANKING             THRU ORDENA-RANKING-E
051300     PERFORM IMPRIME-UN-RANKING         THRU IMPRIME-UN-RANKING-E.
051400 GENERA-UN-RANKING-E. EXIT.
051500
051600*--> RECORRE TODO JUGMAE Y CARGA LA TABLA DE TRABAJO CON NOMBRE
051700*--> Y VALOR DEL ATRIBUTO (O EL OVERALL) DE CADA JUGADOR.
051800 CARGA-TABLA-RANKING SECTION.
051900*--> SE REINICIA LA TABLA Y LA BANDERA DE FIN ANTES DE CARGAR UN
052000*--> RANKING NUEVO.
052100     MOVE    ZEROES          TO WKS-NUM-JUGADORES WKS-FIN-JUGMAE
052200     MOVE    LOW-VALUES      TO JUG-NOMBRE
052300     START   JUGMAE KEY IS NOT LESS JUG-NOMBRE
052400       INVALID KEY
052500          MOVE 1 TO WKS-FIN-JUGMAE
052600     END-START
052700*--> UNA ITERACION POR JUGADOR HASTA AGOTAR EL MAESTRO.
052800     PERFORM AGREGA-UN-JUGADOR-RANKING UNTIL SI-FIN-JUGMAE.
052900 CARGA-TABLA-RANKING-E. EXIT.
053000
053100*--> AGREGA UNA FILA A LA TABLA SI AUN HAY CUPO; EL TOPE DE 30
053200*--> EVITA DESBORDAR EL OCCURS.
053300 AGREGA-UN-JUGADOR-RANKING SECTION.
053400     READ JUGMAE NEXT RECORD
053500       AT END
053600          MOVE 1 TO WKS-FIN-JUGMAE
053700       NOT AT END
053800*--> SI YA SE LLEGO AL TOPE, SE SIGUE LEYENDO PERO NO SE AGREGAN
053900*--> MAS FILAS A LA TABLA.
054000          IF WKS-NUM-JUGADORES < 30
054100             ADD  1 TO WKS-NUM-JUGADORES
054200             MOVE JUG-NOMBRE TO WKS-RNK-NOMBRE (WKS-NUM-JUGADORES)
054300             PERFORM CALCULA-VALOR-RANKING
054400                     THRU CALCULA-VALOR-RANKING-E
054500          END-IF
054600     END-READ.
054700 AGREGA-UN-JUGADOR-RANKING-E. EXIT.
054800
054900*--> EVALUATE SOBRE EL CODIGO DE ATRIBUTO; OVERALL LLAMA A
055000*--> F5RATE1, LOS DEMAS SOLO COPIAN EL CAMPO CRUDO DE JUGMAE.
055100 CALCULA-VALOR-RANKING SECTION.
055200*--> UN WHEN POR CADA UNO DE LOS SIETE CODIGOS POSIBLES.
055300     EVALUATE WKS-COD-ATRIB
055400         WHEN 'OVERALL'
055500             MOVE 'V'        TO WKS-MODO-RATE1
055600             CALL 'F5RATE1' USING WKS-MODO-RATE1 JUG-TIRO
055700                  JUG-REGATE JUG-PASE JUG-MARCAJE JUG-CONDICION
055800                  JUG-PORTERIA JUG-FORMA WKS-VALIDO
055900                  WKS-BASE-RATING WKS-RATING-FINAL
056000                  WKS-RATING-2DEC
056100*--> SE USA EL RATING YA REDONDEADO A 2 DECIMALES PARA PODER
056200*--> COMPARARLO CONTRA EL CAMPO WKS-RNK-VALOR, TAMBIEN DE 2
056300*--> DECIMALES.
056400             MOVE WKS-RATING-2DEC TO
056500                  WKS-RNK-VALOR (WKS-NUM-JUGADORES)
056600         WHEN 'TIRO'
056700             MOVE JUG-TIRO TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
056800         WHEN 'REGATE'
056900             MOVE JUG-REGATE TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
057000         WHEN 'PASE'
057100             MOVE JUG-PASE TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
057200         WHEN 'MARCAJE'
057300             MOVE JUG-MARCAJE TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
057400         WHEN 'CONDICION'
057500             MOVE JUG-CONDICION
057600                  TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
057700         WHEN 'PORTERIA'
057800             MOVE JUG-PORTERIA
057900                  TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
058000         WHEN OTHER
058100             MOVE ZEROES TO WKS-RNK-VALOR (WKS-NUM-JUGADORES)
058200     END-EVALUATE.
058300 CALCULA-VALOR-RANKING-E. EXIT.
058400
058500*--> BURBUJA DESCENDENTE SOBRE WKS-TABLA-RANKING, IGUAL EN
058600*--> ESPIRITU A LA DE F5ARMEQ PERO SOBRE UN CAMPO DISTINTO.
058700 ORDENA-RANKING SECTION.
058800*--> WKS-J CUENTA LAS PASADAS YA HECHAS; CADA PASADA ORDENA UNA
058900*--> POSICION MAS AL FINAL DE LA TABLA.
059000     MOVE    1                TO WKS-J
059100     PERFORM UNA-PASADA-RANKING VARYING WKS-J FROM 1 BY 1
059200             UNTIL WKS-J >= WKS-NUM-JUGADORES.
059300 ORDENA-RANKING-E. EXIT.
059400
059500*--> UNA PASADA DE LA BURBUJA SOBRE LA PARTE AUN NO ORDENADA DE
059600*--> LA TABLA.
059700 UNA-PASADA-RANKING SECTION.
059800     PERFORM COMPARA-UN-PAR-RANKING VARYING WKS-I FROM 1 BY 1
059900             UNTIL WKS-I > WKS-NUM-JUGADORES - WKS-J.
060000 UNA-PASADA-RANKING-E. EXIT.
060100
060200*--> COMPARA UN PAR ADYACENTE Y LOS INTERCAMBIA SI ESTAN FUERA
060300*--> DE ORDEN DESCENDENTE.
060400 COMPARA-UN-PAR-RANKING SECTION.
060500     IF WKS-RNK-VALOR (WKS-I) < WKS-RNK-VALOR (WKS-I + 1)
060600        PERFORM INTERCAMBIA-RANKING THRU INTERCAMBIA-RANKING-E
060700     END-IF.
060800 COMPARA-UN-PAR-RANKING-E. EXIT.
060900
061000*--> INTERCAMBIA DOS FILAS COMPLETAS DE LA TABLA DE RANKING.
061100 INTERCAMBIA-RANKING SECTION.
061200     MOVE WKS-RNK (WKS-I)      TO WKS-RNK-TEMP
061300     MOVE WKS-RNK (WKS-I + 1)  TO WKS-RNK (WKS-I)
061400     MOVE WKS-RNK-TEMP         TO WKS-RNK (WKS-I + 1).
061500 INTERCAMBIA-RANKING-E. EXIT.
061600
061700*--> IMPRIME EL ENCABEZADO DEL RANKING SEGUIDO DE CADA FILA YA
061800*--> ORDENADA.
061900 IMPRIME-UN-RANKING SECTION.
062000     MOVE SPACES TO WKS-MENSAJE
062100     STRING 'RANKING POR ' WKS-COD-ATRIB DELIMITED BY SIZE
062200            INTO WKS-MENSAJE
062300     PERFORM GRABA-MENSAJE    THRU GRABA-MENSAJE-E
062400*--> UNA LINEA POR JUGADOR EN EL ORDEN YA CALCULADO.
062500     PERFORM IMPRIME-UNA-FILA-RANKING VARYING WKS-I FROM 1 BY 1
062600             UNTIL WKS-I > WKS-NUM-JUGADORES.
062700 IMPRIME-UN-RANKING-E. EXIT.
062800
062900*--> IMPRIME LA POSICION, EL NOMBRE Y EL VALOR DEL ATRIBUTO DE
063000*--> ESTA FILA.
063100 IMPRIME-UNA-FILA-RANKING SECTION.
063200     MOVE    WKS-RNK-VALOR (WKS-I) TO WKS-PROMEDIO-ED
063300     MOVE    SPACES TO WKS-MENSAJE
063400     STRING  WKS-I '. ' WKS-RNK-NOMBRE (WKS-I) ' - ' WKS-COD-ATRIB
063500             ': ' WKS-PROMEDIO-ED DELIMITED BY SIZE
063600             INTO WKS-MENSAJE
063700     PERFORM GRABA-MENSAJE    THRU GRABA-MENSAJE-E.
063800 IMPRIME-UNA-FILA-RANKING-E. EXIT.
063900
064000******************************************************************
064100*   P R O M E D I O   D E   A T R I B U T O S   P O R   E Q U I P O
064200******************************************************************
064300*--> PROMEDIA LOS SEIS ATRIBUTOS DE TODOS LOS MIEMBROS DEL EQUIPO
064400*--> SOLICITADO.
064500 REPORTE-ATRIBUTOS-EQUIPO SECTION.
064600*--> ACUMULA LAS SUMAS ANTES DE CALCULAR LOS PROMEDIOS.
064700     PERFORM ACUMULA-ATRIBUTOS-EQUIPO
064800             THRU ACUMULA-ATRIBUTOS-EQUIPO-E
064900*--> SI EL EQUIPO NO TIENE MIEMBROS NO HAY NADA QUE PROMEDIAR NI
065000*--> QUE SUMAR.
065100     IF WKS-MIEMBROS = 0
065200        MOVE SPACES TO WKS-MENSAJE
065300        STRING 'EQUIPO ' TRN-RP-EQUIPO ' SIN MIEMBROS'
065400               DELIMITED BY SIZE INTO WKS-MENSAJE
065500        PERFORM GRABA-MENSAJE          THRU GRABA-MENSAJE-E
065600     ELSE
065700*--> UN PROMEDIO IMPRESO POR CADA UNO DE LOS SEIS ATRIBUTOS.
065800        PERFORM IMPRIME-UN-PROMEDIO VARYING WKS-I FROM 1 BY 1
065900                UNTIL WKS-I > 6
066000     END-IF.
066100 REPORTE-ATRIBUTOS-EQUIPO-E. EXIT.
066200
066300*--> RECORRE EQUULT Y SUMA LOS ATRIBUTOS CRUDOS DE CADA MIEMBRO
066400*--> DEL EQUIPO SOLICITADO.
066500 ACUMULA-ATRIBUTOS-EQUIPO SECTION.
066600*--> SE REINICIAN LOS ACUMULADORES ANTES DE RECORRER EQUULT.
066700     MOVE    ZEROES        TO WKS-MIEMBROS WKS-FIN-EQUULT
066800     MOVE    ZEROES        TO WKS-SUMA-ATRIB-TBL (1)
066900                               WKS-SUMA-ATRIB-TBL (2)
067000                               WKS-SUMA-ATRIB-TBL (3)
067100                               WKS-SUMA-ATRIB-TBL (4)
067200                               WKS-SUMA-ATRIB-TBL (5)
067300                               WKS-SUMA-ATRIB-TBL (6)
067400*--> LLAVE ARTIFICIAL MAS BAJA PARA POSICIONAR ANTES DEL PRIMER
067500*--> REGISTRO DE EQUULT.
067600     MOVE    LOW-VALUES    TO EQU-NOMBRE
067700*--> POSICIONA EL CURSOR PARA RECORRER EQUULT CON READ NEXT.
067800     START   EQUULT KEY IS NOT LESS EQU-NOMBRE
067900       INVALID KEY
068000          MOVE 1 TO WKS-FIN-EQUULT
068100     END-START
068200*--> UNA ITERACION POR REGISTRO DE EQUULT HASTA AGOTARLO.
068300     PERFORM ACUMULA-UN-MIEMBRO-EQUIPO UNTIL SI-FIN-EQUULT.
068400 ACUMULA-ATRIBUTOS-EQUIPO-E. EXIT.
068500
068600*--> SOLO ACUMULA LOS MIEMBROS DEL EQUIPO SOLICITADO; LOS DEL
068700*--> OTRO EQUIPO SE IGNORAN.
068800 ACUMULA-UN-MIEMBRO-EQUIPO SECTION.
068900     READ EQUULT NEXT RECORD
069000       AT END
069100          MOVE 1 TO WKS-FIN-EQUULT
069200       NOT AT END
069300*--> FILTRO POR EQUIPO; EQUULT TIENE AMBOS EQUIPOS MEZCLADOS.
069400          IF EQU-CODIGO = TRN-RP-EQUIPO
069500*--> SE BUSCA EL REGISTRO COMPLETO EN JUGMAE PARA OBTENER LOS
069600*--> SEIS ATRIBUTOS CRUDOS.
069700             MOVE EQU-NOMBRE TO JUG-NOMBRE
069800             READ JUGMAE
069900               INVALID KEY
070000*--> NO DEBERIA OCURRIR SI EQUULT Y JUGMAE ESTAN SINCRONIZADOS,
070100*--> PERO SE IGNORA EL MIEMBRO SI EL NOMBRE YA NO EXISTE.
070200                  CONTINUE
070300               NOT INVALID KEY
070400*--> SE CUENTA CADA MIEMBRO EFECTIVAMENTE ENCONTRADO.
070500                  ADD 1 TO WKS-MIEMBROS
070600*--> SUMA LOS SEIS ATRIBUTOS DE ESTE MIEMBRO A LOS ACUMULADORES
070700*--> DE EQUIPO.
070800                  PERFORM SUMA-UN-ATRIBUTO VARYING WKS-J
070900                          FROM 1 BY 1 UNTIL WKS-J > 6
071000             END-READ
071100          END-IF
071200     END-READ.
071300 ACUMULA-UN-MIEMBRO-EQUIPO-E. EXIT.
071400
071500*--> SUMA UN SOLO ATRIBUTO (POSICION WKS-J) AL ACUMULADOR
071600*--> CORRESPONDIENTE.
071700 SUMA-UN-ATRIBUTO SECTION.
071800     ADD JUG-ATRIB-TBL (WKS-J) TO WKS-SUMA-ATRIB-TBL (WKS-J).
071900 SUMA-UN-ATRIBUTO-E. EXIT.
072000
072100*--> CALCULA Y REDONDEA A 2 DECIMALES EL PROMEDIO DEL ATRIBUTO
072200*--> WKS-I, LUEGO LO IMPRIME CON SU NOMBRE.
072300 IMPRIME-UN-PROMEDIO SECTION.
072400*--> SE REDONDEA EL PROMEDIO; SIN ROUNDED SE TRUNCARIA A 2
072500*--> DECIMALES.
072600     COMPUTE WKS-PROMEDIO-ATRIB ROUNDED =
072700             WKS-SUMA-ATRIB-TBL (WKS-I) / WKS-MIEMBROS
072800     MOVE    WKS-PROMEDIO-ATRIB TO WKS-PROMEDIO-ED
072900     MOVE    SPACES TO WKS-MENSAJE
073000     STRING  NOMBRE-ATRIB (WKS-I) ': ' WKS-PROMEDIO-ED
073100             DELIMITED BY SIZE INTO WKS-MENSAJE
073200     PERFORM GRABA-MENSAJE    THRU GRABA-MENSAJE-E.
073300 IMPRIME-UN-PROMEDIO-E. EXIT.
073400
073500******************************************************************
073600*              R A T I N G   T O T A L   D E   E Q U I P O        *
073700******************************************************************
073800*--> SUMA EL OVERALL-RATING DE TODO EL EQUIPO Y LE APLICA EL
073900*--> BONO DE EQUIPO CHICO, IGUAL QUE F5ARMEQ AL ARMARLO.
074000 REPORTE-RATING-EQUIPO SECTION.
074100*--> ACUMULA LA SUMA CRUDA ANTES DE APLICAR EL BONO.
074200     PERFORM ACUMULA-RATING-EQUIPO   THRU ACUMULA-RATING-EQUIPO-E
074300     IF WKS-MIEMBROS = 0
074400        MOVE SPACES TO WKS-MENSAJE
074500        STRING 'EQUIPO ' TRN-RP-EQUIPO ' SIN MIEMBROS'
074600               DELIMITED BY SIZE INTO WKS-MENSAJE
074700        PERFORM GRABA-MENSAJE         THRU GRABA-MENSAJE-E
074800     ELSE
074900*--> TKT-4712: SE REDONDEA AQUI EL TOTAL CON BONO YA APLICADO,
075000*--> EN VEZ DE TRUNCARLO AL MOVERLO AL CAMPO EDITADO.
075100        COMPUTE WKS-RATING-EQUIPO-FINAL ROUNDED =
075200                WKS-TOTAL-RATING-EQUIPO * WKS-BONO-EQUIPO
075300*--> SE EDITA EL TOTAL YA REDONDEADO PARA EL MENSAJE DE SALIDA.
075400        MOVE WKS-RATING-EQUIPO-FINAL TO WKS-RATING-ED
075500*--> SE EDITA EL BONO APLICADO PARA EL MISMO MENSAJE.
075600        MOVE WKS-BONO-EQUIPO         TO WKS-BONO-ED
075700        MOVE SPACES TO WKS-MENSAJE
075800        STRING 'EQUIPO ' TRN-RP-EQUIPO ' - RATING TOTAL '
075900               WKS-RATING-ED ' - BONO ' WKS-BONO-ED
076000               DELIMITED BY SIZE INTO WKS-MENSAJE
076100        PERFORM GRABA-MENSAJE         THRU GRABA-MENSAJE-E
076200     END-IF.
076300 REPORTE-RATING-EQUIPO-E. EXIT.
076400
076500*--> RECORRE EQUULT, TOMA EL BONO DEL PRIMER MIEMBRO ENCONTRADO
076600*--> Y SUMA EL OVERALL-RATING CRUDO DE CADA MIEMBRO DEL EQUIPO.
076700 ACUMULA-RATING-EQUIPO SECTION.
076800*--> SE REINICIAN LOS ACUMULADORES ANTES DE RECORRER EQUULT.
076900     MOVE    ZEROES      TO WKS-MIEMBROS WKS-FIN-EQUULT
077000     MOVE    ZEROES      TO WKS-TOTAL-RATING-EQUIPO
077100*--> VALOR NEUTRO POR SI EL EQUIPO NO TIENE MIEMBROS Y NUNCA SE
077200*--> SOBREESCRIBE.
077300     MOVE    1.00        TO WKS-BONO-EQUIPO
077400     MOVE    LOW-VALUES  TO EQU-NOMBRE
077500     START   EQUULT KEY IS NOT LESS EQU-NOMBRE
077600       INVALID KEY
077700          MOVE 1 TO WKS-FIN-EQUULT
077800     END-START
077900     PERFORM ACUMULA-UN-RATING-MIEMBRO UNTIL SI-FIN-EQUULT.
078000 ACUMULA-RATING-EQUIPO-E. EXIT.
078100
078200*--> POR CADA MIEMBRO DEL EQUIPO SOLICITADO, TOMA SU BONO Y
078300*--> CALCULA SU OVERALL-RATING CON F5RATE1 PARA SUMARLO AL
078400*--> TOTAL.
078500 ACUMULA-UN-RATING-MIEMBRO SECTION.
078600     READ EQUULT NEXT RECORD
078700       AT END
078800          MOVE 1 TO WKS-FIN-EQUULT
078900       NOT AT END
079000          IF EQU-CODIGO = TRN-RP-EQUIPO
079100*--> EL BONO ES EL MISMO PARA TODO EL EQUIPO; SE RELEE EN CADA
079200*--> MIEMBRO PERO SIEMPRE TRAE EL MISMO VALOR.
079300             MOVE EQU-BONO TO WKS-BONO-EQUIPO
079400             MOVE EQU-NOMBRE TO JUG-NOMBRE
079500             READ JUGMAE
079600               INVALID KEY
079700                  CONTINUE
079800               NOT INVALID KEY
079900                  ADD 1 TO WKS-MIEMBROS
080000*--> MODO V: SOLO SE NECESITA EL RATING, NO SE CAMBIA LA FORMA.
080100                  MOVE 'V' TO WKS-MODO-RATE1
080200                  CALL 'F5RATE1' USING WKS-MODO-RATE1 JUG-TIRO
080300                       JUG-REGATE JUG-PASE JUG-MARCAJE
080400                       JUG-CONDICION JUG-PORTERIA JUG-FORMA
080500                       WKS-VALIDO WKS-BASE-RATING
080600                       WKS-RATING-FINAL WKS-RATING-2DEC
080700*--> SUMA SIN REDONDEAR; EL REDONDEO FINAL OCURRE EN REPORTE-
080800*--> RATING-EQUIPO DESPUES DE APLICAR EL BONO.
080900                  COMPUTE WKS-TOTAL-RATING-EQUIPO =
081000                          WKS-TOTAL-RATING-EQUIPO +
081100                          WKS-RATING-FINAL
081200             END-READ
081300          END-IF
081400     END-READ.
081500 ACUMULA-UN-RATING-MIEMBRO-E. EXIT.
081600
081700*--> ESCRIBE EL MENSAJE TANTO EN RPTSAL COMO EN CONSOLA, IGUAL
081800*--> QUE EN LOS DEMAS PROGRAMAS DEL SISTEMA.
081900 GRABA-MENSAJE SECTION.
082000*--> SE LIMPIA EL REGISTRO ANTES DE MOVER EL MENSAJE.
082100     MOVE    SPACES               TO REG-RPTSAL
082200     MOVE    WKS-MENSAJE          TO REG-RPTSAL
082300     WRITE   REG-RPTSAL
082400     DISPLAY WKS-MENSAJE                            UPON CONSOLE.
082500 GRABA-MENSAJE-E. EXIT.
082600
082700*--> CIERRE FINAL DE LOS CUATRO ARCHIVOS.
082800 CIERRA-ARCHIVOS SECTION.
082900*--> ECO INFORMATIVO DEL TOTAL DE REPORTES DESPACHADOS EN ESTA
083000*--> CORRIDA, VIA EL REDEFINE ALFA; SOLO POR CONSOLA.
083100    DISPLAY 'F5REPOR - REPORTES DESPACHADOS: '
083200            WKS-TOTAL-REPORTES-R UPON CONSOLE
083300*--> CIERRE FINAL DE LOS CUATRO ARCHIVOS EN EL MISMO ORDEN EN QUE
083400*--> SE ABRIERON.
083500    CLOSE JUGMAE EQUULT RPTTRN RPTSAL.
083600 CIERRA-ARCHIVOS-E. EXIT.
083700
083800 END PROGRAM F5REPOR.
