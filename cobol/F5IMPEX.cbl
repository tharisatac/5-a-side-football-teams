000100******************************************************************
000200* FECHA       : 10/03/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5IMPEX                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : INTERCAMBIO MASIVO DEL ROSTER EN FORMATO         *
000800*             : DELIMITADO (ESTILO CSV) CON ENCABEZADO.  SEGUN   *
000900*             : LA TRANSACCION DE CONTROL, EXPORTA EL MAESTRO    *
001000*             : COMPLETO O IMPORTA FILAS VALIDANDOLAS UNA A UNA. *
001100* ARCHIVOS    : JUGMAE=M,CTLTRN=E,IMPEXP=E/S,RPTSAL=S             *
001200* ACCION (ES) : E=EXPORTA, I=IMPORTA                             *
001300* PROGRAMA(S) : F5RATE1, F5ERR00                                 *
001400* INSTALADO   : 10/03/2024                                       *
001500* BPM/RATIONAL: 228940                                           *
001600* NOMBRE      : INTERCAMBIO MASIVO DE ROSTER                     *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    F5IMPEX.
002100 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  10/03/2024.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S
002800*-----------------------------------------------------------------
002900* 2024-03-10  PEDR  TKT-4502  CREACION INICIAL, SOLO EXPORTACION. *
003000* 2024-03-22  PEDR  TKT-4509  SE AGREGA IMPORTACION CON VALIDACION*
003100*                             POR FILA Y CONTEO DE EXITOS.        *
003200* 2024-07-30  DANR  TKT-4640  SE DEFAULTEA A 5 UN ATRIBUTO VACIO  *
003300*                             EN LA FILA IMPORTADA.               *
003400* 2024-11-25  PEDR  TKT-4690  REVISION ANUAL, SIN CAMBIOS DE      *
003500*                             LOGICA.                             *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000*--> CANAL DE CONTROL DE IMPRESORA PARA SALTO DE PAGINA; RPTSAL
004100*--> DE ESTE PROGRAMA NO LO USA, PERO SE DECLARA POR CONVENCION
004200*--> DEL DEPARTAMENTO EN TODOS LOS BATCH.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*--> MAESTRO DE JUGADORES, ABIERTO I-O PORQUE LA IMPORTACION
004700*--> AGREGA REGISTROS NUEVOS Y LA EXPORTACION SOLO LO LEE.
004800     SELECT JUGMAE ASSIGN TO JUGMAE
004900            ORGANIZATION  IS INDEXED
005000*--> DYNAMIC PORQUE EL PROGRAMA NECESITA TANTO LECTURA SECUENCIAL
005100*--> (START + READ NEXT) COMO LECTURA POR LLAVE (READ POR NOMBRE).
005200            ACCESS        IS DYNAMIC
005300*--> SE ACCEDE POR NOMBRE, NO POR JUG-ID, PORQUE EL CSV DE
005400*--> INTERCAMBIO IDENTIFICA AL JUGADOR POR NOMBRE, NUNCA POR ID.
005500            RECORD KEY    IS JUG-NOMBRE
005600            FILE STATUS   IS FS-JUGMAE
005700                             FSE-JUGMAE.
005800
005900*--> TRANSACCION DE CONTROL DE UN SOLO CARACTER (E O I) QUE DECIDE
006000*--> SI ESTA CORRIDA EXPORTA O IMPORTA; SOLO SE LEE UNA VEZ.
006100     SELECT CTLTRN ASSIGN TO CTLTRN
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-CTLTRN.
006400
006500*--> ARCHIVO DE INTERCAMBIO EN FORMATO DELIMITADO (ESTILO CSV); SE
006600*--> ABRE OUTPUT AL EXPORTAR E INPUT AL IMPORTAR, NUNCA AMBOS A LA
006700*--> VEZ EN LA MISMA CORRIDA.
006800     SELECT IMPEXP ASSIGN TO IMPEXP
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-IMPEXP.
007100
007200*--> BITACORA DE MENSAJES DE ESTA CORRIDA (RECHAZOS Y RESUMEN).
007300     SELECT RPTSAL ASSIGN TO RPTSAL
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-RPTSAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200*--> EL LAYOUT COMPLETO DEL MAESTRO VIENE DEL COPY; AQUI SOLO SE
008300*--> ASOCIA AL FD DEL ARCHIVO.
008400*--> EL LAYOUT COMPLETO DEL MAESTRO VIENE DEL COPY; AQUI SOLO SE
008500*--> ASOCIA AL FD DEL ARCHIVO.
008600 FD  JUGMAE.
008700     COPY F5JUGRE.
008800*--> REGISTRO DE UN SOLO BYTE; 88 CTL-EXPORTA/CTL-IMPORTA SON LOS
008900*--> UNICOS DOS VALORES QUE ACEPTA ESTE PROGRAMA.
009000 FD  CTLTRN
009100*--> UN SOLO BYTE DE CONTROL; NO HAY MAS CAMPOS EN ESTA
009200*--> TRANSACCION.
009300     RECORD CONTAINS 1 CHARACTERS.
009400 01  REG-CTLTRN                     PIC X(01).
009500*--> E DISPARA EXPORTA-JUGADORES.
009600     88  CTL-EXPORTA                         VALUE 'E'.
009700*--> I DISPARA IMPORTA-JUGADORES.
009800     88  CTL-IMPORTA                         VALUE 'I'.
009900*--> LINEA DE 80 POSICIONES, SUFICIENTE PARA ID+NOMBRE+SEIS
010000*--> ATRIBUTOS+FORMA SEPARADOS POR COMA Y CON ALGO DE HOLGURA.
010100 FD  IMPEXP
010200*--> OCHENTA POSICIONES; CADA LINEA DEL CSV CABE HOLGADAMENTE EN
010300*--> ESE ANCHO.
010400     RECORD CONTAINS 80 CHARACTERS.
010500 01  REG-IMPEXP                     PIC X(80).
010600*--> LINEA DE REPORTE A 132 POSICIONES, EL ANCHO ESTANDAR DE
010700*--> IMPRESORA DE LINEA QUE USAN LOS DEMAS PROGRAMAS DEL SISTEMA.
010800 FD  RPTSAL
010900*--> ANCHO ESTANDAR DE IMPRESORA DE LINEA DEL DEPARTAMENTO.
011000     RECORD CONTAINS 132 CHARACTERS.
011100 01  REG-RPTSAL                     PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011600******************************************************************
011700 01  WKS-FS-STATUS.
011800     02  FS-JUGMAE                  PIC 9(02) VALUE ZEROES.
011900     02  FSE-JUGMAE.
012000*--> CODIGO DE RETORNO EXTENDIDO DE VSAM/LINE SEQUENTIAL; SOLO SE
012100*--> LLENA DE INFORMACION UTIL CUANDO FS-JUGMAE VIENE EN 9X.
012200         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012300*--> IDENTIFICA QUE FUNCION DE E/S CAUSO EL FILE STATUS EXTENDIDO.
012400         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012500*--> CODIGO DE RETROALIMENTACION DEL MANEJADOR DE ARCHIVOS; SE LE
012600*--> PASA A F5ERR00 TAL CUAL PARA QUE LO MUESTRE SI HACE FALTA.
012700         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012800*--> FILE STATUS DE LA TRANSACCION DE CONTROL; NO SE VALIDA
012900*--> DESPUES DEL OPEN PORQUE EL PRIMER READ CUBRE CUALQUIER FALLA.
013000     02  FS-CTLTRN                  PIC 9(02) VALUE ZEROES.
013100*--> FILE STATUS DEL ARCHIVO DE INTERCAMBIO; TAMPOCO SE VALIDA
013200*--> EXPLICITAMENTE, IGUAL QUE FS-CTLTRN.
013300     02  FS-IMPEXP                  PIC 9(02) VALUE ZEROES.
013400*--> FILE STATUS DE LA BITACORA DE SALIDA.
013500     02  FS-RPTSAL                  PIC 9(02) VALUE ZEROES.
013600*--> CONSTANTE QUE IDENTIFICA A ESTE PROGRAMA ANTE F5ERR00.
013700     02  PROGRAMA                   PIC X(08) VALUE 'F5IMPEX'.
013800     02  ARCHIVO                    PIC X(08) VALUE SPACES.
013900     02  ACCION                     PIC X(10) VALUE SPACES.
014000     02  LLAVE                      PIC X(32) VALUE SPACES.
014100     02  FILLER                     PIC X(04) VALUE SPACES.
014200
014300******************************************************************
014400*              R E C U R S O S   D E   T R A B A J O             *
014500******************************************************************
014600 01  WKS-FLAGS.
014700*--> BANDERA DE FIN DE ARCHIVO DEL MAESTRO; SE USA TANTO EN LA
014800*--> EXPORTACION COMO EN EL CALCULO DEL PROXIMO ID AL IMPORTAR.
014900     02  WKS-FIN-JUGMAE             PIC 9(01) VALUE ZEROES.
015000         88  SI-FIN-JUGMAE                    VALUE 1.
015100*--> BANDERA DE FIN DEL ARCHIVO DE INTERCAMBIO; SOLO SE USA
015200*--> DURANTE LA IMPORTACION.
015300     02  WKS-FIN-IMPEXP             PIC 9(01) VALUE ZEROES.
015400         88  SI-FIN-IMPEXP                    VALUE 1.
015500     02  FILLER                     PIC X(01).
015600
015700 01  WKS-CONTADORES.
015800*--> SIGUIENTE ID LIBRE PARA ASIGNAR A CADA FILA IMPORTADA QUE SE
015900*--> ACEPTE; SE CALCULA UNA SOLA VEZ AL INICIO DE LA IMPORTACION.
016000     02  WKS-PROX-ID                PIC 9(04) COMP VALUE ZEROES.
016100*--> CONTADOR DE FILAS IMPORTADAS CON EXITO; SE IMPRIME EN EL
016200*--> MENSAJE FINAL DE LA IMPORTACION.
016300     02  WKS-EXITOS                 PIC 9(05) COMP VALUE ZEROES.
016400*--> CONTADOR DE FILAS RECHAZADAS, YA SEA POR ATRIBUTO FUERA DE
016500*--> RANGO O POR NOMBRE DUPLICADO CONTRA EL MAESTRO.
016600     02  WKS-RECHAZOS               PIC 9(05) COMP VALUE ZEROES.
016700*--> SUBINDICE QUE RECORRE LOS SEIS ATRIBUTOS AL CONVERTIRLOS DE
016800*--> TEXTO A NUMERICO EN CONVIERTE-UN-ATRIBUTO.
016900     02  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
017000     02  FILLER                     PIC X(01).
017100
017200 01  WKS-VALIDACION.
017300*--> SIEMPRE SE LLAMA A F5RATE1 EN MODO V (VALIDAR); ESTE
017400*--> PROGRAMA NUNCA NECESITA EL RATING CALCULADO, SOLO SABER SI
017500*--> LOS ATRIBUTOS DE LA FILA IMPORTADA CAEN EN RANGO.
017600     02  WKS-MODO-RATE1             PIC X(01) VALUE 'V'.
017700     02  WKS-VALIDO                 PIC 9(01) VALUE ZEROES.
017800     02  WKS-BASE-RATING            PIC 9(02)V9(04) VALUE ZEROES.
017900     02  WKS-RATING-FINAL           PIC 9(03)V9(04) VALUE ZEROES.
018000     02  WKS-RATING-2DEC            PIC 9(03)V99    VALUE ZEROES.
018100     02  FILLER                     PIC X(01).
018200
018300******************************************************************
018400*        L I N E A   C R U D A   L E I D A   D E L   I M P E X P *
018500******************************************************************
018600*--> COPIA DE TRABAJO DE LA LINEA LEIDA O POR ESCRIBIR; SE USA
018700*--> TANTO PARA ARMAR EL ENCABEZADO DE EXPORTACION COMO PARA
018800*--> RECIBIR CADA LINEA AL IMPORTAR.
018900 01  WKS-LINEA-CSV                  PIC X(80) VALUE SPACES.
019000*--> DESPUES DEL UNSTRING, CADA CAMPO DE LA LINEA QUEDA AQUI EN
019100*--> FORMA DE TEXTO, TODAVIA SIN VALIDAR COMO NUMERICO.
019200 01  WKS-CSV-CAMPOS.
019300*--> EL ID QUE TRAE LA FILA CSV NO SE USA NUNCA; LA IMPORTACION
019400*--> SIEMPRE ASIGNA UN ID NUEVO CALCULADO POR ESTE PROGRAMA.
019500     02  WKS-CSV-ID                 PIC X(04).
019600*--> NOMBRE DEL JUGADOR TAL COMO VIENE EN LA LINEA CSV, AUN SIN
019700*--> VALIDAR.
019800     02  WKS-CSV-NOMBRE             PIC X(20).
019900     02  WKS-CSV-ATRIBUTOS.
020000*--> LOS SEIS CAMPOS DE ABAJO SE DECLARAN EN EL MISMO ORDEN QUE EL
020100*--> ENCABEZADO DEL CSV PARA QUE EL UNSTRING LOS LLENE EN ORDEN.
020200         04  WKS-CSV-TIRO            PIC X(02).
020300         04  WKS-CSV-REGATE          PIC X(02).
020400         04  WKS-CSV-PASE            PIC X(02).
020500         04  WKS-CSV-MARCAJE         PIC X(02).
020600         04  WKS-CSV-CONDICION       PIC X(02).
020700         04  WKS-CSV-PORTERIA        PIC X(02).
020800*--> REDEFINE QUE PERMITE RECORRER LOS SEIS ATRIBUTOS CRUDOS CON
020900*--> UN SOLO SUBINDICE EN VEZ DE SEIS PARRAFOS IGUALES.
021000     02  WKS-CSV-ATRIB-TBL REDEFINES WKS-CSV-ATRIBUTOS
021100                                     PIC X(02) OCCURS 6 TIMES.
021200*--> FORMA CRUDA EN TEXTO; SE CONVIERTE EN CONVIERTE-LA-FORMA.
021300     02  WKS-CSV-FORMA              PIC X(02).
021400
021500******************************************************************
021600*        D A T O S   Y A   C O N V E R T I D O S   A   N U M E R O
021700******************************************************************
021800*--> VERSION YA NUMERICA Y VALIDADA DE LOS CAMPOS DE LA FILA;
021900*--> ESTOS SON LOS QUE SE LE PASAN A F5RATE1 Y LOS QUE SE GRABAN
022000*--> EN EL MAESTRO SI LA FILA SE ACEPTA.
022100 01  WKS-IMP-DATOS.
022200     02  WKS-IMP-NOMBRE             PIC X(20).
022300     02  WKS-IMP-ATRIBUTOS.
022400*--> MISMO ORDEN QUE WKS-CSV-ATRIBUTOS, YA EN FORMATO NUMERICO.
022500         04  WKS-IMP-TIRO            PIC 9(02).
022600         04  WKS-IMP-REGATE          PIC 9(02).
022700         04  WKS-IMP-PASE            PIC 9(02).
022800         04  WKS-IMP-MARCAJE         PIC 9(02).
022900         04  WKS-IMP-CONDICION       PIC 9(02).
023000         04  WKS-IMP-PORTERIA        PIC 9(02).
023100*--> MISMA TECNICA DE REDEFINE QUE WKS-CSV-ATRIB-TBL, PERO YA EN
023200*--> FORMATO NUMERICO PIC 9.
023300     02  WKS-IMP-ATRIB-TBL REDEFINES WKS-IMP-ATRIBUTOS
023400                                     PIC 9(02) OCCURS 6 TIMES.
023500*--> FORMA YA NUMERICA Y ACOTADA A 0-10, LISTA PARA GRABAR EN EL
023600*--> MAESTRO SI LA FILA SE ACEPTA.
023700     02  WKS-IMP-FORMA              PIC 9(02).
023800
023900*--> BUFFER DE UNA LINEA PARA LOS MENSAJES DE RECHAZO Y EL RESUMEN
024000*--> FINAL QUE SE ESCRIBEN EN RPTSAL.
024100 01  WKS-MENSAJE                    PIC X(80) VALUE SPACES.
024200*--> TOTAL DE FILAS PROCESADAS (EXITOS+RECHAZOS) PARA EL RESUMEN
024300*--> FINAL DE LA IMPORTACION; EL REDEFINE ALFA ES SOLO PARA
024400*--> DIAGNOSTICO POR DISPLAY SI ALGUNA VEZ SE NECESITA VER EL
024500*--> VALOR CRUDO.
02460001  WKS-TOTAL-FILAS                PIC 9(05) VALUE ZEROES.
02470001  WKS-TOTAL-FILAS-R REDEFINES WKS-TOTAL-FILAS
024800                                    PIC X(05).
024900
025000 PROCEDURE DIVISION.
025100******************************************************************
025200*               S E C C I O N    P R I N C I P A L
025300******************************************************************
025400 000-MAIN SECTION.
025500*--> SE ABRE TODO, SE LEE LA TRANSACCION DE CONTROL Y SEGUN SU
025600*--> VALOR SE EXPORTA O SE IMPORTA; NUNCA LAS DOS COSAS A LA VEZ.
025700     PERFORM APERTURA-ARCHIVOS    THRU APERTURA-ARCHIVOS-E
025800*--> SE LEE LA UNICA TRANSACCION DE CONTROL ANTES DE DECIDIR QUE
025900*--> RAMA DEL EVALUATE SIGUIENTE EJECUTAR.
026000     PERFORM LEE-CONTROL          THRU LEE-CONTROL-E
026100     EVALUATE TRUE
026200*--> E = VOLCAR TODO EL MAESTRO A IMPEXP EN FORMATO DELIMITADO.
026300         WHEN CTL-EXPORTA
026400             PERFORM EXPORTA-JUGADORES THRU EXPORTA-JUGADORES-E
026500*--> I = LEER IMPEXP FILA POR FILA Y AGREGAR LOS JUGADORES VALIDOS
026600*--> AL MAESTRO.
026700         WHEN CTL-IMPORTA
026800             PERFORM IMPORTA-JUGADORES THRU IMPORTA-JUGADORES-E
026900*--> CUALQUIER VALOR DISTINTO DE E O I EN CTLTRN SE RECHAZA SIN
027000*--> TOCAR NI EXPORTAR NI IMPORTAR NADA.
027100         WHEN OTHER
027200*--> SE LIMPIA EL BUFFER DE MENSAJE ANTES DE ARMAR EL TEXTO DE
027300*--> RECHAZO DEL CODIGO DE CONTROL INVALIDO.
027400             MOVE SPACES TO WKS-MENSAJE
027500*--> NO HAY MANERA DE SABER QUE QUISO HACER EL OPERADOR SI CTLTRN
027600*--> NO TRAE E NI I; SE REPORTA Y LA CORRIDA TERMINA SIN HACER NADA.
027700             STRING 'CODIGO DE CONTROL INVALIDO EN CTLTRN'
027800                    DELIMITED BY SIZE INTO WKS-MENSAJE
027900             PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
028000     END-EVALUATE
028100*--> SE CIERRA SIEMPRE, AUN SI CTLTRN VINO INVALIDO, PARA DEJAR
028200*--> LOS ARCHIVOS EN UN ESTADO LIMPIO.
028300     PERFORM CIERRA-ARCHIVOS      THRU CIERRA-ARCHIVOS-E
028400*--> FIN NORMAL DE LA CORRIDA; LOS CONTADORES YA QUEDARON
028500*--> IMPRESOS EN RPTSAL ANTES DE LLEGAR AQUI.
028600     STOP RUN.
028700 000-MAIN-E. EXIT.
028800
028900 APERTURA-ARCHIVOS SECTION.
029000*--> JUGMAE EN I-O PORQUE LA IMPORTACION PUEDE ESCRIBIR; LA
029100*--> EXPORTACION SOLO LO LEE PERO NO HACE DAÑO TENERLO ABIERTO ASI.
029200*--> SE ABREN LOS TRES ARCHIVOS DE ESTA CORRIDA ANTES DE LEER LA
029300*--> TRANSACCION DE CONTROL.
029400     OPEN I-O   JUGMAE
029500*--> SOLO LECTURA; LA TRANSACCION DE CONTROL NUNCA SE REESCRIBE.
029600     OPEN INPUT CTLTRN
029700*--> SE TRUNCA EN CADA CORRIDA, IGUAL QUE EN LOS DEMAS PROGRAMAS
029800*--> DEL SISTEMA.
029900     OPEN OUTPUT RPTSAL
030000   IF FS-JUGMAE NOT EQUAL ZEROES
030100*--> SI JUGMAE NO ABRE, NINGUNA DE LAS DOS OPERACIONES (EXPORTAR
030200*--> O IMPORTAR) PUEDE CONTINUAR.  EN VEZ DE DEJAR EL CALL Y EL
030300*--> STOP RUN AQUI MISMO SE SALTA AL PARRAFO DE ABORTO.
030400      MOVE 'OPEN'   TO ACCION
030500      MOVE 'JUGMAE' TO ARCHIVO
030600      MOVE SPACES   TO LLAVE
030700      GO TO ABORTA-CORRIDA
030800   END-IF.
030900 APERTURA-ARCHIVOS-E. EXIT.
031000
031100*--> PUNTO UNICO DE SALIDA ANORMAL; IMPRIME EL DETALLE DEL ERROR
031200*--> POR F5ERR00 Y DETIENE LA CORRIDA.  SE LLEGA AQUI POR GO TO
031300*--> DESDE APERTURA-ARCHIVOS CUANDO JUGMAE NO ABRIO; ARCHIVO,
031400*--> ACCION Y LLAVE YA VIENEN CARGADOS POR QUIEN HIZO EL SALTO.
031500 ABORTA-CORRIDA SECTION.
031600   CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031700                         FS-JUGMAE, FSE-JUGMAE
031800   STOP RUN.
031900 ABORTA-CORRIDA-E. EXIT.
032000
032100 LEE-CONTROL SECTION.
032200*--> SI CTLTRN VIENE VACIO, REG-CTLTRN QUEDA EN SPACES Y CAE EN
032300*--> WHEN OTHER MAS ADELANTE; NO SE CONSIDERA UN ERROR DE ARCHIVO.
032400*--> UNICA LECTURA DE ESTE ARCHIVO EN TODA LA CORRIDA; NO HAY
032500*--> CICLO, SOLO SE ESPERA UN REGISTRO DE CONTROL.
032600     READ CTLTRN
032700       AT END
032800*--> SI EL ARCHIVO DE CONTROL VIENE VACIO, SE FUERZA A SPACES PARA
032900*--> QUE CAIGA LIMPIAMENTE EN WHEN OTHER MAS ADELANTE.
033000          MOVE SPACES TO REG-CTLTRN
033100       NOT AT END
033200          CONTINUE
033300     END-READ.
033400 LEE-CONTROL-E. EXIT.
033500
033600******************************************************************
033700*                      E X P O R T A C I O N                      *
033800******************************************************************
033900 EXPORTA-JUGADORES SECTION.
034000*--> SE TRUNCA IMPEXP ANTES DE ESCRIBIR; CADA EXPORTACION REEMPLAZA
034100*--> POR COMPLETO EL CONTENIDO ANTERIOR DEL ARCHIVO.
034200*--> SE ABRE AQUI, DENTRO DE EXPORTA-JUGADORES, Y NO EN
034300*--> APERTURA-ARCHIVOS, PORQUE SOLO SE NECESITA CUANDO EL MODO ES
034400*--> EXPORTACION.
034500     OPEN    OUTPUT IMPEXP
034600*--> EL ENCABEZADO SE ARMA EN DOS PARTES PORQUE EL LITERAL COMPLETO
034700*--> NO CABE EN UNA SOLA LINEA DE CODIGO FUENTE DE 80 COLUMNAS.
034800     MOVE    'ID,NOMBRE,TIRO,REGATE,PASE,MARCAJE,CONDICION,'
034900             TO WKS-LINEA-CSV
035000     STRING  WKS-LINEA-CSV DELIMITED BY SPACE
035100             'PORTERIA,FORMA' DELIMITED BY SIZE
035200             INTO REG-IMPEXP
035300     WRITE   REG-IMPEXP
035400*--> SE REINICIA LA BANDERA DE FIN DE ARCHIVO ANTES DE CADA
035500*--> BARRIDO COMPLETO DEL MAESTRO.
035600     MOVE    ZEROES               TO WKS-FIN-JUGMAE
035700*--> LLAVE ARTIFICIAL MAS BAJA POSIBLE PARA QUE EL START
035800*--> POSICIONE SIEMPRE ANTES DEL PRIMER REGISTRO FISICO.
035900     MOVE    LOW-VALUES           TO JUG-NOMBRE
036000*--> SE POSICIONA AL INICIO DEL MAESTRO PARA RECORRERLO COMPLETO
036100*--> EN ORDEN DE NOMBRE, NO EN ORDEN DE JUG-ID.
036200     START   JUGMAE KEY IS NOT LESS JUG-NOMBRE
036300       INVALID KEY
036400*--> SE ENCIENDE LA BANDERA DE FIN; EL PERFORM UNTIL QUE LA
036500*--> CONTROLA TERMINA EN LA SIGUIENTE EVALUACION DE LA CONDICION.
036600          MOVE 1 TO WKS-FIN-JUGMAE
036700     END-START
036800*--> SE REPITE UNA VEZ POR JUGADOR HASTA AGOTAR EL MAESTRO EN
036900*--> ORDEN DE NOMBRE.
037000     PERFORM EXPORTA-UN-JUGADOR UNTIL SI-FIN-JUGMAE
037100*--> SE CIERRA AQUI MISMO PARA QUE EL ARCHIVO QUEDE COMPLETO Y
037200*--> DISPONIBLE EN DISCO EN CUANTO TERMINA LA EXPORTACION.
037300     CLOSE   IMPEXP.
037400 EXPORTA-JUGADORES-E. EXIT.
037500
037600 EXPORTA-UN-JUGADOR SECTION.
037700*--> LECTURA SECUENCIAL HACIA ADELANTE, UN REGISTRO A LA VEZ, HASTA
037800*--> AGOTAR EL MAESTRO.
037900*--> UN REGISTRO MAS DEL MAESTRO, EN EL MISMO ORDEN QUE LO DEJO
038000*--> EL START ANTERIOR.
038100     READ JUGMAE NEXT RECORD
038200       AT END
038300          MOVE 1 TO WKS-FIN-JUGMAE
038400       NOT AT END
038500*--> SE LIMPIA LA LINEA DE SALIDA ANTES DE ARMAR EL SIGUIENTE
038600*--> RENGLON DEL CSV.
038700          MOVE SPACES TO REG-IMPEXP
038800*--> SE ARMA LA LINEA DELIMITADA EN EL MISMO ORDEN QUE EL
038900*--> ENCABEZADO ESCRITO ARRIBA; CUALQUIER CAMBIO DE ORDEN AQUI
039000*--> DEBE REFLEJARSE TAMBIEN EN EL ENCABEZADO.
039100          STRING JUG-ID ',' JUG-NOMBRE ',' JUG-TIRO ','
039200                 JUG-REGATE ',' JUG-PASE ',' JUG-MARCAJE ','
039300                 JUG-CONDICION ',' JUG-PORTERIA ',' JUG-FORMA
039400                 DELIMITED BY SIZE INTO REG-IMPEXP
039500*--> UN RENGLON POR JUGADOR, SIN ENCABEZADO REPETIDO.
039600          WRITE IMPEXP FROM REG-IMPEXP
039700     END-READ.
039800 EXPORTA-UN-JUGADOR-E. EXIT.
039900
040000******************************************************************
040100*                      I M P O R T A C I O N                      *
040200******************************************************************
040300 IMPORTA-JUGADORES SECTION.
040400*--> SE ABRE EN INPUT PARA LEER LAS FILAS QUE SE VAN A IMPORTAR.
040500     OPEN    INPUT IMPEXP
040600*--> SE CALCULA EL PROXIMO ID DISPONIBLE ANTES DE PROCESAR
040700*--> NINGUNA FILA, IGUAL QUE HACE F5MANTJ CON LAS ALTAS.
040800     PERFORM CALCULA-PROX-ID    THRU CALCULA-PROX-ID-E
040900*--> SE REINICIAN LOS TRES CONTADORES/BANDERAS DE LA IMPORTACION
041000*--> ANTES DE EMPEZAR A LEER EL ARCHIVO DE INTERCAMBIO.
041100     MOVE    ZEROES             TO WKS-FIN-IMPEXP WKS-EXITOS
041200                                    WKS-RECHAZOS
041300*--> PRIMERA LECTURA ANTES DEL CICLO PERFORM ... UNTIL; SI EL
041400*--> ARCHIVO VIENE VACIO, WKS-FIN-IMPEXP YA QUEDA EN 1 AQUI.
041500*--> LECTURA SECUENCIAL SIMPLE DEL CSV; NO HAY LLAVE, SOLO ORDEN
041600*--> DE LLEGADA EN EL ARCHIVO.
041700     READ    IMPEXP
041800       AT END
041900*--> SE MARCA FIN DE ARCHIVO DE INTERCAMBIO; EL PERFORM UNTIL DE
042000*--> IMPORTA-JUGADORES TERMINA EN CUANTO ESTA BANDERA SE ENCIENDE.
042100*--> SE ENCIENDE LA BANDERA DE FIN DEL ARCHIVO DE INTERCAMBIO.
042200          MOVE 1 TO WKS-FIN-IMPEXP
042300       NOT AT END
042400          CONTINUE
042500     END-READ
042600     PERFORM IMPORTA-UNA-FILA UNTIL SI-FIN-IMPEXP
042700*--> SE LIMPIA EL BUFFER ANTES DE ARMAR EL MENSAJE DE RESUMEN DE
042800*--> LA IMPORTACION.
042900     MOVE    SPACES             TO WKS-MENSAJE
043000*--> RESUMEN FINAL DE LA IMPORTACION; SE ESCRIBE EN RPTSAL Y EN
043100*--> CONSOLA IGUAL QUE CUALQUIER OTRO MENSAJE.
043200     STRING  'IMPORTACION COMPLETA - AGREGADOS: ' WKS-EXITOS
043300             ' RECHAZADOS: ' WKS-RECHAZOS
043400             DELIMITED BY SIZE INTO WKS-MENSAJE
043500    PERFORM GRABA-MENSAJE      THRU GRABA-MENSAJE-E
043600*--> TOTAL INFORMATIVO DE FILAS LEIDAS DEL CSV, SOLO POR CONSOLA;
043700*--> NO VA AL RPTSAL PORQUE EL MENSAJE DE ARRIBA YA DETALLA
043800*--> EXITOS Y RECHAZOS POR SEPARADO.
043900    COMPUTE WKS-TOTAL-FILAS = WKS-EXITOS + WKS-RECHAZOS
044000    DISPLAY 'F5IMPEX - FILAS LEIDAS: ' WKS-TOTAL-FILAS-R
044100            UPON CONSOLE
044200    CLOSE   IMPEXP.
044300 IMPORTA-JUGADORES-E. EXIT.
044400
044500 CALCULA-PROX-ID SECTION.
044600*--> MISMA TECNICA DE CALCULO DE PROXIMO ID QUE USA F5MANTJ: SE
044700*--> BARRE TODO EL MAESTRO BUSCANDO EL MAYOR JUG-ID EXISTENTE.
044800     MOVE    ZEROES             TO WKS-PROX-ID WKS-FIN-JUGMAE
044900     MOVE    LOW-VALUES         TO JUG-NOMBRE
045000     START   JUGMAE KEY IS NOT LESS JUG-NOMBRE
045100       INVALID KEY
045200          MOVE 1 TO WKS-FIN-JUGMAE
045300     END-START
045400     PERFORM EXAMINA-UN-ID-EXISTENTE UNTIL SI-FIN-JUGMAE
045500     ADD     1                  TO WKS-PROX-ID.
045600 CALCULA-PROX-ID-E. EXIT.
045700
045800 EXAMINA-UN-ID-EXISTENTE SECTION.
045900     READ JUGMAE NEXT RECORD
046000       AT END
046100          MOVE 1 TO WKS-FIN-JUGMAE
046200       NOT AT END
046300          IF JUG-ID > WKS-PROX-ID
046400             MOVE JUG-ID TO WKS-PROX-ID
046500          END-IF
046600     END-READ.
046700 EXAMINA-UN-ID-EXISTENTE-E. EXIT.
046800
046900 IMPORTA-UNA-FILA SECTION.
047000*--> SE COPIA LA LINEA CRUDA A UN AREA DE TRABAJO PORQUE UNSTRING
047100*--> NO DEBE OPERAR DIRECTAMENTE SOBRE EL REGISTRO DEL FD.
047200*--> COPIA DE TRABAJO ANTES DEL UNSTRING; EL CAMPO DEL FD NO SE
047300*--> MODIFICA DIRECTAMENTE.
047400     MOVE    REG-IMPEXP          TO WKS-LINEA-CSV
047500*--> SE PARTE LA LINEA POR COMAS EN LOS NUEVE CAMPOS QUE ESCRIBIO
047600*--> LA EXPORTACION; UNA LINEA CON MAS O MENOS COMAS DE LAS
047700*--> ESPERADAS DEJA CAMPOS SOBRANTES O VACIOS, SIN AVISO.
047800*--> PARTE LA LINEA EN SUS NUEVE CAMPOS DELIMITADOS POR COMA.
047900     UNSTRING WKS-LINEA-CSV DELIMITED BY ','
048000              INTO WKS-CSV-ID WKS-CSV-NOMBRE WKS-CSV-TIRO
048100                   WKS-CSV-REGATE WKS-CSV-PASE WKS-CSV-MARCAJE
048200                   WKS-CSV-CONDICION WKS-CSV-PORTERIA
048300                   WKS-CSV-FORMA
048400*--> EL NOMBRE NO NECESITA CONVERSION NUMERICA, SOLO SE COPIA
048500*--> TAL CUAL DEL AREA DE TEXTO A LA DE DATOS YA VALIDADOS.
048600     MOVE    WKS-CSV-NOMBRE      TO WKS-IMP-NOMBRE
048700*--> SE CONVIERTE CADA UNO DE LOS SEIS ATRIBUTOS CRUDOS POR TURNO
048800*--> USANDO EL MISMO SUBINDICE EN AMBAS TABLAS REDEFINIDAS.
048900*--> UN PASO POR CADA UNO DE LOS SEIS ATRIBUTOS, MISMO ORDEN QUE
049000*--> LA TABLA REDEFINIDA.
049100     PERFORM CONVIERTE-UN-ATRIBUTO VARYING WKS-I FROM 1 BY 1
049200             UNTIL WKS-I > 6
049300*--> FORMA SE CONVIERTE APARTE PORQUE SU REGLA DE TOPE (MAXIMO 10)
049400*--> ES DISTINTA A LA DE LOS SEIS ATRIBUTOS.
049500     PERFORM CONVIERTE-LA-FORMA  THRU CONVIERTE-LA-FORMA-E
049600*--> CON LOS DATOS YA NUMERICOS, SE VALIDA CONTRA F5RATE1 Y, SI
049700*--> PASA, SE INTENTA GRABAR EN EL MAESTRO.
049800     PERFORM VALIDA-Y-AGREGA-FILA THRU VALIDA-Y-AGREGA-FILA-E
049900     READ    IMPEXP
050000       AT END
050100          MOVE 1 TO WKS-FIN-IMPEXP
050200       NOT AT END
050300          CONTINUE
050400     END-READ.
050500 IMPORTA-UNA-FILA-E. EXIT.
050600
050700 CONVIERTE-UN-ATRIBUTO SECTION.
050800*--> UNA CELDA VACIA EN EL CSV SE DEFAULTEA A 5 (PUNTO MEDIO) EN
050900*--> VEZ DE RECHAZAR TODA LA FILA; CAMBIO TKT-4640.
051000*--> CELDA VACIA SE DEFAULTEA A 5 EN VEZ DE RECHAZAR LA FILA.
051100     IF WKS-CSV-ATRIB-TBL (WKS-I) = SPACES
051200        MOVE 5  TO WKS-IMP-ATRIB-TBL (WKS-I)
051300     ELSE
051400*--> SOLO SE ACEPTA EL VALOR TAL CUAL SI ES NUMERICO; CUALQUIER
051500*--> TEXTO NO NUMERICO SE FUERZA A 99 PARA QUE F5RATE1 LO RECHACE
051600*--> DE FORMA SEGURA MAS ADELANTE.
051700        IF WKS-CSV-ATRIB-TBL (WKS-I) IS NUMERIC
051800           MOVE WKS-CSV-ATRIB-TBL (WKS-I)
051900                TO WKS-IMP-ATRIB-TBL (WKS-I)
052000        ELSE
052100           MOVE 99 TO WKS-IMP-ATRIB-TBL (WKS-I)
052200        END-IF
052300     END-IF.
052400 CONVIERTE-UN-ATRIBUTO-E. EXIT.
052500
052600 CONVIERTE-LA-FORMA SECTION.
052700*--> FORMA VACIA TAMBIEN SE DEFAULTEA A 5, IGUAL QUE LOS ATRIBUTOS.
052800*--> FORMA VACIA TAMBIEN SE DEFAULTEA A 5.
052900     IF WKS-CSV-FORMA = SPACES
053000        MOVE 5  TO WKS-IMP-FORMA
053100     ELSE
053200*--> A DIFERENCIA DE LOS ATRIBUTOS, UN VALOR NO NUMERICO EN FORMA
053300*--> SE DEFAULTEA A 5 EN VEZ DE FORZARSE A UN VALOR QUE LA
053400*--> RECHACE; FORMA NUNCA HACE RECHAZAR UNA ALTA POR SI SOLA.
053500        IF WKS-CSV-FORMA IS NUMERIC
053600           MOVE WKS-CSV-FORMA TO WKS-IMP-FORMA
053700        ELSE
053800           MOVE 5 TO WKS-IMP-FORMA
053900        END-IF
054000     END-IF
054100*--> TOPE DE SEGURIDAD: SI EL CSV TRAE UN NUMERO VALIDO PERO MAYOR
054200*--> A 10, SE RECORTA A 10 EN VEZ DE RECHAZAR LA FILA.
054300*--> SE RECORTA A 10 SI EL VALOR CONVERTIDO SE PASA DEL TOPE.
054400     IF WKS-IMP-FORMA > 10
054500        MOVE 10 TO WKS-IMP-FORMA
054600     END-IF.
054700 CONVIERTE-LA-FORMA-E. EXIT.
054800
054900 VALIDA-Y-AGREGA-FILA SECTION.
055000*--> SE VALIDAN LOS SEIS ATRIBUTOS YA CONVERTIDOS ANTES DE TOCAR
055100*--> EL MAESTRO; FORMA NO SE VALIDA AQUI PORQUE YA SE ACOTO A
055200*--> SE REUTILIZA EL MISMO CAMPO WKS-MODO-RATE1 QUE EN LA
055300*--> VALIDACION ANTERIOR; SIEMPRE VALE 'V' EN ESTE PROGRAMA.
055400     MOVE    'V'                 TO WKS-MODO-RATE1
055500*--> SE LE PASAN LOS SEIS ATRIBUTOS YA CONVERTIDOS, NO LOS CRUDOS
055600*--> DEL CSV.
055700     CALL 'F5RATE1' USING WKS-MODO-RATE1 WKS-IMP-TIRO
055800          WKS-IMP-REGATE WKS-IMP-PASE WKS-IMP-MARCAJE
055900          WKS-IMP-CONDICION WKS-IMP-PORTERIA WKS-IMP-FORMA
056000          WKS-VALIDO WKS-BASE-RATING WKS-RATING-FINAL
056100          WKS-RATING-2DEC
056200*--> LOS SEIS ATRIBUTOS PASARON RANGO; FALTA CONFIRMAR QUE EL
056300*--> NOMBRE NO EXISTA YA EN EL MAESTRO ANTES DE GRABAR.
056400     IF WKS-VALIDO = 1
056500        MOVE WKS-IMP-NOMBRE      TO JUG-NOMBRE
056600*--> SE BUSCA POR NOMBRE; INVALID KEY SIGNIFICA QUE EL JUGADOR NO
056700*--> EXISTE TODAVIA Y PUEDE AGREGARSE.
056800        READ JUGMAE
056900          INVALID KEY
057000             PERFORM GRABA-FILA-NUEVA THRU GRABA-FILA-NUEVA-E
057100          NOT INVALID KEY
057200             ADD  1              TO WKS-RECHAZOS
057300             MOVE SPACES         TO WKS-MENSAJE
057400             STRING 'FILA RECHAZADA, NOMBRE DUPLICADO: '
057500                    WKS-IMP-NOMBRE DELIMITED BY SIZE
057600                    INTO WKS-MENSAJE
057700             PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
057800        END-READ
057900     ELSE
058000*--> RAMA DE RECHAZO POR ATRIBUTO FUERA DE RANGO; EL NOMBRE NUNCA
058100*--> LLEGO A TOCAR EL MAESTRO.
058200        ADD  1                   TO WKS-RECHAZOS
058300        MOVE SPACES              TO WKS-MENSAJE
058400        STRING 'FILA RECHAZADA, ATRIBUTO FUERA DE RANGO: '
058500               WKS-IMP-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
058600        PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
058700     END-IF.
058800 VALIDA-Y-AGREGA-FILA-E. EXIT.
058900
059000 GRABA-FILA-NUEVA SECTION.
059100*--> SE CONSUME UN ID CADA VEZ QUE SE GRABA UNA FILA NUEVA; LOS
059200*--> RECHAZOS NO CONSUMEN ID.
059300*--> SOLO SE CONSUME UN NUEVO ID CUANDO LA FILA REALMENTE SE VA A
059400*--> GRABAR, DESPUES DE PASAR VALIDACION Y LA BUSQUEDA DE DUPLICADO.
059500     ADD     1                   TO WKS-PROX-ID
059600*--> SE ASIGNA EL SIGUIENTE ID DISPONIBLE; IGUAL QUE EN F5MANTJ,
059700*--> NUNCA SE REUTILIZA UN ID DE UN JUGADOR YA DADO DE BAJA.
059800     MOVE    WKS-PROX-ID         TO JUG-ID
059900*--> SE COPIAN LOS SEIS ATRIBUTOS YA VALIDADOS AL REGISTRO NUEVO
060000*--> DEL MAESTRO, EN EL MISMO ORDEN QUE EL LAYOUT DE F5JUGRE.
060100     MOVE    WKS-IMP-TIRO        TO JUG-TIRO
060200     MOVE    WKS-IMP-REGATE      TO JUG-REGATE
060300     MOVE    WKS-IMP-PASE        TO JUG-PASE
060400     MOVE    WKS-IMP-MARCAJE     TO JUG-MARCAJE
060500     MOVE    WKS-IMP-CONDICION   TO JUG-CONDICION
060600     MOVE    WKS-IMP-PORTERIA    TO JUG-PORTERIA
060700*--> LA FORMA IMPORTADA (O SU DEFAULT DE 5) SE GRABA TAL CUAL, SIN
060800*--> VOLVER A VALIDARSE AQUI.
060900     MOVE    WKS-IMP-FORMA       TO JUG-FORMA
061000*--> TODO JUGADOR IMPORTADO NACE ACTIVO, IGUAL QUE EN UNA ALTA
061100*--> NORMAL DESDE F5MANTJ.
061200     MOVE    'A'                 TO JUG-ESTADO
061300*--> SE GRABA EL JUGADOR YA VALIDADO CON EL SIGUIENTE ID
061400*--> DISPONIBLE Y ESTADO 'A' (ACTIVO), IGUAL QUE EN F5MANTJ.
061500     WRITE   REG-JUGMAE
061600     IF FS-JUGMAE NOT EQUAL ZEROES
061700*--> SI LA GRABACION DE UNA FILA IMPORTADA FALLA, SE REPORTA PERO
061800*--> LA CORRIDA CONTINUA CON LA SIGUIENTE FILA, A DIFERENCIA DEL
061900*--> FALLO DE OPEN QUE SI DETIENE TODO.
062000        MOVE 'WRITE'  TO ACCION
062100        MOVE 'JUGMAE' TO ARCHIVO
062200        MOVE JUG-NOMBRE TO LLAVE
062300        CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
062400                              FS-JUGMAE, FSE-JUGMAE
062500        ADD 1 TO WKS-RECHAZOS
062600     ELSE
062700        ADD 1 TO WKS-EXITOS
062800     END-IF.
062900 GRABA-FILA-NUEVA-E. EXIT.
063000
063100 GRABA-MENSAJE SECTION.
063200     MOVE    SPACES               TO REG-RPTSAL
063300     MOVE    WKS-MENSAJE          TO REG-RPTSAL
063400     WRITE   REG-RPTSAL
063500*--> SE DUPLICA EL MENSAJE EN CONSOLA PARA QUE EL OPERADOR LO VEA
063600*--> EN EL LOG DEL JOB SIN ABRIR RPTSAL.
063700     DISPLAY WKS-MENSAJE                            UPON CONSOLE.
063800 GRABA-MENSAJE-E. EXIT.
063900
064000 CIERRA-ARCHIVOS SECTION.
064100*--> IMPEXP NO SE CIERRA AQUI PORQUE CADA PARRAFO QUE LO ABRE
064200*--> (EXPORTA-JUGADORES O IMPORTA-JUGADORES) YA LO CIERRA ANTES
064300*--> DE REGRESAR A 000-MAIN.
064400     CLOSE JUGMAE CTLTRN RPTSAL.
064500 CIERRA-ARCHIVOS-E. EXIT.
064600
064700 END PROGRAM F5IMPEX.
