000100******************************************************************
000200*               F 5 H I S R E   -   H I S T O R I A L  PARTIDOS
000300******************************************************************
000400* COPY DE LA ESTRUCTURA DEL ARCHIVO PARHIS (HISTORICO DE         *
000500* PARTIDOS JUGADOS).  SOLO SE ESCRIBE POR ADICION (EXTEND) AL    *
000600* LIQUIDAR UN PARTIDO EN F5POSTR; F5MANTJ LO VACIA EN CLEAR.     *
000700*-----------------------------------------------------------------
000800* 2024-02-06  PEDR  TKT-4471  CREACION INICIAL DEL LAYOUT.       *
000900******************************************************************
001000 01  REG-PARHIS.
001100     05  HIS-LLAVE.
001200         10  HIS-ID                  PIC 9(04).
001300     05  HIS-MARCADOR-1              PIC 9(02).
001400     05  HIS-MARCADOR-2              PIC 9(02).
001500     05  HIS-GANADOR                 PIC 9(01).
001600         88  HIS-GANO-EQUIPO-1                VALUE 1.
001700         88  HIS-GANO-EQUIPO-2                VALUE 2.
001800     05  FILLER                      PIC X(51).
