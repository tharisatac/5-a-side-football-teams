000100******************************************************************
000200* FECHA       : 26/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5POSTR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDACION DEL RESULTADO DE UN PARTIDO.  LEE EL *
000800*             : EQUIPO GANADOR DE LA TRANSACCION DE ENTRADA,     *
000900*             : ACTUALIZA LA FORMA DE CADA PARTICIPANTE, GRABA   *
001000*             : EL HISTORIAL Y VACIA LA ASIGNACION VIGENTE.      *
001100* ARCHIVOS    : JUGMAE=M,EQUULT=M,PARHIS=S,RESTRN=E,RPTSAL=S     *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : F5RATE1, F5ERR00                                 *
001400* INSTALADO   : 26/02/2024                                       *
001500* BPM/RATIONAL: 228940                                           *
001600* NOMBRE      : LIQUIDACION DE RESULTADO DE PARTIDO              *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*--> SEIS PARRAFOS DE IDENTIFICACION, BITACORA Y SEGURIDAD IGUAL
002000*--> QUE EL RESTO DEL SISTEMA DE EQUIPOS.
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    F5POSTR.
002300 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002400 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN.                  26/02/2024.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S
003000*-----------------------------------------------------------------
003100* 2024-02-26  PEDR  TKT-4480  CREACION INICIAL, ACTUALIZA FORMA.  *
003200* 2024-03-15  PEDR  TKT-4512  SE AGREGA GRABACION DE HISTORIAL.   *
003300* 2024-05-02  DANR  TKT-4588  SE VALIDA EQUULT VACIO ANTES DE     *
003400*                             LIQUIDAR (ABORTA SIN CAMBIOS).      *
003500* 2024-11-25  PEDR  TKT-4690  REVISION ANUAL, SIN CAMBIOS DE      *
003600*                             LOGICA.                             *
003700******************************************************************
003800*--> SPECIAL-NAMES Y LOS CINCO SELECT DE ESTE PROGRAMA.
003900 ENVIRONMENT DIVISION.
004000*--> SOLO DEFINE EL CANAL DE SALTO DE PAGINA PARA RPTSAL.
004100 CONFIGURATION SECTION.
004200*--> C01 ES EL UNICO CANAL QUE USA ESTE PROGRAMA.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*--> FILE-CONTROL CON LOS CINCO ARCHIVOS DE LA LIQUIDACION.
004600 INPUT-OUTPUT SECTION.
004700*--> JUGMAE, EQUULT Y PARHIS SON INDEXADOS; RESTRN Y RPTSAL SON
004800*--> SECUENCIALES DE LINEA.
004900 FILE-CONTROL.
005000*--> MAESTRO DE JUGADORES, ABIERTO I-O PORQUE ESTE PROGRAMA
005100*--> REESCRIBE LA FORMA DE CADA PARTICIPANTE AL TERMINAR EL
005200*--> PARTIDO.
005300*--> MAESTRO DE JUGADORES; SE ABRE I-O PARA REESCRIBIR LA FORMA.
005400     SELECT JUGMAE ASSIGN TO JUGMAE
005500            ORGANIZATION  IS INDEXED
005600*--> RANDOM PORQUE ESTE PROGRAMA SOLO BUSCA JUGADORES POR NOMBRE
005700*--> UNO A UNO, NUNCA RECORRE EL MAESTRO SECUENCIALMENTE.
005800            ACCESS        IS RANDOM
005900            RECORD KEY    IS JUG-NOMBRE
006000            FILE STATUS   IS FS-JUGMAE
006100                             FSE-JUGMAE.
006200
006300*--> ASIGNACION VIGENTE DE JUGADORES A LOS DOS EQUIPOS DEL ULTIMO
006400*--> PARTIDO ARMADO POR F5ARMEQ; SE LEE PARA SABER QUIEN JUGO Y
006500*--> EN QUE EQUIPO, Y SE VACIA AL FINAL DE LA LIQUIDACION.
006600*--> ASIGNACION VIGENTE DE EQUIPOS; SE VACIA AL TERMINAR ESTE
006700*--> PROGRAMA.
006800     SELECT EQUULT ASSIGN TO EQUULT
006900            ORGANIZATION  IS INDEXED
007000*--> DYNAMIC PORQUE EQUULT SE RECORRE SECUENCIALMENTE (START +
007100*--> READ NEXT) EN VERIFICA-EQUULT-VACIO Y EN ACTUALIZA-FORMA-
007200*--> TODOS, Y TAMBIEN SE ABRE/CIERRA PARA VACIARLO.
007300            ACCESS        IS DYNAMIC
007400            RECORD KEY    IS EQU-NOMBRE
007500            FILE STATUS   IS FS-EQUULT
007600                             FSE-EQUULT.
007700
007800*--> HISTORIAL DE PARTIDOS LIQUIDADOS; ACCESO SEQUENTIAL PORQUE
007900*--> SOLO SE AGREGA UN REGISTRO NUEVO AL FINAL DE CADA CORRIDA.
008000*--> HISTORIAL DE PARTIDOS; SE LE AGREGA UN REGISTRO POR CORRIDA.
008100     SELECT PARHIS ASSIGN TO PARHIS
008200            ORGANIZATION  IS INDEXED
008300*--> SEQUENTIAL PORQUE PARHIS SOLO SE LEE DE PRINCIPIO A FIN PARA
008400*--> CALCULAR EL PROXIMO HIS-ID, Y SOLO SE AGREGA AL FINAL.
008500            ACCESS        IS SEQUENTIAL
008600            RECORD KEY    IS HIS-ID
008700            FILE STATUS   IS FS-PARHIS
008800                             FSE-PARHIS.
008900
009000*--> TRANSACCION DE UN SOLO CARACTER CON EL EQUIPO GANADOR (1 O 2).
009100*--> TRANSACCION DE ENTRADA CON EL EQUIPO GANADOR.
009200     SELECT RESTRN ASSIGN TO RESTRN
009300            ORGANIZATION  IS LINE SEQUENTIAL
009400            FILE STATUS   IS FS-RESTRN.
009500
009600*--> BITACORA DE MENSAJES DE ESTA LIQUIDACION.
009700*--> BITACORA DE SALIDA DE ESTA CORRIDA.
009800     SELECT RPTSAL ASSIGN TO RPTSAL
009900            ORGANIZATION  IS LINE SEQUENTIAL
010000            FILE STATUS   IS FS-RPTSAL.
010100
010200*--> FILE SECTION CON LOS LAYOUTS DE LOS CINCO ARCHIVOS, LUEGO
010300*--> WORKING-STORAGE CON LAS AREAS DE TRABAJO.
010400 DATA DIVISION.
010500*--> JUGMAE, EQUULT Y PARHIS TOMAN SU LAYOUT DE COPYBOOK; RESTRN
010600*--> Y RPTSAL SE DEFINEN AQUI MISMO POR SER REGISTROS SIMPLES.
010700 FILE SECTION.
010800******************************************************************
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011000******************************************************************
011100*--> UN SOLO REGISTRO POR JUGADOR, LLAVE JUG-NOMBRE.
011200 FD  JUGMAE.
011300*--> LAYOUT DEL MAESTRO DE JUGADORES.
011400     COPY F5JUGRE.
011500*--> UN REGISTRO POR JUGADOR ASIGNADO A UN EQUIPO EN ESTA RONDA.
011600 FD  EQUULT.
011700*--> LAYOUT DE LA ASIGNACION VIGENTE DE EQUIPOS.
011800     COPY F5EQURE.
011900*--> UN REGISTRO POR PARTIDO JUGADO, LLAVE HIS-ID.
012000 FD  PARHIS.
012100*--> LAYOUT DEL HISTORIAL DE PARTIDOS.
012200     COPY F5HISRE.
012300*--> REGISTRO DE UN BYTE; LOS DOS 88 DE ABAJO SON LOS UNICOS
012400*--> VALORES QUE ACEPTA ESTE PROGRAMA.
012500 FD  RESTRN
012600*--> REGISTRO DE UN SOLO BYTE: '1' O '2' SEGUN EL EQUIPO GANADOR.
012700     RECORD CONTAINS 1 CHARACTERS.
012800*--> UN SOLO BYTE CON EL EQUIPO GANADOR.
012900 01  REG-RESTRN                     PIC X(01).
013000*--> EQUIPO 1 GANO EL PARTIDO.
013100     88  RES-GANO-EQUIPO-1                   VALUE '1'.
013200*--> EQUIPO 2 GANO EL PARTIDO; CUALQUIER VALOR DISTINTO DE '1' SE
013300*--> TRATA COMO EQUIPO 2 EN LEE-RESULTADO, NO HAY UN TERCER CASO.
013400     88  RES-GANO-EQUIPO-2                   VALUE '2'.
013500*--> LINEA DE REPORTE A 132 POSICIONES, ANCHO ESTANDAR DEL
013600*--> DEPARTAMENTO.
013700 FD  RPTSAL
013800*--> ANCHO ESTANDAR DE LINEA DE REPORTE EN TODO EL SISTEMA.
013900     RECORD CONTAINS 132 CHARACTERS.
014000*--> LINEA DE SALIDA DE LA BITACORA.
014100 01  REG-RPTSAL                     PIC X(132).
014200
014300*--> SIGUE EL MISMO ORDEN DE SECCIONES QUE LOS DEMAS PROGRAMAS:
014400*--> FILE STATUS, LUEGO BANDERAS DE TRABAJO, LUEGO AREAS DE
014500*--> VALIDACION Y CONVERSION.
014600*--> WKS-FS-STATUS PRIMERO, LUEGO BANDERAS, CONTADORES,
014700*--> VALIDACION Y MENSAJES, EN ESE ORDEN EN TODO EL SISTEMA.
014800 WORKING-STORAGE SECTION.
014900******************************************************************
015000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015100******************************************************************
015200*--> UN PAR FS-*/FSE-* POR CADA ARCHIVO INDEXADO, MAS LOS DOS
015300*--> CAMPOS SIMPLES DE RESTRN Y RPTSAL.
015400 01  WKS-FS-STATUS.
015500     02  FS-JUGMAE                  PIC 9(02) VALUE ZEROES.
015600*--> CODIGO EXTENDIDO DE FILE STATUS PARA JUGMAE (VSAM/ISAM).
015700     02  FSE-JUGMAE.
015800*--> CODIGO DE RETORNO EXTENDIDO DEL MAESTRO DE JUGADORES.
015900         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
016000         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
016100         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
016200*--> FILE STATUS DE LA ASIGNACION VIGENTE; SE VALIDA SOLO CUANDO
016300*--> SE GRABA (REWRITE NO APLICA AQUI, SOLO OPEN/CLOSE).
016400     02  FS-EQUULT                  PIC 9(02) VALUE ZEROES.
016500*--> CODIGO EXTENDIDO DE FILE STATUS PARA EQUULT.
016600     02  FSE-EQUULT.
016700*--> MISMO GRUPO FSE QUE JUGMAE, PERO PARA LA ASIGNACION VIGENTE.
016800         04  FSE-EQU-RETURN          PIC S9(4) COMP-5 VALUE 0.
016900         04  FSE-EQU-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-EQU-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017100*--> FILE STATUS DEL HISTORIAL; SE VALIDA DESPUES DEL UNICO WRITE
017200*--> DE CADA CORRIDA, EN GRABA-HISTORIAL.
017300     02  FS-PARHIS                  PIC 9(02) VALUE ZEROES.
017400*--> CODIGO EXTENDIDO DE FILE STATUS PARA PARHIS.
017500     02  FSE-PARHIS.
017600*--> MISMO GRUPO FSE, PERO PARA EL HISTORIAL DE PARTIDOS.
017700         04  FSE-HIS-RETURN          PIC S9(4) COMP-5 VALUE 0.
017800         04  FSE-HIS-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017900         04  FSE-HIS-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018000*--> FILE STATUS DE LA TRANSACCION DE RESULTADO; NO SE VALIDA
018100*--> EXPLICITAMENTE, EL AT END DEL READ CUBRE EL CASO DE ARCHIVO
018200*--> VACIO.
018300     02  FS-RESTRN                  PIC 9(02) VALUE ZEROES.
018400*--> FILE STATUS DE LA BITACORA DE SALIDA.
018500     02  FS-RPTSAL                  PIC 9(02) VALUE ZEROES.
018600*--> IDENTIFICA A ESTE PROGRAMA ANTE F5ERR00.
018700     02  PROGRAMA                   PIC X(08) VALUE 'F5POSTR'.
018800*--> NOMBRE LOGICO DEL ARCHIVO EN FALLA PARA F5ERR00.
018900     02  ARCHIVO                    PIC X(08) VALUE SPACES.
019000*--> VERBO QUE FALLO (OPEN/WRITE/REWRITE).
019100     02  ACCION                     PIC X(10) VALUE SPACES.
019200*--> LLAVE DEL REGISTRO EN FALLA.
019300     02  LLAVE                      PIC X(32) VALUE SPACES.
019400     02  FILLER                     PIC X(04) VALUE SPACES.
019500
019600******************************************************************
019700*              R E C U R S O S   D E   T R A B A J O             *
019800******************************************************************
019900*--> BANDERAS DE FIN-DE-ARCHIVO Y DE EQUULT VACIO.
020000 01  WKS-FLAGS.
020100*--> BANDERA DE FIN DE ARCHIVO COMPARTIDA POR VARIOS BARRIDOS DE
020200*--> EQUULT (VERIFICA VACIO, ACTUALIZA FORMA) Y TAMBIEN SE
020300*--> REUTILIZA PARA EL BARRIDO DE PARHIS AL CALCULAR EL HIS-ID.
020400     02  WKS-FIN-EQUULT             PIC 9(01) VALUE ZEROES.
020500*--> CONDICION DE FIN DE ARCHIVO PARA LOS BARRIDOS DE EQUULT.
020600         88  SI-FIN-EQUULT                    VALUE 1.
020700*--> EMPIEZA EN 1 (VACIO) POR PRUDENCIA; VERIFICA-EQUULT-VACIO LO
020800*--> BAJA A CERO SOLO SI ENCUENTRA AL MENOS UN REGISTRO.
020900     02  WKS-EQUULT-VACIO           PIC 9(01) VALUE 1.
021000*--> CONDICION QUE DISPARA EL ABORTO SIN CAMBIOS EN 000-MAIN.
021100         88  SI-EQUULT-VACIO                  VALUE 1.
021200     02  FILLER                     PIC X(01).
021300
021400*--> EQUIPO GANADOR DEL PARTIDO SEGUN RESTRN; 1 O 2. SE USA PARA
021500*--> DECIDIR SI CADA PARTICIPANTE GANO (MODO G) O PERDIO (MODO P)
021600*--> EN LA LLAMADA A F5RATE1.
021700 01  WKS-GANADOR                    PIC 9(01) VALUE ZEROES.
021800*--> 88 DE CONVENIENCIA, AUNQUE ACTUALIZA-UN-MIEMBRO COMPARA
021900*--> EQU-CODIGO DIRECTO CONTRA WKS-GANADOR EN VEZ DE USAR ESTOS.
022000     88  WKS-GANO-EQUIPO-1                   VALUE 1.
022100     88  WKS-GANO-EQUIPO-2                   VALUE 2.
022200*--> REDEFINE ALFA DE WKS-GANADOR, SOLO PARA DIAGNOSTICO POR DISPLAY
022300*--> SI ALGUNA VEZ HAY QUE INVESTIGAR UN RESULTADO DUDOSO EN RESTRN.
02240001  WKS-GANADOR-ALFA REDEFINES WKS-GANADOR
022500                                    PIC X(01).
022600
022700 01  WKS-CONTADORES.
022800*--> SIGUIENTE NUMERO DE PARTIDO A ASIGNAR EN EL HISTORIAL; SE
022900*--> CALCULA IGUAL QUE EL PROXIMO ID DE JUGADOR EN F5MANTJ, PERO
023000*--> BARRIENDO PARHIS EN VEZ DE JUGMAE.
023100     02  WKS-PROX-HIS-ID            PIC 9(04) COMP VALUE ZEROES.
023200*--> CONTADOR DE JUGADORES CUYA FORMA SE ACTUALIZO; SOLO SE USA
023300*--> PARA EL MENSAJE INFORMATIVO, NO CONTROLA NINGUN CICLO.
023400     02  WKS-MIEMBROS               PIC 9(02) COMP VALUE ZEROES.
023500     02  FILLER                     PIC X(01).
023600
023700 01  WKS-VALIDACION.
023800*--> MODO G (GANO) O P (PERDIO) QUE SE LE PASA A F5RATE1 PARA QUE
023900*--> AJUSTE LA FORMA DEL JUGADOR SEGUN EL RESULTADO DEL PARTIDO.
024000     02  WKS-MODO-RATE1             PIC X(01) VALUE SPACES.
024100     02  WKS-VALIDO                 PIC 9(01) VALUE ZEROES.
024200     02  WKS-BASE-RATING            PIC 9(02)V9(04) VALUE ZEROES.
024300     02  WKS-RATING-FINAL           PIC 9(03)V9(04) VALUE ZEROES.
024400     02  WKS-RATING-2DEC            PIC 9(03)V99    VALUE ZEROES.
024500     02  FILLER                     PIC X(01).
024600
024700*--> REDEFINE QUE PERMITE MOVER EL NUMERO DE PARTIDO A UN CAMPO
024800*--> LLAVE ALFANUMERICO PARA LOS MENSAJES Y PARA F5ERR00.
024900 01  WKS-HIS-ID-ALFA-GRUPO.
025000*--> COPIA NUMERICA DEL HIS-ID PARA PODER CONVERTIRLO A TEXTO.
025100     02  WKS-HIS-ID-DISPLAY         PIC 9(04).
025200 01  WKS-HIS-ID-ALFA REDEFINES WKS-HIS-ID-ALFA-GRUPO
025300                                   PIC X(04).
025400
025500*--> MISMA TECNICA QUE WKS-HIS-ID-ALFA-GRUPO, PERO PARA EL CONTEO
025600*--> DE MIEMBROS QUE SE REPORTA EN EL MENSAJE DE FORMA ACTUALIZADA.
025700 01  WKS-MIEMBROS-ALFA-GRUPO.
025800*--> COPIA NUMERICA DEL CONTADOR DE MIEMBROS PARA SU REDEFINE
025900*--> ALFANUMERICO.
026000     02  WKS-MIEMBROS-DISPLAY       PIC 9(02).
026100 01  WKS-MIEMBROS-ALFA REDEFINES WKS-MIEMBROS-ALFA-GRUPO
026200                                   PIC X(02).
026300
026400*--> BUFFER DE UNA LINEA PARA LOS MENSAJES QUE SE ESCRIBEN EN
026500*--> RPTSAL DURANTE LA LIQUIDACION.
026600 01  WKS-MENSAJE                    PIC X(80) VALUE SPACES.
026700
026800*--> PARRAFOS NUMERADOS CON EL MISMO ESTILO PERFORM...THRU...-E
026900*--> QUE EL RESTO DEL SISTEMA.
027000 PROCEDURE DIVISION.
027100******************************************************************
027200*               S E C C I O N    P R I N C I P A L
027300******************************************************************
027400 000-MAIN SECTION.
027500*--> SE ABRE TODO, SE LEE EL RESULTADO Y SE CALCULA EL SIGUIENTE
027600*--> NUMERO DE PARTIDO ANTES DE TOCAR NINGUN DATO DE JUGADOR.
027700     PERFORM APERTURA-ARCHIVOS    THRU APERTURA-ARCHIVOS-E
027800     PERFORM LEE-RESULTADO        THRU LEE-RESULTADO-E
027900     PERFORM CALCULA-PROX-HIS-ID  THRU CALCULA-PROX-HIS-ID-E
028000*--> SI NO HAY NADIE ASIGNADO A LOS EQUIPOS, NO TIENE SENTIDO
028100*--> LIQUIDAR NADA; SE REPORTA Y SE TERMINA SIN TOCAR JUGMAE NI
028200*--> PARHIS. CAMBIO TKT-4588.
028300     IF SI-EQUULT-VACIO
028400        MOVE SPACES TO WKS-MENSAJE
028500        STRING 'NO HAY DATOS DE PARTIDO DISPONIBLES'
028600               DELIMITED BY SIZE INTO WKS-MENSAJE
028700        PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
028800     ELSE
028900*--> ORDEN FIJO: PRIMERO SE AJUSTA LA FORMA DE CADA JUGADOR, LUEGO
029000*--> SE GRABA EL HISTORIAL, Y SOLO AL FINAL SE VACIA EQUULT.
029100        PERFORM ACTUALIZA-FORMA-TODOS  THRU ACTUALIZA-FORMA-TODOS-E
029200        PERFORM GRABA-HISTORIAL        THRU GRABA-HISTORIAL-E
029300        PERFORM VACIA-EQUULT           THRU VACIA-EQUULT-E
029400     END-IF
029500     PERFORM CIERRA-ARCHIVOS      THRU CIERRA-ARCHIVOS-E
029600*--> FIN NORMAL DE LA LIQUIDACION.
029700     STOP RUN.
029800 000-MAIN-E. EXIT.
029900
030000 APERTURA-ARCHIVOS SECTION.
030100*--> LOS TRES MAESTROS SE ABREN I-O PORQUE SE LEEN Y SE REESCRIBEN
030200*--> (JUGMAE Y PARHIS) O SE VACIAN (EQUULT) EN ESTA MISMA CORRIDA.
030300     OPEN I-O    JUGMAE
030400     OPEN I-O    EQUULT
030500*--> PARHIS SE ABRE I-O PORQUE SE LEE PARA CALCULAR EL SIGUIENTE
030600*--> HIS-ID Y LUEGO SE LE AGREGA UN REGISTRO NUEVO.
030700     OPEN I-O    PARHIS
030800*--> SOLO LECTURA; LA TRANSACCION DE RESULTADO NUNCA SE REESCRIBE.
030900     OPEN INPUT  RESTRN
031000     OPEN OUTPUT RPTSAL
031100   IF FS-JUGMAE NOT EQUAL ZEROES
031200*--> SIN JUGMAE NO HAY A QUIEN LIQUIDARLE EL PARTIDO.  EN VEZ DE
031300*--> DEJAR EL CALL Y EL STOP RUN AQUI MISMO SE SALTA AL PARRAFO DE
031400*--> ABORTO, PUNTO UNICO DE SALIDA ANORMAL DEL PROGRAMA.
031500      MOVE 'OPEN'   TO ACCION
031600      MOVE 'JUGMAE' TO ARCHIVO
031700      MOVE SPACES   TO LLAVE
031800      GO TO ABORTA-CORRIDA
031900   END-IF.
032000 APERTURA-ARCHIVOS-E. EXIT.
032100
032200*--> PUNTO UNICO DE SALIDA ANORMAL; IMPRIME EL DETALLE DEL ERROR
032300*--> POR F5ERR00 Y DETIENE LA CORRIDA.  SE LLEGA AQUI POR GO TO
032400*--> DESDE APERTURA-ARCHIVOS CUANDO JUGMAE NO ABRIO; ARCHIVO,
032500*--> ACCION Y LLAVE YA VIENEN CARGADOS POR QUIEN HIZO EL SALTO.
032600 ABORTA-CORRIDA SECTION.
032700   CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032800                         FS-JUGMAE, FSE-JUGMAE
032900   STOP RUN.
033000 ABORTA-CORRIDA-E. EXIT.
033100
033200 LEE-RESULTADO SECTION.
033300*--> SI NO HAY TRANSACCION DE RESULTADO, WKS-GANADOR QUEDA EN CERO
033400*--> Y NINGUN 88 DE WKS-GANADOR SE ACTIVA; EQU-CODIGO NUNCA
033500*--> COINCIDIRA, ASI QUE TODOS LOS PARTICIPANTES QUEDAN COMO 'P'.
033600     READ RESTRN
033700       AT END
033800*--> SIN TRANSACCION DE RESULTADO NO HAY GANADOR CONOCIDO; CERO
033900*--> NO ACTIVA NINGUNO DE LOS DOS 88 DE WKS-GANADOR.
034000          MOVE ZEROES TO WKS-GANADOR
034100       NOT AT END
034200*--> SOLO SE DISTINGUE ENTRE EQUIPO 1 Y CUALQUIER OTRO VALOR;
034300*--> RES-GANO-EQUIPO-2 EXISTE SOLO PARA DOCUMENTAR EL SIGNIFICADO
034400*--> DEL '2', NO SE EVALUA EXPLICITAMENTE.
034500          IF RES-GANO-EQUIPO-1
034600             MOVE 1 TO WKS-GANADOR
034700          ELSE
034800             MOVE 2 TO WKS-GANADOR
034900          END-IF
035000     END-READ
035100*--> SE VERIFICA VACIO DESPUES DE LEER EL RESULTADO, ANTES DE
035200*--> DECIDIR SI SE LIQUIDA O SE ABORTA.
035300     PERFORM VERIFICA-EQUULT-VACIO THRU VERIFICA-EQUULT-VACIO-E.
035400 LEE-RESULTADO-E. EXIT.
035500
035600 VERIFICA-EQUULT-VACIO SECTION.
035700*--> SE BARRE TODO EQUULT DESDE EL PRINCIPIO PARA SABER SI TIENE
035800*--> AL MENOS UN REGISTRO; UN SOLO READ BASTA, NO HACE FALTA
035900*--> CONTAR CUANTOS HAY.
036000     MOVE    ZEROES              TO WKS-FIN-EQUULT
036100*--> SE ASUME VACIO HASTA DEMOSTRAR LO CONTRARIO CON UNA LECTURA
036200*--> EXITOSA MAS ABAJO.
036300     MOVE    1                   TO WKS-EQUULT-VACIO
036400*--> LLAVE ARTIFICIAL MAS BAJA PARA POSICIONAR ANTES DEL PRIMER
036500*--> REGISTRO FISICO DE EQUULT.
036600     MOVE    LOW-VALUES          TO EQU-NOMBRE
036700*--> SE POSICIONA AL PRINCIPIO DE LA ASIGNACION VIGENTE EN ORDEN
036800*--> DE NOMBRE DE JUGADOR.
036900     START   EQUULT KEY IS NOT LESS EQU-NOMBRE
037000       INVALID KEY
037100          MOVE 1 TO WKS-FIN-EQUULT
037200     END-START
037300*--> SOLO SE INTENTA EL READ NEXT SI EL START SI ENCONTRO UN
037400*--> PUNTO DE PARTIDA VALIDO; SI EQUULT ESTA REALMENTE VACIO, EL
037500*--> START YA DEJO LA BANDERA ENCENDIDA.
037600     IF NOT SI-FIN-EQUULT
037700*--> UN SOLO INTENTO DE LECTURA BASTA PARA SABER SI HAY AL MENOS
037800*--> UN REGISTRO; NO SE NECESITA RECORRER TODO EL ARCHIVO AQUI.
037900        READ EQUULT NEXT RECORD
038000          AT END
038100             MOVE 1 TO WKS-FIN-EQUULT
038200          NOT AT END
038300             MOVE ZEROES TO WKS-EQUULT-VACIO
038400        END-READ
038500     END-IF.
038600 VERIFICA-EQUULT-VACIO-E. EXIT.
038700
038800******************************************************************
038900*      D E T E R M I N A   E L   P R O X I M O   H I S - I D      *
039000******************************************************************
039100 CALCULA-PROX-HIS-ID SECTION.
039200*--> SE REUTILIZA WKS-FIN-EQUULT COMO BANDERA DE FIN PARA EL
039300*--> BARRIDO DE PARHIS, AUNQUE EL NOMBRE DEL CAMPO SUGIERA EQUULT.
039400     MOVE    ZEROES              TO WKS-PROX-HIS-ID WKS-FIN-EQUULT
039500*--> MISMA TECNICA DE POSICIONAMIENTO QUE EN LOS DEMAS BARRIDOS
039600*--> DE ESTE SISTEMA, AHORA SOBRE LA LLAVE NUMERICA HIS-ID.
039700     MOVE    LOW-VALUES          TO HIS-ID
039800*--> SE POSICIONA AL PRINCIPIO DEL HISTORIAL PARA BUSCAR EL MAYOR
039900*--> HIS-ID YA REGISTRADO, IGUAL QUE F5MANTJ HACE CON JUG-ID.
040000     START   PARHIS KEY IS NOT LESS HIS-ID
040100       INVALID KEY
040200          MOVE 1 TO WKS-FIN-EQUULT
040300     END-START
040400     MOVE    ZEROES              TO WKS-FIN-EQUULT
040500*--> SE RECORRE TODO PARHIS BUSCANDO EL MAYOR HIS-ID EXISTENTE.
040600     PERFORM EXAMINA-UN-HIS-ID UNTIL SI-FIN-EQUULT
040700*--> EL SIGUIENTE PARTIDO QUEDA NUMERADO UNO ARRIBA DEL MAYOR
040800*--> HIS-ID ENCONTRADO.
040900     ADD     1                  TO WKS-PROX-HIS-ID.
041000 CALCULA-PROX-HIS-ID-E. EXIT.
041100
041200 EXAMINA-UN-HIS-ID SECTION.
041300*--> LECTURA SECUENCIAL HACIA ADELANTE DEL HISTORIAL COMPLETO.
041400     READ PARHIS NEXT RECORD
041500       AT END
041600          MOVE 1 TO WKS-FIN-EQUULT
041700       NOT AT END
041800*--> SE CONSERVA EL MAYOR HIS-ID VISTO HASTA AHORA.
041900          IF HIS-ID > WKS-PROX-HIS-ID
042000             MOVE HIS-ID TO WKS-PROX-HIS-ID
042100          END-IF
042200     END-READ.
042300 EXAMINA-UN-HIS-ID-E. EXIT.
042400
042500******************************************************************
042600*      A C T U A L I Z A   L A   F O R M A   D E   C A D A        *
042700*      P A R T I C I P A N T E   D E L   P A R T I D O            *
042800******************************************************************
042900 ACTUALIZA-FORMA-TODOS SECTION.
043000*--> SE BARRE EQUULT UNA SEGUNDA VEZ, AHORA PARA ACTUALIZAR LA
043100*--> FORMA DE CADA PARTICIPANTE, NO SOLO PARA CONTAR.
043200     MOVE    ZEROES              TO WKS-FIN-EQUULT WKS-MIEMBROS
043300     MOVE    LOW-VALUES          TO EQU-NOMBRE
043400     START   EQUULT KEY IS NOT LESS EQU-NOMBRE
043500       INVALID KEY
043600          MOVE 1 TO WKS-FIN-EQUULT
043700     END-START
043800*--> UN PASO POR CADA JUGADOR ASIGNADO A ALGUNO DE LOS DOS EQUIPOS.
043900     PERFORM ACTUALIZA-UN-MIEMBRO UNTIL SI-FIN-EQUULT
044000*--> SE CONVIERTE EL CONTADOR A LA FORMA ALFANUMERICA PARA PODER
044100*--> CONCATENARLO EN EL MENSAJE CON STRING.
044200     MOVE    WKS-MIEMBROS         TO WKS-MIEMBROS-DISPLAY
044300     MOVE    SPACES               TO WKS-MENSAJE
044400*--> MENSAJE INFORMATIVO, NO DE ERROR; SIEMPRE SE ESCRIBE AL
044500*--> TERMINAR DE ACTUALIZAR LA FORMA DE TODOS.
044600     STRING  'FORMA ACTUALIZADA PARA ' WKS-MIEMBROS-ALFA
044700             ' JUGADORES' DELIMITED BY SIZE INTO WKS-MENSAJE
044800     PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E.
044900 ACTUALIZA-FORMA-TODOS-E. EXIT.
045000
045100 ACTUALIZA-UN-MIEMBRO SECTION.
045200     READ EQUULT NEXT RECORD
045300       AT END
045400          MOVE 1 TO WKS-FIN-EQUULT
045500       NOT AT END
045600*--> SE CUENTA CADA MIEMBRO LEIDO, SIN IMPORTAR SI LUEGO SE
045700*--> ENCUENTRA O NO EN JUGMAE.
045800          ADD  1                TO WKS-MIEMBROS
045900*--> SE USA EL NOMBRE COMO LLAVE PARA LOCALIZAR AL JUGADOR EN EL
046000*--> MAESTRO Y PODER AJUSTAR SU FORMA.
046100          MOVE EQU-NOMBRE       TO JUG-NOMBRE
046200*--> SI EL JUGADOR YA NO EXISTE EN EL MAESTRO (FUE DADO DE BAJA
046300*--> DESPUES DE ARMARSE LOS EQUIPOS), SOLO SE REPORTA, NO SE
046400*--> DETIENE LA LIQUIDACION DE LOS DEMAS PARTICIPANTES.
046500          READ JUGMAE
046600            INVALID KEY
046700               MOVE SPACES      TO WKS-MENSAJE
046800               STRING 'JUGADOR DE EQUULT NO ENCONTRADO EN JUGMAE: '
046900                      EQU-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
047000               PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
047100            NOT INVALID KEY
047200*--> EQU-CODIGO INDICA A QUE EQUIPO (1 O 2) QUEDO ASIGNADO ESTE
047300*--> JUGADOR; SI COINCIDE CON EL GANADOR, SU FORMA SUBE (MODO G).
047400               IF EQU-CODIGO = WKS-GANADOR
047500*--> G = GANO EL PARTIDO; F5RATE1 INCREMENTA LA FORMA DEL
047600*--> JUGADOR EN ESTE MODO.
047700                  MOVE 'G'      TO WKS-MODO-RATE1
047800               ELSE
047900*--> P = PERDIO EL PARTIDO; F5RATE1 REDUCE LA FORMA DEL JUGADOR
048000*--> EN ESTE MODO.
048100                  MOVE 'P'      TO WKS-MODO-RATE1
048200               END-IF
048300*--> SE LE PASAN LOS ATRIBUTOS ACTUALES DEL MAESTRO; F5RATE1
048400*--> ACTUALIZA JUG-FORMA INTERNAMENTE SEGUN EL MODO G/P RECIBIDO.
048500               CALL 'F5RATE1' USING WKS-MODO-RATE1 JUG-TIRO
048600                    JUG-REGATE JUG-PASE JUG-MARCAJE JUG-CONDICION
048700                    JUG-PORTERIA JUG-FORMA WKS-VALIDO
048800                    WKS-BASE-RATING WKS-RATING-FINAL
048900                    WKS-RATING-2DEC
049000*--> SE REGRABA EL JUGADOR CON SU FORMA YA AJUSTADA POR F5RATE1.
049100               REWRITE REG-JUGMAE
049200               IF FS-JUGMAE NOT EQUAL ZEROES
049300*--> MISMA CONVENCION ARCHIVO/ACCION/LLAVE ANTES DE LLAMAR A
049400*--> F5ERR00 QUE EN LOS DEMAS PROGRAMAS DEL SISTEMA.
049500                  MOVE 'REWRITE' TO ACCION
049600                  MOVE 'JUGMAE'  TO ARCHIVO
049700                  MOVE JUG-NOMBRE TO LLAVE
049800                  CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION,
049900                             LLAVE, FS-JUGMAE, FSE-JUGMAE
050000               END-IF
050100          END-READ
050200     END-READ.
050300 ACTUALIZA-UN-MIEMBRO-E. EXIT.
050400
050500******************************************************************
050600*                 G R A B A   E L   H I S T O R I A L             *
050700******************************************************************
050800 GRABA-HISTORIAL SECTION.
050900*--> SE ASIGNA EL NUMERO DE PARTIDO CALCULADO AL INICIO DE LA
051000*--> CORRIDA Y SE COPIA A SU FORMA NUMERICA PARA EL MENSAJE.
051100     MOVE    WKS-PROX-HIS-ID      TO HIS-ID WKS-HIS-ID-DISPLAY
051200*--> ESTE PROGRAMA NO CAPTURA MARCADOR POR GOLES, SOLO GANADOR;
051300*--> LOS MARCADORES QUEDAN EN CERO EN TODO HISTORIAL.
051400     MOVE    ZEROES               TO HIS-MARCADOR-1 HIS-MARCADOR-2
051500*--> SE GRABA EN EL HISTORIAL CUAL EQUIPO GANO ESTE PARTIDO.
051600     MOVE    WKS-GANADOR          TO HIS-GANADOR
051700*--> ECO INFORMATIVO DEL GANADOR EN CONSOLA, VIA EL REDEFINE ALFA;
051800*--> NO AFECTA EL REGISTRO DE HISTORIAL QUE YA SE ARMO ARRIBA.
051900    DISPLAY 'F5POSTR - GANADOR REGISTRADO: ' WKS-GANADOR-ALFA
052000            UPON CONSOLE
052100*--> UNICO WRITE DE ESTE PROGRAMA SOBRE PARHIS; UN REGISTRO DE
052200*--> HISTORIAL POR CORRIDA.
052300     WRITE   REG-PARHIS
052400     IF FS-PARHIS NOT EQUAL ZEROES
052500*--> SE REPORTA EL FALLO PERO NO SE DETIENE LA CORRIDA; EL
052600*--> MENSAJE DE RESUMEN SE ESCRIBE IGUAL.
052700        MOVE 'WRITE'  TO ACCION
052800        MOVE 'PARHIS' TO ARCHIVO
052900        MOVE WKS-HIS-ID-ALFA TO LLAVE
053000        CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053100                              FS-PARHIS, FSE-PARHIS
053200     END-IF
053300     MOVE    SPACES               TO WKS-MENSAJE
053400     STRING  'PARTIDO NO. ' WKS-HIS-ID-ALFA
053500             ' GANO EL EQUIPO ' WKS-GANADOR
053600             DELIMITED BY SIZE INTO WKS-MENSAJE
053700     PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E.
053800 GRABA-HISTORIAL-E. EXIT.
053900
054000******************************************************************
054100*              V A C I A   E L   A R C H I V O   E Q U U L T      *
054200******************************************************************
054300 VACIA-EQUULT SECTION.
054400*--> SE CIERRA Y SE VUELVE A ABRIR EN OUTPUT PARA TRUNCARLO, IGUAL
054500*--> QUE LIMPIA-TODO HACE CON LOS MAESTROS EN F5MANTJ.
054600     CLOSE   EQUULT
054700     OPEN    OUTPUT EQUULT
054800     CLOSE   EQUULT
054900*--> SE REABRE EN I-O PARA DEJARLO EN EL ESTADO QUE ESPERA
055000*--> CIERRA-ARCHIVOS AL FINAL DE LA CORRIDA.
055100     OPEN    I-O EQUULT.
055200 VACIA-EQUULT-E. EXIT.
055300
055400 GRABA-MENSAJE SECTION.
055500     MOVE    SPACES               TO REG-RPTSAL
055600     MOVE    WKS-MENSAJE          TO REG-RPTSAL
055700     WRITE   REG-RPTSAL
055800     DISPLAY WKS-MENSAJE                            UPON CONSOLE.
055900 GRABA-MENSAJE-E. EXIT.
056000
056100 CIERRA-ARCHIVOS SECTION.
056200*--> CIERRE FINAL DE LOS CINCO ARCHIVOS EN EL MISMO ORDEN EN QUE
056300*--> APERTURA-ARCHIVOS LOS ABRIO.
056400     CLOSE JUGMAE EQUULT PARHIS RESTRN RPTSAL.
056500 CIERRA-ARCHIVOS-E. EXIT.
056600
056700 END PROGRAM F5POSTR.
