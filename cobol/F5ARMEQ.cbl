000100******************************************************************
000200* FECHA       : 19/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5ARMEQ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE ARMADO DE EQUIPOS.  LOCALIZA LOS        *
000800*             : JUGADORES SOLICITADOS, LOS ORDENA POR RATING,    *
000900*             : LOS DISTRIBUYE EN ZIGZAG ENTRE DOS EQUIPOS Y      *
001000*             : APLICA EL BONO DE EQUIPO CHICO CUANDO APLICA.     *
001100* ARCHIVOS    : JUGMAE=E,EQUULT=S,EQUTRN=E,RPTSAL=S               *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : F5RATE1, F5ERR00                                 *
001400* INSTALADO   : 19/02/2024                                       *
001500* BPM/RATIONAL: 228940                                           *
001600* NOMBRE      : ARMADO DE EQUIPOS BALANCEADOS                    *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*--> SEIS PARRAFOS ESTANDAR DE IDENTIFICACION PARA TODO PROGRAMA
002000*--> DE ESTE SISTEMA.
002100 IDENTIFICATION DIVISION.
002200*--> NOMBRE DEL PROGRAMA, IGUAL AL MIEMBRO FUENTE.
002300 PROGRAM-ID.                    F5ARMEQ.
002400*--> PROGRAMADOR ORIGINAL DEL MOTOR DE ARMADO.
002500 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002600*--> SHOP DONDE CORRE ESTE PROGRAMA.
002700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002800*--> FECHA DE CREACION ORIGINAL, SEGUN LA BITACORA ARRIBA.
002900 DATE-WRITTEN.                  19/02/2024.
003000*--> SE DEJA EN BLANCO; EL COMPILADOR LA LLENA AUTOMATICAMENTE.
003100 DATE-COMPILED.
003200*--> CLASIFICACION DE SEGURIDAD ESTANDAR DEL DEPARTAMENTO.
003300 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
003400******************************************************************
003500*                    B I T A C O R A   D E   C A M B I O S
003600*-----------------------------------------------------------------
003700* 2024-02-19  PEDR  TKT-4475  CREACION INICIAL, ORDEN Y ZIGZAG.   *
003800* 2024-03-04  PEDR  TKT-4496  SE AGREGA BONO DE EQUIPO CHICO.     *
003900* 2024-06-05  DANR  TKT-4598  SE ELIMINA EL TAMANO SOLICITADO DE  *
004000*                             LA CABECERA; AHORA SE DERIVA DEL    *
004100*                             NUMERO DE JUGADORES LOCALIZADOS.    *
004200* 2024-08-29  DANR  TKT-4652  SE CORRIGE EMPATE DE RATING PARA    *
004300*                             RESPETAR EL ORDEN DE ENTRADA.       *
004400* 2024-11-25  PEDR  TKT-4690  REVISION ANUAL, SIN CAMBIOS DE      *
004500*                             LOGICA.                             *
004600* 2025-01-14  DANR  TKT-4708  EL RATING Y EL BONO EN LOS MENSAJES *
004700*                             SE IMPRIMIAN SIN PUNTO DECIMAL; SE  *
004800*                             INSERTA POR POSICION AL ARMAR EL    *
004900*                             MENSAJE.                            *
005000* 2025-02-03  DANR  TKT-4712  EL RATING TOTAL DE CADA EQUIPO SE   *
005100*                             TRUNCABA A 2 DECIMALES AL ARMAR EL  *
005200*                             MENSAJE EN VEZ DE REDONDEARSE; SE   *
005300*                             AGREGA CAMPO REDONDEADO A 2 DECIMALES*
005400*                             ANTES DE IMPRIMIR.                  *
005500******************************************************************
005600*--> SPECIAL-NAMES Y LOS CUATRO SELECT DE ESTE MOTOR DE ARMADO.
005700 ENVIRONMENT DIVISION.
005800*--> DEFINE EL CANAL DE SALTO DE PAGINA PARA RPTSAL.
005900 CONFIGURATION SECTION.
006000*--> C01 ES EL UNICO CANAL USADO EN ESTE PROGRAMA.
006100 SPECIAL-NAMES.
006200*--> CANAL 1 DEL FORMULARIO CONTINUO PARA SALTO DE PAGINA EN
006300*--> RPTSAL.
006400     C01 IS TOP-OF-FORM.
006500*--> FILE-CONTROL CON LOS CUATRO ARCHIVOS DEL ARMADO.
006600 INPUT-OUTPUT SECTION.
006700*--> JUGMAE Y EQUULT SON INDEXADOS; EQUTRN Y RPTSAL SON LINEA
006800*--> SECUENCIAL.
006900 FILE-CONTROL.
007000*--> MAESTRO DE JUGADORES, SOLO LECTURA EN ESTE PROGRAMA.
007100     SELECT JUGMAE ASSIGN TO JUGMAE
007200            ORGANIZATION  IS INDEXED
007300            ACCESS        IS RANDOM
007400*--> LLAVE PRIMARIA POR NOMBRE, IGUAL EN TODO EL SISTEMA.
007500            RECORD KEY    IS JUG-NOMBRE
007600*--> CODIGO CORTO MAS CODIGO EXTENDIDO, UN PAR POR ARCHIVO.
007700            FILE STATUS   IS FS-JUGMAE
007800                             FSE-JUGMAE.
007900
008000*--> SE ABRE EN OUTPUT; ESTE PROGRAMA ARMA LA ASIGNACION DESDE
008100*--> CERO CADA VEZ QUE CORRE.
008200     SELECT EQUULT ASSIGN TO EQUULT
008300            ORGANIZATION  IS INDEXED
008400            ACCESS        IS DYNAMIC
008500*--> LLAVE PRIMARIA DE LA ASIGNACION VIGENTE, POR NOMBRE.
008600            RECORD KEY    IS EQU-NOMBRE
008700*--> MISMO ESQUEMA DE CODIGO CORTO Y EXTENDIDO.
008800            FILE STATUS   IS FS-EQUULT
008900                             FSE-EQUULT.
009000
009100*--> TRANSACCION DE ENTRADA CON LA LISTA DE JUGADORES A ARMAR.
009200     SELECT EQUTRN ASSIGN TO EQUTRN
009300*--> LINE SEQUENTIAL PORQUE ESTOS ARCHIVOS SON TEXTO PLANO.
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-EQUTRN.
009600
009700*--> BITACORA DE SALIDA DE ESTA CORRIDA.
009800     SELECT RPTSAL ASSIGN TO RPTSAL
009900            ORGANIZATION  IS LINE SEQUENTIAL
010000            FILE STATUS   IS FS-RPTSAL.
010100
010200*--> FILE SECTION CON LOS CUATRO LAYOUTS, LUEGO WORKING-STORAGE
010300*--> CON LA TABLA DE JUGADORES Y LAS AREAS DE TRABAJO.
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*--> LAYOUT TOMADO DE COPYBOOK, IGUAL QUE EN LOS DEMAS PROGRAMAS.
011000 FD  JUGMAE.
011100*--> LAYOUT DEL MAESTRO DE JUGADORES COMPARTIDO POR TODO EL
011200*--> SISTEMA.
011300     COPY F5JUGRE.
011400*--> LAYOUT DE LA ASIGNACION VIGENTE QUE ESTE PROGRAMA GENERA.
011500 FD  EQUULT.
011600*--> LAYOUT DE LA ASIGNACION VIGENTE DE EQUIPOS.
011700     COPY F5EQURE.
011800 FD  EQUTRN
011900*--> UNA LINEA POR JUGADOR SOLICITADO.
012000     RECORD CONTAINS 20 CHARACTERS.
012100*--> LAYOUT DE LA TRANSACCION DE ARMADO CON LA LISTA DE NOMBRES.
012200     COPY F5TRNEQ.
012300 FD  RPTSAL
012400*--> ANCHO ESTANDAR DE LINEA DE REPORTE.
012500     RECORD CONTAINS 132 CHARACTERS.
012600*--> LINEA DE SALIDA DE LA BITACORA DE ESTA CORRIDA.
012700 01  REG-RPTSAL                     PIC X(132).
012800
012900*--> FILE STATUS PRIMERO, LUEGO LA TABLA DE JUGADORES EN MEMORIA,
013000*--> CONTADORES, BANDERAS, VALIDACION Y TOTALES DE EQUIPO.
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013400******************************************************************
013500*--> UN PAR FS-*/FSE-* POR ARCHIVO INDEXADO, MAS LOS DOS CAMPOS
013600*--> SIMPLES DE EQUTRN Y RPTSAL.
013700 01  WKS-FS-STATUS.
013800*--> CODIGO CORTO DE FILE STATUS DE JUGMAE.
013900     02  FS-JUGMAE                  PIC 9(02) VALUE ZEROES.
014000*--> CODIGO EXTENDIDO DE FILE STATUS PARA JUGMAE.
014100     02  FSE-JUGMAE.
014200         04  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
014500*--> CODIGO CORTO DE FILE STATUS DE EQUULT.
014600     02  FS-EQUULT                  PIC 9(02) VALUE ZEROES.
014700*--> CODIGO EXTENDIDO DE FILE STATUS PARA EQUULT.
014800     02  FSE-EQUULT.
014900         04  FSE-EQU-RETURN          PIC S9(4) COMP-5 VALUE 0.
015000         04  FSE-EQU-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015100         04  FSE-EQU-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015200*--> UNICO CAMPO DE FILE STATUS PARA EQUTRN; ES LINE SEQUENTIAL,
015300*--> NO NECESITA EL PAR FSE.
015400     02  FS-EQUTRN                  PIC 9(02) VALUE ZEROES.
015500*--> IGUAL, RPTSAL ES LINE SEQUENTIAL.
015600     02  FS-RPTSAL                  PIC 9(02) VALUE ZEROES.
015700*--> NOMBRE DEL PROGRAMA QUE SE LE PASA A F5ERR00 EN CADA FALLA.
015800     02  PROGRAMA                   PIC X(08) VALUE 'F5ARMEQ'.
015900     02  ARCHIVO                    PIC X(08) VALUE SPACES.
016000*--> VERBO EN FALLA (OPEN/WRITE).
016100     02  ACCION                     PIC X(10) VALUE SPACES.
016200*--> LLAVE DEL REGISTRO EN FALLA, CUANDO APLICA.
016300     02  LLAVE                      PIC X(32) VALUE SPACES.
016400*--> RELLENO DE GRUPO, COMO EN LOS DEMAS PROGRAMAS DEL SISTEMA.
016500     02  FILLER                     PIC X(04) VALUE SPACES.
016600
016700******************************************************************
016800*         T A B L A   D E   J U G A D O R E S   E N   M E M O R I A
016900******************************************************************
017000*--> TABLA DE TRABAJO PARA LOS JUGADORES LOCALIZADOS DE LA
017100*--> TRANSACCION, ORDENADOS POR RATING Y REPARTIDOS EN ZIGZAG.
017200*--> CUENTA EFECTIVA DE JUGADORES LOCALIZADOS; GOBIERNA EL
017300*--> OCCURS DEPENDING ON DE LA TABLA DE ABAJO.
017400 77  WKS-NUM-JUGADORES              PIC 9(02) COMP VALUE ZEROES.
017500*--> UNA FILA POR CADA JUGADOR LOCALIZADO DE LA TRANSACCION,
017600*--> ORDENADA DESPUES POR RATING Y REPARTIDA EN ZIGZAG.
017700 01  WKS-TABLA-JUGADORES.
017800*--> TOPE DE 30 JUGADORES POR ARMADO; ES MAS QUE SUFICIENTE PARA
017900*--> DOS EQUIPOS DE FUTBOL 5 CON SUPLENTES.
018000     02  WKS-JUGADOR OCCURS 1 TO 30 TIMES
018100                     DEPENDING ON WKS-NUM-JUGADORES
018200                     INDEXED BY WKS-IX.
018300*--> COPIA DEL NOMBRE PARA NO DEPENDER DEL REGISTRO LEIDO.
018400         04  WKS-JUG-NOM             PIC X(20).
018500*--> OVERALL-RATING CON 4 DECIMALES CALCULADO POR F5RATE1 MODO V.
018600         04  WKS-JUG-RATING          PIC 9(03)V9(04).
018700*--> MISMO RATING REDONDEADO A 2 DECIMALES, PARA IMPRIMIR.
018800         04  WKS-JUG-RATING-2DEC     PIC 9(03)V99.
018900*--> 1 O 2 SEGUN EL EQUIPO ASIGNADO EN EL ZIGZAG; CERO ANTES DE
019000*--> DISTRIBUIR.
019100         04  WKS-JUG-EQUIPO          PIC 9(01) VALUE ZEROES.
019200*--> ORDEN DE ENTRADA ORIGINAL; NO SE USA PARA DESEMPATAR PORQUE
019300*--> LA BURBUJA YA ES ESTABLE, PERO QUEDA PARA DIAGNOSTICO.
019400         04  WKS-JUG-ORDEN           PIC 9(02) COMP.
019500         04  FILLER                  PIC X(02).
019600
019700*--> AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS EN LA BURBUJA.
019800 01  WKS-JUGADOR-TEMP.
019900     02  WKS-JUG-NOM-TMP          PIC X(20).
020000     02  WKS-JUG-RATING-TMP       PIC 9(03)V9(04).
020100     02  WKS-JUG-RATING-2DEC-TMP  PIC 9(03)V99.
020200     02  WKS-JUG-EQUIPO-TMP       PIC 9(01).
020300     02  WKS-JUG-ORDEN-TMP        PIC 9(02) COMP.
020400     02  FILLER                   PIC X(02).
020500
020600*--> VISTA ALFA DEL RATING PARA ARMAR EL MENSAJE DE IMPRESION; EL
020700*--> PUNTO DECIMAL NO EXISTE EN EL AREA, SE INSERTA POR POSICION
020800*--> AL FORMAR EL MENSAJE (SIN USAR FUNCIONES INTRINSECAS).
020900*--> GRUPO NUMERICO QUE SE REDEFINE ABAJO COMO ALFA PARA PODER
021000*--> INSERTAR EL PUNTO DECIMAL POR POSICION.
021100 01  WKS-RATING-GRUPO.
021200*--> VALOR NUMERICO QUE SE REDEFINE ABAJO COMO TEXTO.
021300     02  WKS-RATING-VALOR            PIC 9(04)V9(04).
021400 01  WKS-RATING-ALFA REDEFINES WKS-RATING-GRUPO
021500                                     PIC X(08).
021600
021700*--> INDICES DE LOS PERFORM VARYING Y CONTADORES DE TAMANO DE
021800*--> EQUIPO.
021900 01  WKS-CONTADORES.
022000*--> INDICE PRINCIPAL DE RECORRIDO DE LA TABLA DE JUGADORES.
022100     02  WKS-I                       PIC 9(02) COMP VALUE ZEROES.
022200*--> INDICE DEL VECINO EN LA COMPARACION DE LA BURBUJA (WKS-I+1).
022300     02  WKS-J                       PIC 9(02) COMP VALUE ZEROES.
022400*--> RESTO DE WKS-I / 2; GOBIERNA EL 88 DE PARIDAD DEL ZIGZAG.
022500     02  WKS-RESTO-PAR               PIC 9(02) COMP VALUE ZEROES.
022600         88  SI-INDICE-I-PAR                    VALUE 1.
022700*--> COCIENTE DE LA DIVISION; NO SE USA, SOLO ES REQUERIDO POR
022800*--> LA CLAUSULA GIVING DEL DIVIDE.
022900     02  WKS-COCIENTE-PAR            PIC 9(02) COMP VALUE ZEROES.
023000*--> TAMANO FINAL DEL EQUIPO 1, CALCULADO UNA SOLA VEZ.
023100     02  WKS-TAM-EQUIPO-1             PIC 9(02) COMP VALUE ZEROES.
023200*--> TAMANO FINAL DEL EQUIPO 2.
023300     02  WKS-TAM-EQUIPO-2             PIC 9(02) COMP VALUE ZEROES.
023400*--> CUPO RESTANTE DEL EQUIPO 1; SE DECREMENTA AL ASIGNAR CADA
023500*--> JUGADOR.
023600     02  WKS-CUPO-1                   PIC 9(02) COMP VALUE ZEROES.
023700*--> CUPO RESTANTE DEL EQUIPO 2.
023800     02  WKS-CUPO-2                   PIC 9(02) COMP VALUE ZEROES.
023900*--> CUENTA DE JUGADORES EFECTIVAMENTE ENCONTRADOS EN JUGMAE;
024000*--> SI QUEDA MENOR A 2 EL ARMADO SE ABORTA EN 000-MAIN.
024100     02  WKS-LOCALIZADOS              PIC 9(02) COMP VALUE ZEROES.
024200*--> CANTIDAD DECLARADA EN LA CABECERA DE EQUTRN.
024300     02  WKS-LEIDOS                   PIC 9(02) COMP VALUE ZEROES.
024400     02  FILLER                       PIC X(01).
024500
024600*--> BANDERAS DE ABORTO Y DE CUPO LLENO DE CADA EQUIPO.
024700 01  WKS-FLAGS.
024800*--> SE ACTIVA CUANDO HAY MENOS DE 2 JUGADORES LOCALIZADOS.
024900     02  WKS-ABORTAR                  PIC 9(01) VALUE ZEROES.
025000         88  SI-ABORTAR                         VALUE 1.
025100*--> SE ACTIVA CUANDO EL CUPO DEL EQUIPO 1 LLEGA A CERO.
025200     02  WKS-EQ1-LLENO                PIC 9(01) VALUE ZEROES.
025300         88  SI-EQ1-LLENO                        VALUE 1.
025400*--> SE ACTIVA CUANDO EL CUPO DEL EQUIPO 2 LLEGA A CERO.
025500     02  WKS-EQ2-LLENO                PIC 9(01) VALUE ZEROES.
025600         88  SI-EQ2-LLENO                        VALUE 1.
025700*--> BANDERA DE CONTROL DE LA BURBUJA; SE QUEDA EN 1 MIENTRAS
025800*--> HAYA INTERCAMBIOS PENDIENTES.
025900     02  WKS-HUBO-CAMBIO              PIC 9(01) VALUE ZEROES.
026000         88  SI-HUBO-CAMBIO                       VALUE 1.
026100     02  FILLER                       PIC X(01).
026200
026300*--> AREA QUE SE LE PASA A F5RATE1 MODO 'V' PARA OBTENER EL
026400*--> OVERALL-RATING DE CADA JUGADOR LOCALIZADO.
026500 01  WKS-VALIDACION.
026600     02  WKS-MODO-RATE1               PIC X(01) VALUE 'V'.
026700     02  WKS-VALIDO                   PIC 9(01) VALUE ZEROES.
026800     02  WKS-BASE-RATING              PIC 9(02)V9(04) VALUE ZEROES.
026900     02  WKS-RATING-FINAL             PIC 9(03)V9(04) VALUE ZEROES.
027000     02  WKS-RATING-2DEC              PIC 9(03)V99    VALUE ZEROES.
027100     02  FILLER                       PIC X(01).
027200
027300*--> SUMA CRUDA DE RATINGS DEL EQUIPO 1, SIN EL BONO NI REDONDEO;
027400*--> SOLO ES UN ACUMULADOR INTERMEDIO.
027500 01  WKS-TOTAL-EQUIPO-1               PIC 9(04)V9(04) VALUE ZEROES.
027600*--> SUMA CRUDA DE RATINGS DEL EQUIPO 2.
027700 01  WKS-TOTAL-EQUIPO-2               PIC 9(04)V9(04) VALUE ZEROES.
027800*--> BONO DE EQUIPO CHICO (1.20) O NEUTRO (1.00) POR EQUIPO.
027900 01  WKS-BONOS-GRUPO.
028000*--> BONO DEL EQUIPO 1; 1.00 SI LOS TAMANOS SON IGUALES.
028100     02  WKS-BONO-EQUIPO-1            PIC 9(01)V9(02) VALUE 1.00.
028200*--> BONO DEL EQUIPO 2.
028300     02  WKS-BONO-EQUIPO-2            PIC 9(01)V9(02) VALUE 1.00.
028400 01  WKS-BONOS-ALFA REDEFINES WKS-BONOS-GRUPO
028500                                     PIC X(06).
028600*--> TOTAL DE EQUIPO YA REDONDEADO A 2 DECIMALES (TKT-4712); EL
028700*--> VALOR CON 4 DECIMALES DE WKS-TOTAL-EQUIPO-n SE DESCARTA AQUI,
028800*--> NO SE MUESTRA SIN REDONDEAR EN NINGUN REPORTE.
028900*--> RATING TOTAL DEL EQUIPO 1 YA CON BONO Y REDONDEADO.
029000 01  WKS-RATING-EQUIPO-1-2DEC         PIC 9(04)V99 VALUE ZEROES.
029100*--> RATING TOTAL DEL EQUIPO 2 YA CON BONO Y REDONDEADO.
029200 01  WKS-RATING-EQUIPO-2-2DEC         PIC 9(04)V99 VALUE ZEROES.
029300
029400*--> LINEA DE MENSAJE ARMADA ANTES DE CADA GRABA-MENSAJE.
029500 01  WKS-MENSAJE                      PIC X(80) VALUE SPACES.
029600*--> TOTAL DE JUGADORES EFECTIVAMENTE REPARTIDOS ENTRE LOS DOS
029700*--> EQUIPOS; EL REDEFINE ALFA ES SOLO PARA DIAGNOSTICO POR DISPLAY
029800*--> SI ALGUNA VEZ SE NECESITA VER EL TOTAL EN CRUDO.
02990001  WKS-TOTAL-REPARTIDOS          PIC 9(02) VALUE ZEROES.
03000001  WKS-TOTAL-REPARTIDOS-R REDEFINES WKS-TOTAL-REPARTIDOS
030100                                  PIC X(02).
030200
030300*--> ORDEN: LOCALIZA, VALIDA CANTIDAD MINIMA, CALCULA TAMANOS,
030400*--> ORDENA, DISTRIBUYE, APLICA BONO, GRABA Y REPORTA.
030500 PROCEDURE DIVISION.
030600******************************************************************
030700*               S E C C I O N    P R I N C I P A L
030800******************************************************************
030900*--> CONTROLA EL FLUJO COMPLETO DEL ARMADO, DE PRINCIPIO A FIN.
031000 000-MAIN SECTION.
031100     PERFORM APERTURA-ARCHIVOS       THRU APERTURA-ARCHIVOS-E
031200     PERFORM LEE-CABECERA-EQUTRN     THRU LEE-CABECERA-EQUTRN-E
031300     PERFORM RESUELVE-JUGADORES      THRU RESUELVE-JUGADORES-E
031400     IF WKS-LOCALIZADOS < 2
031500*--> SE MARCA EL ABORTO PERO EL PROGRAMA SIGUE HASTA CIERRA-
031600*--> ARCHIVOS; NO HAY STOP RUN ABRUPTO AQUI.
031700        MOVE 1 TO WKS-ABORTAR
031800        MOVE SPACES TO WKS-MENSAJE
031900        STRING 'ARMADO ABORTADO, MENOS DE 2 JUGADORES LOCALIZADOS'
032000               DELIMITED BY SIZE INTO WKS-MENSAJE
032100        PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
032200     ELSE
032300        PERFORM CALCULA-TAMANOS           THRU CALCULA-TAMANOS-E
032400        PERFORM ORDENA-POR-RATING         THRU ORDENA-POR-RATING-E
032500        PERFORM DISTRIBUYE-ZIGZAG         THRU DISTRIBUYE-ZIGZAG-E
032600        PERFORM APLICA-BONO-EQUIPO-CHICO
032700                THRU APLICA-BONO-EQUIPO-CHICO-E
032800        PERFORM REESCRIBE-EQUULT          THRU REESCRIBE-EQUULT-E
032900        PERFORM REPORTE-EQUIPOS           THRU REPORTE-EQUIPOS-E
033000     END-IF
033100*--> SE CIERRAN LOS ARCHIVOS TANTO SI HUBO ARMADO COMO SI SE
033200*--> ABORTO POR FALTA DE JUGADORES.
033300     PERFORM CIERRA-ARCHIVOS         THRU CIERRA-ARCHIVOS-E
033400*--> FIN NORMAL DEL ARMADO.
033500     STOP RUN.
033600 000-MAIN-E. EXIT.
033700
033800*--> ABRE LOS CUATRO ARCHIVOS; SOLO VALIDA LA APERTURA DE EQUTRN
033900*--> PORQUE ES EL UNICO QUE PUEDE NO EXISTIR.
034000 APERTURA-ARCHIVOS SECTION.
034100*--> MAESTRO EN SOLO LECTURA.
034200     OPEN INPUT  JUGMAE
034300*--> SE TRUNCA Y SE REESCRIBE COMPLETO EN CADA CORRIDA.
034400     OPEN OUTPUT EQUULT
034500     OPEN INPUT  EQUTRN
034600     OPEN OUTPUT RPTSAL
034700*--> SIN EQUTRN NO HAY NADA QUE REPARTIR; EN VEZ DE ANIDAR EL CALL
034800*--> Y EL STOP RUN AQUI MISMO, SE SALTA AL PARRAFO DE ABORTO, QUE
034900*--> ES EL MISMO QUE USARIA CUALQUIER OTRO OPEN FATAL SI ALGUN DIA
035000*--> SE AGREGA OTRO ARCHIVO CRITICO A ESTE PROGRAMA.
035100    IF FS-EQUTRN NOT EQUAL ZEROES
035200       MOVE 'OPEN'    TO ACCION
035300       MOVE 'EQUTRN'  TO ARCHIVO
035400       MOVE SPACES    TO LLAVE
035500       MOVE FS-EQUTRN TO FS-JUGMAE
035600       GO TO ABORTA-CORRIDA
035700    END-IF.
035800 APERTURA-ARCHIVOS-E. EXIT.
035900
036000*--> PUNTO UNICO DE SALIDA ANORMAL: IMPRIME EL DETALLE DEL ERROR
036100*--> POR F5ERR00 Y DETIENE LA CORRIDA.  SE LLEGA AQUI POR GO TO
036200*--> DESDE APERTURA-ARCHIVOS CUANDO EQUTRN NO ABRIO; ARCHIVO,
036300*--> ACCION, LLAVE Y FS-JUGMAE/FSE-JUGMAE YA VIENEN CARGADOS POR
036400*--> QUIEN HIZO EL SALTO.
036500 ABORTA-CORRIDA SECTION.
036600    CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036700                          FS-JUGMAE, FSE-JUGMAE
036800    STOP RUN.
036900 ABORTA-CORRIDA-E. EXIT.
037000
037100*--> LA PRIMERA LINEA DE EQUTRN ES UNA CABECERA CON LA CANTIDAD
037200*--> DE JUGADORES QUE VIENEN A CONTINUACION.
037300 LEE-CABECERA-EQUTRN SECTION.
037400*--> LA CABECERA DE EQUTRN TRAE LA CANTIDAD DE JUGADORES QUE
037500*--> SIGUEN EN EL ARCHIVO.
037600     READ EQUTRN
037700       AT END
037800*--> SI EQUTRN VINO VACIO, NO HAY CABECERA NI JUGADORES QUE
037900*--> LOCALIZAR.
038000          MOVE ZEROES TO WKS-NUM-JUGADORES
038100       NOT AT END
038200*--> CANTIDAD DECLARADA, USADA COMO LIMITE DEL PERFORM VARYING
038300*--> QUE SIGUE.
038400          MOVE TRN-EQ-CANTIDAD TO WKS-LEIDOS
038500     END-READ.
038600 LEE-CABECERA-EQUTRN-E. EXIT.
038700
038800******************************************************************
038900*            L O C A L I Z A   C A D A   J U G A D O R            *
039000******************************************************************
039100*--> LEE CADA LINEA DE TRANSACCION RESTANTE Y TRATA DE LOCALIZAR
039200*--> AL JUGADOR EN JUGMAE.
039300 RESUELVE-JUGADORES SECTION.
039400*--> SE REINICIAN LOS CONTADORES ANTES DE RECORRER LA
039500*--> TRANSACCION.
039600     MOVE    ZEROES              TO WKS-NUM-JUGADORES
039700                                     WKS-LOCALIZADOS WKS-I
039800*--> UNA ITERACION POR CADA LINEA DE TRANSACCION DESPUES DE LA
039900*--> CABECERA.
040000     PERFORM RESUELVE-UN-JUGADOR VARYING WKS-I
040100             FROM 1 BY 1 UNTIL WKS-I > WKS-LEIDOS.
040200 RESUELVE-JUGADORES-E. EXIT.
040300
040400*--> UNA ITERACION POR LINEA; SI EL NOMBRE NO EXISTE EN JUGMAE,
040500*--> SE REPORTA Y SE SIGUE CON EL SIGUIENTE.
040600 RESUELVE-UN-JUGADOR SECTION.
040700     READ EQUTRN
040800       AT END
040900*--> NO DEBERIA OCURRIR ANTES DE LLEGAR A WKS-LEIDOS, PERO SE
041000*--> DEJA POR SI LA CABECERA NO COINCIDE CON EL CONTENIDO REAL.
041100          CONTINUE
041200       NOT AT END
041300          MOVE TRN-EQ-NOMBRE      TO JUG-NOMBRE
041400          READ JUGMAE
041500            INVALID KEY
041600*--> SE REPORTA EL JUGADOR NO ENCONTRADO PERO NO SE DETIENE EL
041700*--> ARMADO CON EL RESTO.
041800               MOVE SPACES        TO WKS-MENSAJE
041900               STRING 'JUGADOR NO LOCALIZADO, SE OMITE: '
042000                      TRN-EQ-NOMBRE DELIMITED BY SIZE
042100                      INTO WKS-MENSAJE
042200               PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
042300            NOT INVALID KEY
042400               PERFORM AGREGA-JUGADOR-A-TABLA
042500                       THRU AGREGA-JUGADOR-A-TABLA-E
042600          END-READ
042700     END-READ.
042800 RESUELVE-UN-JUGADOR-E. EXIT.
042900
043000*--> CALCULA EL OVERALL-RATING DEL JUGADOR Y LO AGREGA COMO UNA
043100*--> FILA NUEVA DE LA TABLA EN MEMORIA.
043200 AGREGA-JUGADOR-A-TABLA SECTION.
043300*--> SE AGREGA UNA FILA NUEVA A LA TABLA CADA VEZ QUE SE LOCALIZA
043400*--> UN JUGADOR VALIDO.
043500     ADD     1                   TO WKS-NUM-JUGADORES
043600                                     WKS-LOCALIZADOS
043700*--> MODO V: F5RATE1 SOLO VALIDA Y CALCULA, NO APLICA NINGUN
043800*--> CAMBIO DE FORMA.
043900     MOVE    'V'                 TO WKS-MODO-RATE1
044000*--> MISMA FIRMA DE F5RATE1 QUE USAN F5MANTJ Y F5REPOR.
044100     CALL 'F5RATE1' USING WKS-MODO-RATE1 JUG-TIRO JUG-REGATE
044200          JUG-PASE JUG-MARCAJE JUG-CONDICION JUG-PORTERIA
044300          JUG-FORMA WKS-VALIDO WKS-BASE-RATING WKS-RATING-FINAL
044400          WKS-RATING-2DEC
044500*--> SE COPIAN TODOS LOS DATOS NECESARIOS A LA FILA NUEVA DE LA
044600*--> TABLA ANTES DE ORDENAR Y DISTRIBUIR.
044700     MOVE    JUG-NOMBRE           TO
044800                             WKS-JUG-NOM (WKS-NUM-JUGADORES)
044900     MOVE    WKS-RATING-FINAL     TO
045000                             WKS-JUG-RATING (WKS-NUM-JUGADORES)
045100     MOVE    WKS-RATING-2DEC      TO WKS-JUG-RATING-2DEC
045200                                     (WKS-NUM-JUGADORES)
045300     MOVE    ZEROES               TO
045400                             WKS-JUG-EQUIPO (WKS-NUM-JUGADORES)
045500     MOVE    WKS-NUM-JUGADORES    TO
045600                             WKS-JUG-ORDEN (WKS-NUM-JUGADORES).
045700 AGREGA-JUGADOR-A-TABLA-E. EXIT.
045800
045900******************************************************************
046000*                 T A M A N O S   D E   E Q U I P O               *
046100******************************************************************
046200*--> DERIVA EL TAMANO DE CADA EQUIPO A PARTIR DE CUANTOS
046300*--> JUGADORES SE LOCALIZARON (TKT-4598); YA NO SE RECIBE COMO
046400*--> DATO DE ENTRADA.
046500 CALCULA-TAMANOS SECTION.
046600*--> DIVISION ENTERA; EL RESTO (SI LOCALIZADOS ES IMPAR) QUEDA
046700*--> PARA EL EQUIPO 2 EN LA LINEA SIGUIENTE.
046800     DIVIDE  WKS-LOCALIZADOS BY 2 GIVING WKS-TAM-EQUIPO-1
046900     COMPUTE WKS-TAM-EQUIPO-2 = WKS-LOCALIZADOS - WKS-TAM-EQUIPO-1
047000*--> LOS CUPOS ARRANCAN IGUALES A LOS TAMANOS Y SE VAN GASTANDO
047100*--> EN DISTRIBUYE-ZIGZAG.
047200     MOVE    WKS-TAM-EQUIPO-1    TO WKS-CUPO-1
047300     MOVE    WKS-TAM-EQUIPO-2    TO WKS-CUPO-2.
047400 CALCULA-TAMANOS-E. EXIT.
047500
047600******************************************************************
047700*       O R D E N A   P O R   R A T I N G   D E S C E N D E N T E
047800*       (BURBUJA ESTABLE - CONSERVA EL ORDEN DE ENTRADA EN EMPATE)
047900******************************************************************
048000*--> ORDENA LA TABLA DE MAYOR A MENOR RATING ANTES DE REPARTIR
048100*--> EN ZIGZAG.
048200 ORDENA-POR-RATING SECTION.
048300*--> SE FUERZA UNA PRIMERA PASADA; LA BANDERA SE REEVALUA DENTRO
048400*--> DE CADA PASADA DE LA BURBUJA.
048500     MOVE    1                   TO WKS-HUBO-CAMBIO
048600*--> SE REPITE HASTA QUE UNA PASADA COMPLETA NO HAGA NINGUN
048700*--> INTERCAMBIO; ASI QUEDA ORDENADO DE MAYOR A MENOR RATING.
048800     PERFORM UNA-PASADA-BURBUJA  UNTIL NOT SI-HUBO-CAMBIO.
048900 ORDENA-POR-RATING-E. EXIT.
049000
049100*--> UNA PASADA COMPLETA DE LA BURBUJA SOBRE TODA LA TABLA.
049200 UNA-PASADA-BURBUJA SECTION.
049300*--> SE ASUME SIN CAMBIOS AL EMPEZAR LA PASADA.
049400     MOVE    ZEROES               TO WKS-HUBO-CAMBIO
049500     PERFORM COMPARA-UN-PAR VARYING WKS-I FROM 1 BY 1
049600             UNTIL WKS-I >= WKS-NUM-JUGADORES.
049700 UNA-PASADA-BURBUJA-E. EXIT.
049800
049900*--> COMPARA UN PAR ADYACENTE Y LOS INTERCAMBIA SI ESTAN FUERA
050000*--> DE ORDEN.
050100 COMPARA-UN-PAR SECTION.
050200*--> SE COMPARA CADA JUGADOR CONTRA SU VECINO INMEDIATO.
050300     COMPUTE WKS-J = WKS-I + 1
050400*--> SOLO SE INTERCAMBIA CUANDO EL VECINO TIENE RATING MAYOR;
050500*--> EN EMPATE NO SE MUEVE NADA, LO QUE CONSERVA EL ORDEN DE
050600*--> ENTRADA (TKT-4652).
050700     IF WKS-JUG-RATING (WKS-I) < WKS-JUG-RATING (WKS-J)
050800        PERFORM INTERCAMBIA-JUGADORES THRU INTERCAMBIA-JUGADORES-E
050900        MOVE    1                TO WKS-HUBO-CAMBIO
051000     END-IF.
051100 COMPARA-UN-PAR-E. EXIT.
051200
051300*--> INTERCAMBIA DOS FILAS COMPLETAS DE LA TABLA, NO SOLO EL
051400*--> RATING.
051500 INTERCAMBIA-JUGADORES SECTION.
051600*--> INTERCAMBIO CLASICO DE TRES MOVIMIENTOS USANDO EL GRUPO
051700*--> TEMPORAL DE ARRIBA.
051800     MOVE    WKS-JUGADOR (WKS-I)  TO WKS-JUGADOR-TEMP
051900     MOVE    WKS-JUGADOR (WKS-J)  TO WKS-JUGADOR (WKS-I)
052000     MOVE    WKS-JUGADOR-TEMP     TO WKS-JUGADOR (WKS-J).
052100 INTERCAMBIA-JUGADORES-E. EXIT.
052200
052300******************************************************************
052400*          D I S T R I B U C I O N   Z I G Z A G                 *
052500******************************************************************
052600*--> REPARTE LOS JUGADORES YA ORDENADOS ALTERNANDO ENTRE LOS DOS
052700*--> EQUIPOS PARA BALANCEAR EL RATING TOTAL.
052800 DISTRIBUYE-ZIGZAG SECTION.
052900*--> NINGUN EQUIPO ESTA LLENO AL EMPEZAR LA DISTRIBUCION.
053000     MOVE    ZEROES               TO WKS-EQ1-LLENO WKS-EQ2-LLENO
053100     PERFORM ASIGNA-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
053200             UNTIL WKS-I > WKS-NUM-JUGADORES.
053300 DISTRIBUYE-ZIGZAG-E. EXIT.
053400
053500*--> DECIDE A QUE EQUIPO VA EL JUGADOR WKS-I SEGUN LA PARIDAD DEL
053600*--> INDICE Y EL CUPO RESTANTE DE CADA EQUIPO.
053700 ASIGNA-UN-JUGADOR SECTION.
053800*--> WKS-I EMPIEZA EN 1; EL INDICE "I" DEL ALGORITMO EMPIEZA EN 0,
053900*--> ASI QUE "I ES PAR" EQUIVALE A QUE WKS-I SEA IMPAR (RESTO = 1).
054000*--> SOLO INTERESA EL RESTO PARA SABER SI WKS-I ES PAR O IMPAR.
054100     DIVIDE  WKS-I BY 2 GIVING WKS-COCIENTE-PAR
054200             REMAINDER WKS-RESTO-PAR
054300*--> UN EQUIPO SE MARCA LLENO TAN PRONTO SU CUPO LLEGA A CERO.
054400     IF WKS-CUPO-1 = ZEROES
054500        MOVE 1 TO WKS-EQ1-LLENO
054600     END-IF
054700     IF WKS-CUPO-2 = ZEROES
054800        MOVE 1 TO WKS-EQ2-LLENO
054900     END-IF
055000*--> EL ZIGZAG PREFIERE EL EQUIPO 1 EN LOS INDICES IMPARES
055100*--> (I PAR DEL ALGORITMO) MIENTRAS TENGA CUPO Y EL 2 NO ESTE
055200*--> LLENO.
055300     IF NOT SI-EQ1-LLENO
055400            AND (SI-INDICE-I-PAR OR SI-EQ2-LLENO)
055500        MOVE  1                  TO WKS-JUG-EQUIPO (WKS-I)
055600        SUBTRACT 1               FROM WKS-CUPO-1
055700     ELSE
055800        IF NOT SI-EQ2-LLENO
055900           MOVE  2               TO WKS-JUG-EQUIPO (WKS-I)
056000           SUBTRACT 1            FROM WKS-CUPO-2
056100        END-IF
056200     END-IF.
056300 ASIGNA-UN-JUGADOR-E. EXIT.
056400
056500******************************************************************
056600*      B O N O   D E   E Q U I P O   C H I C O  (1.20 / 1.00)     *
056700******************************************************************
056800*--> SI LOS EQUIPOS QUEDARON DE TAMANO DESIGUAL, EL MAS CHICO
056900*--> RECIBE UN BONO DE 1.20 SOBRE SU RATING TOTAL (TKT-4496).
057000 APLICA-BONO-EQUIPO-CHICO SECTION.
057100*--> SE REINICIA A NEUTRO ANTES DE DECIDIR SI ALGUN EQUIPO
057200*--> QUEDO CHICO.
057300     MOVE    1.00                 TO WKS-BONO-EQUIPO-1
057400                                     WKS-BONO-EQUIPO-2
057500*--> EL BONO DE 1.20 SOLO APLICA CUANDO LOS TAMANOS QUEDARON
057600*--> DESIGUALES (TKT-4496); SI SON IGUALES QUEDA EN 1.00 PARA
057700*--> AMBOS.
057800     IF WKS-TAM-EQUIPO-1 NOT = WKS-TAM-EQUIPO-2
057900        IF WKS-TAM-EQUIPO-1 < WKS-TAM-EQUIPO-2
058000           MOVE 1.20              TO WKS-BONO-EQUIPO-1
058100        ELSE
058200           MOVE 1.20              TO WKS-BONO-EQUIPO-2
058300        END-IF
058400     END-IF.
058500 APLICA-BONO-EQUIPO-CHICO-E. EXIT.
058600
058700******************************************************************
058800*         R E E S C R I B E   E L   A R C H I V O   E Q U U L T   *
058900******************************************************************
059000*--> GRABA LA ASIGNACION FINAL EN EQUULT Y ACUMULA LOS TOTALES
059100*--> CRUDOS POR EQUIPO PARA APLICARLES EL BONO.
059200 REESCRIBE-EQUULT SECTION.
059300*--> LOS ACUMULADORES CRUDOS ARRANCAN EN CERO ANTES DE RECORRER
059400*--> LA TABLA.
059500     MOVE    ZEROES               TO WKS-TOTAL-EQUIPO-1
059600                                     WKS-TOTAL-EQUIPO-2
059700     PERFORM GRABA-UN-JUGADOR-EQUULT VARYING WKS-I FROM 1 BY 1
059800             UNTIL WKS-I > WKS-NUM-JUGADORES
059900*--> TKT-4712: EL RATING TOTAL SE REDONDEA A 2 DECIMALES AQUI EN
060000*--> VEZ DE TRUNCARSE AL MOVERLO AL CAMPO DE IMPRESION.
060100     COMPUTE WKS-RATING-EQUIPO-1-2DEC ROUNDED = WKS-TOTAL-EQUIPO-1
060200                                  * WKS-BONO-EQUIPO-1
060300     COMPUTE WKS-RATING-EQUIPO-2-2DEC ROUNDED = WKS-TOTAL-EQUIPO-2
060400                                  * WKS-BONO-EQUIPO-2.
060500 REESCRIBE-EQUULT-E. EXIT.
060600
060700*--> GRABA UN REGISTRO DE EQUULT POR JUGADOR, YA CON SU BONO DE
060800*--> EQUIPO ASIGNADO.
060900 GRABA-UN-JUGADOR-EQUULT SECTION.
061000*--> SE GRABA UN REGISTRO DE EQUULT POR CADA JUGADOR DE LA
061100*--> TABLA, YA CON SU EQUIPO Y BONO DEFINITIVOS.
061200     MOVE    WKS-JUG-NOM (WKS-I)  TO EQU-NOMBRE
061300     MOVE    WKS-JUG-EQUIPO (WKS-I) TO EQU-CODIGO
061400*--> SE ACUMULA EL RATING CRUDO DEL EQUIPO QUE CORRESPONDA PARA
061500*--> EL TOTAL QUE SE REDONDEA DESPUES.
061600     IF EQU-EQUIPO-1
061700        MOVE WKS-BONO-EQUIPO-1    TO EQU-BONO
061800        ADD  WKS-JUG-RATING (WKS-I) TO WKS-TOTAL-EQUIPO-1
061900     ELSE
062000        MOVE WKS-BONO-EQUIPO-2    TO EQU-BONO
062100        ADD  WKS-JUG-RATING (WKS-I) TO WKS-TOTAL-EQUIPO-2
062200     END-IF
062300*--> UN WRITE POR JUGADOR; EQUULT SE ABRIO EN OUTPUT ASI QUE
062400*--> EMPIEZA VACIO EN CADA CORRIDA.
062500     WRITE REG-EQUULT
062600     IF FS-EQUULT NOT EQUAL ZEROES
062700        MOVE 'WRITE'  TO ACCION
062800        MOVE 'EQUULT' TO ARCHIVO
062900        MOVE EQU-NOMBRE TO LLAVE
063000        CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
063100                              FS-EQUULT, FSE-EQUULT
063200     END-IF.
063300 GRABA-UN-JUGADOR-EQUULT-E. EXIT.
063400
063500******************************************************************
063600*            R E P O R T E   D E   E Q U I P O S                  *
063700******************************************************************
063800*--> IMPRIME EL RATING TOTAL Y EL BONO DE CADA EQUIPO, SEGUIDO DE
063900*--> LA LISTA DE SUS MIEMBROS CON RATING INDIVIDUAL.
064000 REPORTE-EQUIPOS SECTION.
064100*--> SE COPIA AL GRUPO REDEFINIDO PARA POR PODER PARTIRLO EN
064200*--> ENTERO Y DECIMAL AL ARMAR EL MENSAJE.
064300     MOVE    WKS-RATING-EQUIPO-1-2DEC TO WKS-RATING-VALOR
064400     MOVE    SPACES               TO WKS-MENSAJE
064500*--> TKT-4708: EL PUNTO DECIMAL SE INSERTA POR POSICION PORQUE
064600*--> EL AREA ALFA NO LO TRAE.
064700     STRING  'EQUIPO 1 - RATING TOTAL ' WKS-RATING-ALFA (1:4)
064800             '.' WKS-RATING-ALFA (5:2) ' - BONO '
064900             WKS-BONOS-ALFA (1:1) '.' WKS-BONOS-ALFA (2:2)
065000             DELIMITED BY SIZE INTO WKS-MENSAJE
065100     PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
065200*--> LUEGO DEL TOTAL DEL EQUIPO SE IMPRIME CADA MIEMBRO CON SU
065300*--> RATING INDIVIDUAL.
065400     PERFORM IMPRIME-MIEMBROS-EQUIPO-1 THRU
065500             IMPRIME-MIEMBROS-EQUIPO-1-E
065600     MOVE    WKS-RATING-EQUIPO-2-2DEC TO WKS-RATING-VALOR
065700     MOVE    SPACES               TO WKS-MENSAJE
065800     STRING  'EQUIPO 2 - RATING TOTAL ' WKS-RATING-ALFA (1:4)
065900             '.' WKS-RATING-ALFA (5:2) ' - BONO '
066000             WKS-BONOS-ALFA (4:1) '.' WKS-BONOS-ALFA (5:2)
066100             DELIMITED BY SIZE INTO WKS-MENSAJE
066200     PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
066300    PERFORM IMPRIME-MIEMBROS-EQUIPO-2 THRU
066400            IMPRIME-MIEMBROS-EQUIPO-2-E
066500*--> TOTAL INFORMATIVO DE JUGADORES REPARTIDOS; SOLO SE DESPLIEGA
066600*--> POR CONSOLA, NO VA EN RPTSAL.
066700    COMPUTE WKS-TOTAL-REPARTIDOS = WKS-TAM-EQUIPO-1
066800                                  + WKS-TAM-EQUIPO-2
066900    DISPLAY 'F5ARMEQ - JUGADORES REPARTIDOS: '
067000            WKS-TOTAL-REPARTIDOS-R UPON CONSOLE.
067100 REPORTE-EQUIPOS-E. EXIT.
067200
067300*--> RECORRE LA TABLA COMPLETA IMPRIMIENDO SOLO A LOS DEL EQUIPO
067400*--> 1.
067500 IMPRIME-MIEMBROS-EQUIPO-1 SECTION.
067600*--> RECORRE TODA LA TABLA; IMPRIME-UN-MIEMBRO FILTRA POR EQUIPO.
067700     PERFORM IMPRIME-UN-MIEMBRO VARYING WKS-I FROM 1 BY 1
067800             UNTIL WKS-I > WKS-NUM-JUGADORES.
067900 IMPRIME-MIEMBROS-EQUIPO-1-E. EXIT.
068000
068100*--> MISMO RECORRIDO, FILTRANDO POR EL EQUIPO 2.
068200 IMPRIME-MIEMBROS-EQUIPO-2 SECTION.
068300     PERFORM IMPRIME-UN-MIEMBRO-2 VARYING WKS-I FROM 1 BY 1
068400             UNTIL WKS-I > WKS-NUM-JUGADORES.
068500 IMPRIME-MIEMBROS-EQUIPO-2-E. EXIT.
068600
068700*--> IMPRIME UNA LINEA CON NOMBRE Y RATING 2 DECIMALES DEL
068800*--> JUGADOR WKS-I, SI PERTENECE AL EQUIPO 1.
068900 IMPRIME-UN-MIEMBRO SECTION.
069000*--> SOLO SE IMPRIME SI EL JUGADOR QUEDO EN EL EQUIPO 1.
069100     IF WKS-JUG-EQUIPO (WKS-I) = 1
069200        MOVE SPACES              TO WKS-MENSAJE
069300        MOVE WKS-JUG-RATING-2DEC (WKS-I) TO WKS-RATING-VALOR
069400        STRING WKS-JUG-NOM (WKS-I) ' - ' WKS-RATING-ALFA (1:4)
069500               '.' WKS-RATING-ALFA (5:2)
069600               DELIMITED BY SIZE INTO WKS-MENSAJE
069700        PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
069800     END-IF.
069900 IMPRIME-UN-MIEMBRO-E. EXIT.
070000
070100*--> MISMA LOGICA, PARA EL EQUIPO 2.
070200 IMPRIME-UN-MIEMBRO-2 SECTION.
070300     IF WKS-JUG-EQUIPO (WKS-I) = 2
070400        MOVE SPACES              TO WKS-MENSAJE
070500        MOVE WKS-JUG-RATING-2DEC (WKS-I) TO WKS-RATING-VALOR
070600        STRING WKS-JUG-NOM (WKS-I) ' - ' WKS-RATING-ALFA (1:4)
070700               '.' WKS-RATING-ALFA (5:2)
070800               DELIMITED BY SIZE INTO WKS-MENSAJE
070900        PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
071000     END-IF.
071100 IMPRIME-UN-MIEMBRO-2-E. EXIT.
071200
071300*--> ESCRIBE EL MENSAJE TANTO EN RPTSAL COMO EN CONSOLA, IGUAL
071400*--> QUE EN LOS DEMAS PROGRAMAS DEL SISTEMA.
071500 GRABA-MENSAJE SECTION.
071600*--> SE LIMPIA EL REGISTRO ANTES DE MOVER EL MENSAJE, IGUAL QUE
071700*--> EN LOS DEMAS PROGRAMAS DE ESTE SISTEMA.
071800     MOVE    SPACES               TO REG-RPTSAL
071900     MOVE    WKS-MENSAJE          TO REG-RPTSAL
072000     WRITE   REG-RPTSAL
072100     DISPLAY WKS-MENSAJE                            UPON CONSOLE.
072200 GRABA-MENSAJE-E. EXIT.
072300
072400*--> CIERRE FINAL DE LOS CUATRO ARCHIVOS.
072500 CIERRA-ARCHIVOS SECTION.
072600*--> CIERRE FINAL DE LOS CUATRO ARCHIVOS EN EL MISMO ORDEN EN QUE
072700*--> SE ABRIERON.
072800     CLOSE JUGMAE EQUULT EQUTRN RPTSAL.
072900 CIERRA-ARCHIVOS-E. EXIT.
073000
073100 END PROGRAM F5ARMEQ.
