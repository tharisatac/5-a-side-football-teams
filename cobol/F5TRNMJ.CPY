000100******************************************************************
000200*          F5TRNMJ  -  TRAN MANTO ROSTER                         *
000300******************************************************************
000400* COPY DE LA TRANSACCION DE MANTENIMIENTO DE ROSTER (JUGTRN),    *
000500* LEIDA POR F5MANTJ.  UNA TRANSACCION POR LINEA; EL CAMPO        *
000600* TRN-ACCION DEFINE CUALES DE LOS CAMPOS SIGUIENTES APLICAN.     *
000700*-----------------------------------------------------------------
000800* 2024-02-12  PEDR  TKT-4471  CREACION INICIAL DEL LAYOUT.       *
000900* 2024-04-02  DANR  TKT-4560  SE AGREGA ACCION L=LIMPIEZA TOTAL. *
001000******************************************************************
001100 01  REG-JUGTRN.
001200*--> CODIGO DE ACCION QUE GOBIERNA TODA LA TRANSACCION; F5MANTJ
001300*--> LO EVALUA PRIMERO PARA DECIDIR QUE PARRAFO DE MANTENIMIENTO
001400*--> EJECUTAR. LOS DEMAS CAMPOS DE ABAJO SOLO APLICAN SEGUN CUAL
001500*--> DE ESTOS CINCO 88 ESTE ACTIVO.
001600     05  TRN-ACCION                 PIC X(01).
001700*--> A = ALTA DE JUGADOR NUEVO (USA TRN-NOMBRE Y LOS SEIS TRN-*).
001800         88  TRN-ALTA                        VALUE 'A'.
001900*--> B = BAJA (ELIMINA) UN JUGADOR POR NOMBRE.
002000         88  TRN-BAJA                         VALUE 'B'.
002100*--> C = CAMBIO DE UN SOLO ATRIBUTO (USA TRN-ATRIBUTO/TRN-VALOR).
002200         88  TRN-CAMBIO                       VALUE 'C'.
002300*--> R = REINICIO: VUELVE LOS SEIS ATRIBUTOS Y LA FORMA A SUS
002400*--> VALORES POR DEFECTO SIN BORRAR AL JUGADOR DEL ROSTER.
002500         88  TRN-REINICIO                     VALUE 'R'.
002600*--> L = LIMPIEZA TOTAL DEL MAESTRO; NO REQUIERE TRN-NOMBRE.
002700         88  TRN-LIMPIEZA                     VALUE 'L'.
002800*--> NOMBRE DEL JUGADOR AFECTADO; VACIO SOLO EN LA ACCION L.
002900     05  TRN-NOMBRE                  PIC X(20).
003000*--> CUAL DE LOS SIETE CAMPOS (SEIS ATRIBUTOS + FORMA) AFECTA LA
003100*--> ACCION C; SOLO SE LEE CUANDO TRN-CAMBIO ESTA ACTIVO.
003200     05  TRN-ATRIBUTO                PIC X(11).
003300         88  TRN-ATR-TIRO                     VALUE 'TIRO'.
003400         88  TRN-ATR-REGATE                   VALUE 'REGATE'.
003500         88  TRN-ATR-PASE                     VALUE 'PASE'.
003600         88  TRN-ATR-MARCAJE                  VALUE 'MARCAJE'.
003700         88  TRN-ATR-CONDICION                VALUE 'CONDICION'.
003800         88  TRN-ATR-PORTERIA                 VALUE 'PORTERIA'.
003900*--> FORMA TIENE RANGO 0-10, LOS OTROS SEIS ATRIBUTOS SON 1-10;
004000*--> F5MANTJ VALIDA CADA RANGO POR SEPARADO SEGUN ESTE 88.
004100         88  TRN-ATR-FORMA                    VALUE 'FORMA'.
004200*--> NUEVO VALOR PARA LA ACCION C, UNICAMENTE.
004300     05  TRN-VALOR                   PIC 9(02).
004400*--> LOS SEIS ATRIBUTOS INICIALES PARA LA ACCION A (ALTA); NO SE
004500*--> USAN EN NINGUNA OTRA ACCION.
004600     05  TRN-TIRO                    PIC 9(02).
004700     05  TRN-REGATE                  PIC 9(02).
004800     05  TRN-PASE                    PIC 9(02).
004900     05  TRN-MARCAJE                 PIC 9(02).
005000     05  TRN-CONDICION                PIC 9(02).
005100     05  TRN-PORTERIA                PIC 9(02).
005200*--> RELLENO AL TAMAÑO FISICO DE LINEA QUE USA F5MANTJ.
005300     05  FILLER                      PIC X(30).
