000100******************************************************************
000200*          F5TRNRP  -  TRAN SOLICITUD REPORTE                    *
000300******************************************************************
000400* COPY DE LA TRANSACCION DE SOLICITUD DE REPORTE (RPTTRN), LEIDA *
000500* POR F5REPOR.  TRN-RP-REPORTE SELECCIONA EL REPORTE; LOS DEMAS  *
000600* CAMPOS SOLO APLICAN AL REPORTE INDICADO.                       *
000700*-----------------------------------------------------------------
000800* 2024-02-22  PEDR  TKT-4479  CREACION INICIAL DEL LAYOUT.       *
000900******************************************************************
001000 01  REG-RPTTRN.
001100*--> CODIGO DE REPORTE SOLICITADO; F5REPOR EVALUA ESTE CAMPO EN
001200*--> DESPACHA-REPORTE PARA DECIDIR QUE PARRAFO CORRE.
001300     05  TRN-RP-REPORTE              PIC X(01).
001400*--> L = LISTADO COMPLETO DEL ROSTER (NO USA NINGUN OTRO CAMPO).
001500         88  TRN-RP-LISTADO                   VALUE 'L'.
001600*--> D = DETALLE DE UN JUGADOR (USA TRN-RP-NOMBRE).
001700         88  TRN-RP-DETALLE                   VALUE 'D'.
001800*--> K = RANKING POR ATRIBUTO O GENERAL (USA TRN-RP-ATRIBUTO).
001900         88  TRN-RP-RANKING                   VALUE 'K'.
002000*--> A = PROMEDIO DE ATRIBUTOS DE UN EQUIPO (USA TRN-RP-EQUIPO).
002100         88  TRN-RP-ATRIB-EQUIPO              VALUE 'A'.
002200*--> T = RATING TOTAL DE UN EQUIPO (USA TRN-RP-EQUIPO).
002300         88  TRN-RP-RATING-EQUIPO             VALUE 'T'.
002400*--> NOMBRE DEL JUGADOR PARA EL REPORTE DE DETALLE (D); VACIO EN
002500*--> CUALQUIER OTRO REPORTE.
002600     05  TRN-RP-NOMBRE                PIC X(20).
002700*--> ATRIBUTO A RANQUEAR CUANDO TRN-RP-RANKING ESTA ACTIVO.
002800     05  TRN-RP-ATRIBUTO              PIC X(11).
002900*--> EN BLANCO SIGNIFICA "TODOS"; F5REPOR IMPRIME LOS SIETE
003000*--> RANKINGS (GENERAL Y LOS SEIS ATRIBUTOS) EN ESE CASO.
003100         88  TRN-RP-ATR-TODOS                 VALUE SPACES.
003200         88  TRN-RP-ATR-TIRO                  VALUE 'TIRO'.
003300         88  TRN-RP-ATR-REGATE                VALUE 'REGATE'.
003400         88  TRN-RP-ATR-PASE                  VALUE 'PASE'.
003500         88  TRN-RP-ATR-MARCAJE               VALUE 'MARCAJE'.
003600         88  TRN-RP-ATR-CONDICION             VALUE 'CONDICION'.
003700         88  TRN-RP-ATR-PORTERIA              VALUE 'PORTERIA'.
003800*--> RANKING GENERAL POR OVERALL-RATING, NO POR UN ATRIBUTO CRUDO;
003900*--> F5REPOR LO RESUELVE LLAMANDO A F5RATE1 MODO V POR CADA FILA.
004000         88  TRN-RP-ATR-OVERALL               VALUE 'OVERALL'.
004100*--> CODIGO DE EQUIPO (1 O 2) PARA LOS REPORTES A Y T.
004200     05  TRN-RP-EQUIPO                PIC 9(01).
004300*--> RELLENO AL TAMAÑO FISICO DE LINEA QUE USA F5REPOR.
004400     05  FILLER                       PIC X(27).
