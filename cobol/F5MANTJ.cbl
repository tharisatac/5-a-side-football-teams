000100******************************************************************
000200* FECHA       : 06/02/2024                                       *
000300* PROGRAMADOR : PEDRO ESTUARDO DIAZ RUIZ (PEDR)                  *
000400* APLICACION  : FUTBOL 5 - ADMINISTRADOR DE ROSTER Y EQUIPOS     *
000500* PROGRAMA    : F5MANTJ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL ROSTER DE JUGADORES.  PROCESA  *
000800*             : TRANSACCIONES DE ALTA, BAJA, CAMBIO DE UN        *
000900*             : ATRIBUTO, REINICIO DE FORMA Y LIMPIEZA TOTAL.    *
001000* ARCHIVOS    : JUGMAE=M,EQUULT=M,PARHIS=M,JUGTRN=E,RPTSAL=S     *
001100* ACCION (ES) : A=ALTA, B=BAJA, C=CAMBIO, R=REINICIO, L=LIMPIEZA *
001200* PROGRAMA(S) : F5RATE1, F5ERR00                                 *
001300* INSTALADO   : 06/02/2024                                       *
001400* BPM/RATIONAL: 228940                                           *
001500* NOMBRE      : MANTENIMIENTO DE ROSTER DE JUGADORES              *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    F5MANTJ.
002000 AUTHOR.                        PEDRO ESTUARDO DIAZ RUIZ.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  06/02/2024.
002300 DATE-COMPILED.
002400 SECURITY.                      USO INTERNO DEPARTAMENTO SISTEMAS.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S
002700*-----------------------------------------------------------------
002800* 2024-02-06  PEDR  TKT-4471  CREACION INICIAL, ALTA/BAJA/CAMBIO. *
002900* 2024-02-21  PEDR  TKT-4479  SE AGREGA REINICIO DE FORMAS.       *
003000* 2024-04-02  DANR  TKT-4560  SE AGREGA ACCION L=LIMPIEZA TOTAL.  *
003100* 2024-07-18  DANR  TKT-4633  SE VALIDA RANGO 1-10 AL CAMBIAR UN  *
003200*                             ATRIBUTO (ANTES SOLO VALIDABA       *
003300*                             EL NOMBRE DEL ATRIBUTO).            *
003400* 2024-11-25  PEDR  TKT-4690  REVISION ANUAL, SIN CAMBIOS DE       *
003500*                             LOGICA.                             *
003600******************************************************************
003700*--> UNA SOLA TRANSACCION JUGTRN PUEDE DAR DE ALTA, DAR DE BAJA,
003800*--> CAMBIAR UN ATRIBUTO O LA FORMA DE UN JUGADOR, REINICIAR LA
003900*--> FORMA DE TODO EL ROSTER A 5, O VACIAR POR COMPLETO LOS TRES
004000*--> MAESTROS (JUGMAE/EQUULT/PARHIS).  EL CAMPO TRN-ACCION (COPY
004100*--> F5TRNMJ) DECIDE CUAL DE LOS CINCO CAMINOS SE EJECUTA; CADA
004200*--> TRANSACCION RECHAZADA SE GRABA EN RPTSAL Y NO DETIENE LA
004300*--> CORRIDA (SOLO SUMA A WKS-ERRORES).
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*--> MAESTRO DE JUGADORES, INDEXADO POR NOMBRE; ABIERTO I-O PORQUE
005100*--> ESTE PROGRAMA LEE, ESCRIBE, REGRABA Y ELIMINA REGISTROS.
005200     SELECT JUGMAE ASSIGN TO JUGMAE
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS DYNAMIC
005500            RECORD KEY    IS JUG-NOMBRE
005600            FILE STATUS   IS FS-JUGMAE
005700                             FSE-JUGMAE.
005800
005900*--> ASIGNACION VIGENTE DE EQUIPOS; SOLO SE ABRE AQUI PARA PODER
006000*--> VACIARLO EN LA ACCION L (LIMPIEZA TOTAL), NO SE LEE NI SE
006100*--> ESCRIBE EN NINGUN OTRO CAMINO DE ESTE PROGRAMA.
006200     SELECT EQUULT ASSIGN TO EQUULT
006300            ORGANIZATION  IS INDEXED
006400            ACCESS        IS DYNAMIC
006500            RECORD KEY    IS EQU-NOMBRE
006600            FILE STATUS   IS FS-EQUULT
006700                             FSE-EQUULT.
006800
006900*--> HISTORIAL DE PARTIDOS; IGUAL QUE EQUULT, SOLO SE TOCA PARA
007000*--> LA LIMPIEZA TOTAL.
007100     SELECT PARHIS ASSIGN TO PARHIS
007200            ORGANIZATION  IS INDEXED
007300            ACCESS        IS DYNAMIC
007400            RECORD KEY    IS HIS-ID
007500            FILE STATUS   IS FS-PARHIS
007600                             FSE-PARHIS.
007700
007800*--> ARCHIVO DE ENTRADA CON LAS TRANSACCIONES DE MANTENIMIENTO,
007900*--> UNA POR LINEA; SE LEE SECUENCIAL HASTA FIN DE ARCHIVO.
008000     SELECT JUGTRN ASSIGN TO JUGTRN
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-JUGTRN.
008300
008400*--> BITACORA DE SALIDA: UNA LINEA POR TRANSACCION RECHAZADA, MAS
008500*--> EL RESUMEN FINAL DE CONTADORES.
008600     SELECT RPTSAL ASSIGN TO RPTSAL
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-RPTSAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   MAESTRO DE JUGADORES
009600*   ASIGNACION VIGENTE DE EQUIPOS
009700*   HISTORIAL DE PARTIDOS
009800*   TRANSACCIONES DE MANTENIMIENTO DE ROSTER
009900*   BITACORA / REPORTE DE SALIDA
010000 FD  JUGMAE.
010100     COPY F5JUGRE.
010200 FD  EQUULT.
010300     COPY F5EQURE.
010400 FD  PARHIS.
010500     COPY F5HISRE.
010600 FD  JUGTRN
010700     RECORD CONTAINS 76 CHARACTERS.
010800     COPY F5TRNMJ.
010900 FD  RPTSAL
011000     RECORD CONTAINS 132 CHARACTERS.
011100*--> LINEA DE SALIDA PLANA; GRABA-MENSAJE LA LLENA DESDE WKS-MENSAJE.
011200 01  REG-RPTSAL                     PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800*--> UN SOLO GRUPO CON TODOS LOS FILE STATUS Y LOS CAMPOS QUE
011900*--> F5ERR00 NECESITA POR ENLACE, PARA QUE LA LLAMADA DE ERROR SEA
012000*--> IDENTICA EN TODOS LOS PARRAFOS DE ARCHIVO.
012100 01  WKS-FS-STATUS.
012200     02  WKS-STATUS.
012300         04  FS-JUGMAE              PIC 9(02) VALUE ZEROES.
012400         04  FSE-JUGMAE.
012500             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012600             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012700             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012800         04  FS-EQUULT              PIC 9(02) VALUE ZEROES.
012900         04  FSE-EQUULT.
013000             08  FSE-EQU-RETURN      PIC S9(4) COMP-5 VALUE 0.
013100             08  FSE-EQU-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
013200             08  FSE-EQU-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
013300         04  FS-PARHIS              PIC 9(02) VALUE ZEROES.
013400         04  FSE-PARHIS.
013500             08  FSE-HIS-RETURN      PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-HIS-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
013700             08  FSE-HIS-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
013800*--> FILE STATUS DE LA ENTRADA DE TRANSACCIONES; NO SE VALIDA TRAS
013900*--> EL OPEN PORQUE SI EL ARCHIVO NO EXISTE EL PRIMER READ REGRESA
014000*--> AT END DE INMEDIATO Y LA CORRIDA TERMINA SIN PROCESAR NADA.
014100         04  FS-JUGTRN              PIC 9(02) VALUE ZEROES.
014200*--> FILE STATUS DE LA BITACORA DE SALIDA; TAMPOCO SE VALIDA, UNA
014300*--> FALLA AQUI SERIA UN PROBLEMA DE ESPACIO EN DISCO DEL SERVIDOR,
014400*--> NO UN ERROR DE DATOS DEL MANTENIMIENTO.
014500         04  FS-RPTSAL              PIC 9(02) VALUE ZEROES.
014600*      VARIABLES RUTINA DE ERROR F5ERR00
014700*--> CONSTANTE CON EL NOMBRE DE ESTE PROGRAMA, PARA QUE F5ERR00
014800*--> SEPA QUIEN LO ESTA LLAMANDO SIN TENER QUE ADIVINARLO.
014900         04  PROGRAMA               PIC X(08) VALUE 'F5MANTJ'.
015000*--> NOMBRE LOGICO DEL ARCHIVO EN FALLA; SE LLENA JUSTO ANTES DE
015100*--> CADA CALL A F5ERR00 Y NO SE USA PARA NADA MAS.
015200         04  ARCHIVO                PIC X(08) VALUE SPACES.
015300*--> VERBO QUE FALLO (OPEN/WRITE/REWRITE); MISMO PATRON DE USO
015400*--> QUE ARCHIVO ARRIBA.
015500         04  ACCION                 PIC X(10) VALUE SPACES.
015600*--> LLAVE DEL REGISTRO EN FALLA, NORMALMENTE JUG-NOMBRE O SPACES
015700*--> CUANDO EL ERROR OCURRE EN UN OPEN (NO HAY REGISTRO TODAVIA).
015800         04  LLAVE                  PIC X(32) VALUE SPACES.
015900         04  FILLER                 PIC X(04) VALUE SPACES.
016000******************************************************************
016100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016200******************************************************************
016300*--> BANDERAS DE FIN DE ARCHIVO Y DE BUSQUEDA POR TABLA; TODAS SE
016400*--> RESUELVEN CON UN 88 PARA QUE LOS PERFORM UNTIL SE LEAN CLARO.
016500 01  WKS-FLAGS.
016600     02  WKS-FIN-JUGTRN             PIC 9(01) VALUE ZEROES.
016700         88  SI-FIN-JUGTRN                    VALUE 1.
016800     02  WKS-FIN-JUGMAE             PIC 9(01) VALUE ZEROES.
016900         88  SI-FIN-JUGMAE                    VALUE 1.
017000     02  WKS-ATRIB-ENCONTRADO       PIC 9(01) VALUE ZEROES.
017100         88  SI-ATRIB-ENCONTRADO             VALUE 1.
017200     02  FILLER                     PIC X(01).
017300
017400*--> CONTADORES DEL RESUMEN FINAL, UNO POR TIPO DE TRANSACCION
017500*--> APLICADA CON EXITO MAS UN CONTADOR GENERAL DE ERRORES.
017600 01  WKS-CONTADORES.
017700     02  WKS-ALTAS                  PIC 9(05) COMP VALUE ZEROES.
017800     02  WKS-BAJAS                  PIC 9(05) COMP VALUE ZEROES.
017900     02  WKS-CAMBIOS                PIC 9(05) COMP VALUE ZEROES.
018000     02  WKS-ERRORES                PIC 9(05) COMP VALUE ZEROES.
018100     02  FILLER                     PIC X(01).
018200
018300*--> SIGUIENTE JUG-ID DISPONIBLE; SE CALCULA UNA SOLA VEZ AL INICIO
018400*--> RECORRIENDO TODO EL MAESTRO (VER CALCULA-PROX-ID) Y LUEGO SE
018500*--> INCREMENTA EN MEMORIA POR CADA ALTA, SIN VOLVER A LEER JUGMAE.
018600 01  WKS-PROX-ID                    PIC 9(04) VALUE ZEROES.
018700 01  WKS-PROX-ID-R REDEFINES WKS-PROX-ID.
018800     02  WKS-PROX-ID-ALFA           PIC X(04).
018900
019000*--> SUBINDICES DE USO GENERAL; WKS-I RECORRE TABLAS DE SEIS
019100*--> POSICIONES, WKS-IDX-ATRIB GUARDA EL RESULTADO DE LA BUSQUEDA
019200*--> POR NOMBRE DE ATRIBUTO PARA USARLO DESPUES EN CAMBIA-ATRIBUTO.
019300 77  WKS-I                          PIC 9(02) COMP VALUE ZEROES.
019400 77  WKS-IDX-ATRIB                  PIC 9(02) COMP VALUE ZEROES.
019500
019600*--> CAMPOS DE TRABAJO PARA LA LLAMADA A F5RATE1 EN MODO V (ALTA);
019700*--> SOLO SE USA BASE-RATING/RATING-FINAL/RATING-2DEC PARA RECIBIR
019800*--> LA SALIDA DE LA SUBRUTINA, NINGUNO SE GRABA EN EL MAESTRO.
019900 01  WKS-VALIDACION.
020000     02  WKS-MODO-RATE1             PIC X(01) VALUE 'V'.
020100     02  WKS-VALIDO                 PIC 9(01) VALUE ZEROES.
020200     02  WKS-BASE-RATING            PIC 9(02)V9(04) VALUE ZEROES.
020300*--> RATING CON CUATRO DECIMALES TAL COMO LO REGRESA F5RATE1; SOLO
020400*--> SE USA EN MODO V PARA LAS ALTAS, NUNCA SE GRABA EN EL MAESTRO.
020500     02  WKS-RATING-FINAL           PIC 9(03)V9(04) VALUE ZEROES.
020600*--> COPIA REDONDEADA A DOS DECIMALES DE WKS-RATING-FINAL; ESTE
020700*--> PROGRAMA NO LA IMPRIME, SOLO LA RECIBE DE F5RATE1 POR FIRMA.
020800     02  WKS-RATING-2DEC            PIC 9(03)V99    VALUE ZEROES.
020900*--> FORMA CON LA QUE NACE TODO JUGADOR NUEVO; PUNTO MEDIO DE LA
021000*--> ESCALA 0-10, NI BONIFICA NI PENALIZA EL RATING AL ALTA.
021100*--> FORMA NEUTRA QUE RECIBE TODO JUGADOR AL DARSE DE ALTA Y QUE
021200*--> REINICIA-FORMAS VUELVE A ASIGNAR A TODOS AL INICIAR TEMPORADA.
021300     02  WKS-FORMA-DEFECTO          PIC 9(02)       VALUE 5.
021400     02  FILLER                     PIC X(01).
021500
021600*--> TABLA DE NOMBRES DE ATRIBUTO, MISMO ORDEN QUE JUG-ATRIB-TBL
021700*--> (COPY F5JUGRE); BUSCA-NOMBRE-ATRIB LA RECORRE PARA TRADUCIR EL
021800*--> TRN-ATRIBUTO ALFANUMERICO DE LA TRANSACCION A UN SUBINDICE
021900*--> NUMERICO QUE LUEGO SE USA CONTRA JUG-ATRIB-TBL (WKS-IDX-ATRIB).
022000*--> TABLA LITERAL DE LOS SEIS NOMBRES DE ATRIBUTO EN EL MISMO
022100*--> ORDEN FISICO QUE JUG-ATRIB-TBL DE F5JUGRE; BUSCA-NOMBRE-ATRIB
022200*--> DEPENDE DE QUE ESTE ORDEN NUNCA CAMBIE.
022300 01  TABLA-NOMBRE-ATRIB-LIT.
022400*--> LOS SEIS LITERALES DE ABAJO DEBEN QUEDAR EN EL MISMO ORDEN QUE
022500*--> JUG-ATRIB-TBL (COPY F5JUGRE) PARA QUE EL SUBINDICE ENCONTRADO
022600*--> POR BUSCA-NOMBRE-ATRIB APUNTE AL CAMPO CORRECTO DEL MAESTRO.
022700     02  FILLER PIC X(11) VALUE 'TIRO       '.
022800     02  FILLER PIC X(11) VALUE 'REGATE     '.
022900     02  FILLER PIC X(11) VALUE 'PASE       '.
023000     02  FILLER PIC X(11) VALUE 'MARCAJE    '.
023100     02  FILLER PIC X(11) VALUE 'CONDICION  '.
023200     02  FILLER PIC X(11) VALUE 'PORTERIA   '.
023300 01  TABLA-NOMBRE-ATRIB REDEFINES TABLA-NOMBRE-ATRIB-LIT.
023400     02  NOMBRE-ATRIB               PIC X(11) OCCURS 6 TIMES.
023500
023600*--> LINEA DE TEXTO ARMADA POR STRING ANTES DE GRABA-MENSAJE; SE
023700*--> REUSA PARA TODOS LOS MENSAJES DE RECHAZO DE TRANSACCION.
023800*--> BUFFER DE UNA LINEA PARA TODOS LOS MENSAJES DE RECHAZO QUE SE
023900*--> ESCRIBEN EN RPTSAL; SE REUTILIZA EN CADA RECHAZO.
024000 01  WKS-MENSAJE                    PIC X(80) VALUE SPACES.
024100*--> TOTAL DE MOVIMIENTOS (ALTAS+BAJAS+CAMBIOS) PARA EL RESUMEN DE
024200*--> ESTADISTICAS; EL REDEFINE ALFA ES SOLO PARA DIAGNOSTICO POR
024300*--> DISPLAY SI ALGUNA VEZ SE NECESITA VER EL VALOR CRUDO EN DUMP.
02440001  WKS-TOTAL-MOVIMIENTOS          PIC 9(05) VALUE ZEROES.
02450001  WKS-TOTAL-MOVIMIENTOS-R REDEFINES WKS-TOTAL-MOVIMIENTOS
024600                                    PIC X(05).
024700
024800 PROCEDURE DIVISION.
024900******************************************************************
025000*               S E C C I O N    P R I N C I P A L
025100******************************************************************
025200*--> ABRE ARCHIVOS, DETERMINA EL PROXIMO ID DE JUGADOR, PROCESA
025300*--> TODAS LAS TRANSACCIONES DE JUGTRN UNA POR UNA, IMPRIME EL
025400*--> RESUMEN DE CONTADORES Y CIERRA TODO.  NO HAY PROCESAMIENTO
025500*--> EN PARALELO; EL ARCHIVO DE TRANSACCIONES SE LEE SECUENCIAL.
025600*--> UNICO PUNTO DE ENTRADA DEL PROGRAMA; TODO LO DEMAS SE LLEGA
025700*--> POR PERFORM DESDE AQUI O DESDE UN PARRAFO QUE ESTE INVOCA.
025800 000-MAIN SECTION.
025900*--> ORDEN FIJO DE LA CORRIDA: ABRIR, CALCULAR EL PROXIMO ID,
026000*--> PROCESAR TODAS LAS TRANSACCIONES, IMPRIMIR ESTADISTICAS Y
026100*--> CERRAR; NINGUN PASO SE SALTA AUNQUE JUGTRN VENGA VACIO.
026200     PERFORM APERTURA-ARCHIVOS       THRU APERTURA-ARCHIVOS-E
026300     PERFORM CALCULA-PROX-ID         THRU CALCULA-PROX-ID-E
026400     PERFORM PROCESA-TRANSACCIONES   THRU PROCESA-TRANSACCIONES-E
026500             UNTIL SI-FIN-JUGTRN
026600     PERFORM ESTADISTICAS            THRU ESTADISTICAS-E
026700     PERFORM CIERRA-ARCHIVOS         THRU CIERRA-ARCHIVOS-E
026800     STOP RUN.
026900 000-MAIN-E. EXIT.
027000
027100*--> ABRE LOS TRES MAESTROS EN I-O, LA ENTRADA DE TRANSACCIONES Y
027200*--> LA SALIDA DE BITACORA.  SOLO SE VALIDA EL STATUS DE JUGMAE
027300*--> PORQUE ES EL UNICO OPEN DEL QUE EL PROGRAMA NO PUEDE SEGUIR
027400*--> SIN EL (LOS OTROS DOS MAESTROS SOLO SE USAN EN LA LIMPIEZA).
027500 APERTURA-ARCHIVOS SECTION.
027600*--> JUGMAE, EQUULT Y PARHIS SE ABREN I-O PORQUE EL MANTENIMIENTO
027700*--> PUEDE LEER Y REESCRIBIR REGISTROS EXISTENTES (CAMBIO, BAJA,
027800*--> REINICIO) ADEMAS DE AGREGAR NUEVOS (ALTA).
027900     OPEN I-O JUGMAE EQUULT PARHIS
028000     OPEN INPUT JUGTRN
028100*--> RPTSAL SE TRUNCA EN CADA CORRIDA; ES UNA BITACORA DE ESTA
028200*--> EJECUCION DEL MANTENIMIENTO, NO UN ACUMULADO HISTORICO.
028300     OPEN OUTPUT RPTSAL
028400*--> SIN JUGMAE NO HAY NADA QUE MANTENER; SE AVISA Y SE ABORTA LA
028500*--> CORRIDA EN VEZ DE CONTINUAR CON UN MAESTRO A MEDIO ABRIR.
028600   IF FS-JUGMAE NOT EQUAL ZEROES
028700*--> SI CUALQUIERA DE LOS TRES MAESTROS NO ABRE, NO TIENE SENTIDO
028800*--> SEGUIR.  EN VEZ DE DEJAR EL CALL Y EL STOP RUN AQUI MISMO SE
028900*--> SALTA AL PARRAFO DE ABORTO, PUNTO UNICO DE SALIDA ANORMAL.
029000      MOVE 'OPEN'   TO ACCION
029100      MOVE 'JUGMAE' TO ARCHIVO
029200      MOVE SPACES   TO LLAVE
029300      GO TO ABORTA-CORRIDA
029400   END-IF.
029500 APERTURA-ARCHIVOS-E. EXIT.
029600
029700*--> PUNTO UNICO DE SALIDA ANORMAL DEL PROGRAMA; IMPRIME EL
029800*--> DETALLE DEL ERROR POR F5ERR00 Y DETIENE LA CORRIDA.  SE LLEGA
029900*--> AQUI POR GO TO DESDE APERTURA-ARCHIVOS CUANDO JUGMAE NO ABRIO;
030000*--> ARCHIVO, ACCION Y LLAVE YA VIENEN CARGADOS POR QUIEN SALTO.
030100 ABORTA-CORRIDA SECTION.
030200   CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030300                         FS-JUGMAE, FSE-JUGMAE
030400   STOP RUN.
030500 ABORTA-CORRIDA-E. EXIT.
030600
030700******************************************************************
030800*        DETERMINA EL PROXIMO NUMERO DE SECUENCIA DE JUGADOR     *
030900******************************************************************
031000*--> RECORRE TODO EL MAESTRO DESDE EL PRIMER REGISTRO (START POR
031100*--> LOW-VALUES) BUSCANDO EL JUG-ID MAS ALTO YA ASIGNADO, Y LO DEJA
031200*--> EN WKS-PROX-ID MAS UNO; SI EL MAESTRO ESTA VACIO, START FALLA
031300*--> CON INVALID KEY Y SE PARTE DE CERO (EL +1 DE ABAJO LO DEJA EN 1).
031400 CALCULA-PROX-ID SECTION.
031500*--> SE BARRE JUGMAE COMPLETO BUSCANDO EL JUG-ID MAS ALTO YA
031600*--> ASIGNADO; EL SIGUIENTE ALTA USARA ESE VALOR MAS UNO.
031700     MOVE    ZEROES             TO WKS-PROX-ID WKS-FIN-JUGMAE
031800     MOVE    LOW-VALUES         TO JUG-NOMBRE
031900*--> SE POSICIONA AL PRINCIPIO DEL ARCHIVO INDEXADO CON UNA LLAVE
032000*--> BAJA ARTIFICIAL (LOW-VALUES) PARA QUE EL PRIMER READ NEXT
032100*--> REGRESE EL PRIMER REGISTRO FISICO DEL MAESTRO.
032200     START   JUGMAE KEY IS NOT LESS JUG-NOMBRE
032300       INVALID KEY
032400          MOVE 1                TO WKS-FIN-JUGMAE
032500     END-START
032600*--> SE RECORRE TODO EL ARCHIVO PORQUE NO HAY UN CAMPO DE CONTROL
032700*--> SEPARADO CON EL ULTIMO ID USADO; ES ACEPTABLE PORQUE EL
032800*--> ROSTER DE UN EQUIPO DE FUTBOL 5 ES PEQUEÑO.
032900*--> SE RECORRE TODO EL ARCHIVO PORQUE NO HAY UN CAMPO DE CONTROL
033000*--> SEPARADO CON EL ULTIMO ID USADO; ES ACEPTABLE PORQUE EL
033100*--> ROSTER DE UN EQUIPO DE FUTBOL 5 ES PEQUEÑO.
033200     PERFORM EXAMINA-UN-ID-EXISTENTE
033300             UNTIL SI-FIN-JUGMAE
033400*--> UNA VEZ LOCALIZADO EL MAYOR JUG-ID EXISTENTE SE LE SUMA UNO;
033500*--> SI EL MAESTRO VIENE VACIO, WKS-PROX-ID QUEDA EN 1.
033600     ADD     1                  TO WKS-PROX-ID.
033700*--> DE AQUI EN ADELANTE WKS-PROX-ID YA TIENE EL SIGUIENTE NUMERO
033800*--> DE JUGADOR LISTO PARA USARSE EN LA PRIMERA ALTA DE LA CORRIDA.
033900 CALCULA-PROX-ID-E. EXIT.
034000
034100*--> LEE EL SIGUIENTE REGISTRO DEL MAESTRO Y, SI SU JUG-ID ES MAYOR
034200*--> AL MAXIMO VISTO HASTA AHORA, LO ADOPTA COMO NUEVO MAXIMO.
034300 EXAMINA-UN-ID-EXISTENTE SECTION.
034400*--> RECORRIDO SECUENCIAL POR LLAVE ASCENDENTE; CADA READ NEXT
034500*--> AVANZA UN REGISTRO DESDE EL PUNTO QUE DEJO EL START.
034600*--> LECTURA SECUENCIAL HACIA ADELANTE; AT END INDICA QUE YA SE
034700*--> REVISARON TODOS LOS JUGADORES EXISTENTES.
034800     READ JUGMAE NEXT RECORD
034900       AT END
035000          MOVE 1 TO WKS-FIN-JUGMAE
035100       NOT AT END
035200*--> SE CONSERVA EL MAYOR DE TODOS LOS JUG-ID LEIDOS HASTA AHORA;
035300*--> AL TERMINAR EL BARRIDO, CALCULA-PROX-ID LE SUMA 1.
035400          IF JUG-ID > WKS-PROX-ID
035500             MOVE JUG-ID TO WKS-PROX-ID
035600          END-IF
035700     END-READ.
035800 EXAMINA-UN-ID-EXISTENTE-E. EXIT.
035900
036000*--> LEE UNA LINEA DE JUGTRN Y, SI NO ES FIN DE ARCHIVO, LA MANDA A
036100*--> DESPACHAR SEGUN SU TRN-ACCION.
036200 PROCESA-TRANSACCIONES SECTION.
036300*--> LECTURA SECUENCIAL DE LA TRANSACCION SIGUIENTE; JUGTRN NO
036400*--> TIENE LLAVE, SOLO SE PROCESA EN EL ORDEN EN QUE VIENE.
036500     READ JUGTRN
036600       AT END
036700          MOVE 1 TO WKS-FIN-JUGTRN
036800       NOT AT END
036900*--> UNA TRANSACCION LEIDA CON EXITO SIEMPRE SE DESPACHA; EL FIN
037000*--> DE ARCHIVO SE DETECTA SOLO EN LA RAMA AT END DE ARRIBA.
037100          PERFORM DESPACHA-TRANSACCION THRU DESPACHA-TRANSACCION-E
037200     END-READ.
037300 PROCESA-TRANSACCIONES-E. EXIT.
037400
037500*--> EVALUA TRN-ACCION (LOS CINCO 88 DE LA COPY F5TRNMJ) Y CORRE EL
037600*--> PARRAFO DE MANTENIMIENTO QUE CORRESPONDE.  UN CODIGO QUE NO
037700*--> SEA NINGUNO DE LOS CINCO ESPERADOS SE RECHAZA Y SE GRABA COMO
037800*--> ERROR, SIN TOCAR NINGUN MAESTRO.
037900 DESPACHA-TRANSACCION SECTION.
038000*--> SOLO UNO DE LOS CINCO 88 DE TRN-ACCION PUEDE ESTAR ACTIVO;
038100*--> CUALQUIER OTRO VALOR CAE EN WHEN OTHER Y SE RECHAZA.
038200     EVALUATE TRUE
038300*--> A = ALTA DE JUGADOR NUEVO.
038400         WHEN TRN-ALTA
038500             PERFORM ALTA-JUGADOR     THRU ALTA-JUGADOR-E
038600*--> B = BAJA (BORRADO FISICO) DE UN JUGADOR EXISTENTE.
038700         WHEN TRN-BAJA
038800             PERFORM BAJA-JUGADOR     THRU BAJA-JUGADOR-E
038900*--> C = CAMBIO DE UN SOLO ATRIBUTO O DE LA FORMA.
039000         WHEN TRN-CAMBIO
039100             PERFORM CAMBIA-ATRIBUTO  THRU CAMBIA-ATRIBUTO-E
039200*--> R = REINICIO DE LA FORMA DE TODO EL ROSTER A 5.
039300         WHEN TRN-REINICIO
039400             PERFORM REINICIA-FORMAS  THRU REINICIA-FORMAS-E
039500*--> L = LIMPIEZA TOTAL DE LOS TRES MAESTROS.
039600         WHEN TRN-LIMPIEZA
039700             PERFORM LIMPIA-TODO      THRU LIMPIA-TODO-E
039800*--> CODIGO DESCONOCIDO; SE RECHAZA SIN TOCAR NINGUN MAESTRO.
039900         WHEN OTHER
040000             ADD  1 TO WKS-ERRORES
040100*--> EL BUFFER DE MENSAJE SE LIMPIA ANTES DE CADA STRING PARA QUE
040200*--> NO QUEDEN RESIDUOS DE UN MENSAJE ANTERIOR MAS LARGO.
040300             MOVE SPACES TO WKS-MENSAJE
040400             STRING 'ACCION DE TRANSACCION INVALIDA: '
040500                    TRN-ACCION DELIMITED BY SIZE
040600                    INTO WKS-MENSAJE
040700             PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
040800     END-EVALUATE.
040900 DESPACHA-TRANSACCION-E. EXIT.
041000
041100******************************************************************
041200*                         A L T A   D E   J U G A D O R          *
041300******************************************************************
041400*--> SE RECHAZA LA ALTA SI YA EXISTE UN JUGADOR CON ESE NOMBRE
041500*--> (READ JUGMAE CON EXITO, ES DECIR NOT INVALID KEY); SOLO SE
041600*--> INTENTA CREAR EL REGISTRO CUANDO EL NOMBRE NO ESTA OCUPADO.
041700 ALTA-JUGADOR SECTION.
041800*--> SE ARMA LA LLAVE ANTES DE LEER, IGUAL QUE EN TODOS LOS
041900*--> DEMAS CAMINOS QUE ACCEDEN A JUGMAE POR NOMBRE.
042000*--> SE COPIA EL NOMBRE DE LA TRANSACCION A JUG-NOMBRE PARA USARLO
042100*--> COMO LLAVE DE BUSQUEDA EN EL READ KEY IS QUE SIGUE.
042200     MOVE    TRN-NOMBRE         TO JUG-NOMBRE
042300*--> LECTURA POR LLAVE JUG-NOMBRE; INVALID KEY SIGNIFICA QUE EL
042400*--> NOMBRE AUN NO EXISTE, QUE ES EL CASO NORMAL PARA UNA ALTA.
042500     READ JUGMAE
042600       INVALID KEY
042700          PERFORM VALIDA-Y-GRABA-ALTA THRU VALIDA-Y-GRABA-ALTA-E
042800       NOT INVALID KEY
042900*--> NOMBRE YA EXISTENTE; SE DESCARTA LA TRANSACCION.
043000*--> CADA RAMA DE RECHAZO INCREMENTA ESTE CONTADOR; ESTADISTICAS
043100*--> LO IMPRIME AL FINAL JUNTO CON ALTAS, BAJAS Y CAMBIOS.
043200          ADD 1 TO WKS-ERRORES
043300          MOVE SPACES TO WKS-MENSAJE
043400          STRING 'ALTA RECHAZADA, NOMBRE DUPLICADO: '
043500                 TRN-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
043600          PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
043700     END-READ.
043800 ALTA-JUGADOR-E. EXIT.
043900
044000*--> LLAMA A F5RATE1 EN MODO V PARA VALIDAR LOS SEIS ATRIBUTOS
044100*--> RECIBIDOS EN LA TRANSACCION (RANGO 1-10 CADA UNO); SOLO SI
044200*--> WKS-VALIDO REGRESA EN 1 SE ARMA EL REGISTRO NUEVO CON EL
044300*--> SIGUIENTE ID, LOS SEIS ATRIBUTOS, FORMA POR DEFECTO (5) Y
044400*--> ESTADO ACTIVO, Y SE ESCRIBE EN EL MAESTRO.  NOTA: EL RATING
044500*--> QUE DEVUELVE F5RATE1 AQUI NO SE GRABA EN NINGUN LADO; SOLO SE
044600*--> USA WKS-VALIDO PARA DECIDIR SI LA ALTA PROCEDE.
044700 VALIDA-Y-GRABA-ALTA SECTION.
044800*--> MODO V (VALIDAR) DE F5RATE1 REVISA LOS SEIS ATRIBUTOS DE LA
044900*--> ALTA SIN CALCULAR NINGUN RATING; SOLO REGRESA LK-VALIDO.
045000     MOVE    'V'                TO WKS-MODO-RATE1
045100*--> SE LE PASAN LOS SEIS ATRIBUTOS CRUDOS DE LA TRANSACCION, NO
045200*--> LOS DEL MAESTRO, PORQUE EL JUGADOR TODAVIA NO EXISTE EN JUGMAE.
045300     CALL 'F5RATE1' USING WKS-MODO-RATE1 TRN-TIRO TRN-REGATE
045400          TRN-PASE TRN-MARCAJE TRN-CONDICION TRN-PORTERIA
045500          WKS-FORMA-DEFECTO WKS-VALIDO WKS-BASE-RATING
045600          WKS-RATING-FINAL WKS-RATING-2DEC
045700*--> LOS SEIS ATRIBUTOS PASARON LA VALIDACION DE RANGO DE F5RATE1;
045800*--> SE PROCEDE A ARMAR EL REGISTRO NUEVO Y GRABARLO.
045900     IF WKS-VALIDO = 1
046000        ADD  1                  TO WKS-PROX-ID
046100*--> EL ID SE ASIGNA SOLO CUANDO LA ALTA YA VALIDO; ASI NUNCA SE
046200*--> DESPERDICIA UN NUMERO DE SECUENCIA EN UNA ALTA RECHAZADA.
046300        MOVE WKS-PROX-ID        TO JUG-ID
046400        MOVE TRN-TIRO           TO JUG-TIRO
046500        MOVE TRN-REGATE         TO JUG-REGATE
046600        MOVE TRN-PASE           TO JUG-PASE
046700        MOVE TRN-MARCAJE        TO JUG-MARCAJE
046800        MOVE TRN-CONDICION      TO JUG-CONDICION
046900        MOVE TRN-PORTERIA       TO JUG-PORTERIA
047000        MOVE WKS-FORMA-DEFECTO  TO JUG-FORMA
047100*--> TODO JUGADOR NUEVO NACE ACTIVO; LA BAJA LOGICA (JUG-INACTIVO)
047200*--> QUEDA RESERVADA PARA UNA FUTURA VERSION, VER COPY F5JUGRE.
047300*--> TODO JUGADOR NUEVO NACE ACTIVO; SOLO BAJA-JUGADOR LO PASA A
047400*--> ESTADO 'I' MAS ADELANTE, SI ASI LO PIDE UNA TRANSACCION B.
047500        MOVE 'A'                TO JUG-ESTADO
047600*--> GRABA EL REGISTRO NUEVO YA VALIDADO; SOLO DESPUES DE ESTE
047700*--> WRITE EXISTE REALMENTE EL JUGADOR EN EL MAESTRO.
047800        WRITE REG-JUGMAE
047900*--> SIN JUGMAE NO HAY NADA QUE MANTENER; SE AVISA Y SE ABORTA LA
048000*--> CORRIDA EN VEZ DE CONTINUAR CON UN MAESTRO A MEDIO ABRIR.
048100        IF FS-JUGMAE NOT EQUAL ZEROES
048200           MOVE 'WRITE'  TO ACCION
048300           MOVE 'JUGMAE' TO ARCHIVO
048400           MOVE JUG-NOMBRE TO LLAVE
048500           CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048600                                 FS-JUGMAE, FSE-JUGMAE
048700           ADD 1 TO WKS-ERRORES
048800        ELSE
048900           ADD 1 TO WKS-ALTAS
049000        END-IF
049100     ELSE
049200        ADD  1                  TO WKS-ERRORES
049300        MOVE SPACES             TO WKS-MENSAJE
049400        STRING 'ALTA RECHAZADA, ATRIBUTO FUERA DE RANGO: '
049500               TRN-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
049600        PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
049700     END-IF.
049800 VALIDA-Y-GRABA-ALTA-E. EXIT.
049900
050000******************************************************************
050100*                         B A J A   D E   J U G A D O R          *
050200******************************************************************
050300*--> BORRADO FISICO DEL REGISTRO (NO HAY BAJA LOGICA EN ESTA
050400*--> VERSION; JUG-ESTADO/JUG-INACTIVO QUEDAN DEFINIDOS PARA UNA
050500*--> FUTURA BAJA LOGICA, VER COPY F5JUGRE).  SI EL NOMBRE NO EXISTE
050600*--> LA DELETE REGRESA INVALID KEY Y SIMPLEMENTE NO SE HACE NADA;
050700*--> NO SE CONSIDERA ERROR NI SE GRABA MENSAJE.
050800 BAJA-JUGADOR SECTION.
050900     MOVE    TRN-NOMBRE         TO JUG-NOMBRE
051000*--> LA LLAVE YA SE MOVIO A JUG-NOMBRE ARRIBA; DELETE LA USA
051100*--> DIRECTAMENTE SIN NECESIDAD DE UN READ PREVIO.
051200*--> BAJA-JUGADOR BORRA FISICAMENTE EL REGISTRO; NO EXISTE UN
051300*--> ESTADO 'BAJA LOGICA' EN ESTE MAESTRO, A DIFERENCIA DE OTROS
051400*--> SISTEMAS DEL BANCO QUE SOLO MARCAN EL REGISTRO COMO INACTIVO.
051500*--> SI EL NOMBRE NO EXISTE SIMPLEMENTE NO SE HACE NADA (CONTINUE);
051600*--> NO SE CUENTA COMO ERROR PORQUE BAJAR UN JUGADOR INEXISTENTE
051700*--> NO DEJA EL MAESTRO EN UN ESTADO INCONSISTENTE.
051800     DELETE JUGMAE RECORD
051900       INVALID KEY
052000          CONTINUE
052100       NOT INVALID KEY
052200          ADD 1 TO WKS-BAJAS
052300     END-DELETE.
052400 BAJA-JUGADOR-E. EXIT.
052500
052600******************************************************************
052700*              C A M B I O   D E   U N   A T R I B U T O         *
052800******************************************************************
052900*--> PRIMERO SE BUSCA EL NOMBRE DE ATRIBUTO EN LA TABLA (PARA
053000*--> PODER LOCALIZARLO DESPUES EN JUG-ATRIB-TBL POR SUBINDICE); SI
053100*--> NO SE ENCUENTRA Y TAMPOCO ES EL CASO ESPECIAL "FORMA" (QUE NO
053200*--> VIVE EN LA TABLA), SE RECHAZA DE UNA VEZ SIN BUSCAR AL
053300*--> JUGADOR.  SOLO SI EL ATRIBUTO ES VALIDO SE LEE EL MAESTRO.
053400 CAMBIA-ATRIBUTO SECTION.
053500*--> PRIMERO SE RESUELVE A QUE CAMPO DEL MAESTRO APUNTA
053600*--> TRN-ATRIBUTO ANTES DE TOCAR EL REGISTRO DEL JUGADOR.
053700     PERFORM BUSCA-NOMBRE-ATRIB THRU BUSCA-NOMBRE-ATRIB-E
053800*--> FORMA NO VIVE EN LA TABLA NOMBRE-ATRIB, POR ESO SE EXCLUYE
053900*--> EXPLICITAMENTE DE LA CONDICION DE RECHAZO DE ESTA LINEA.
054000*--> BUSCA-NOMBRE-ATRIB DEJA WKS-ATRIB-ENCONTRADO EN CERO CUANDO
054100*--> TRN-ATRIBUTO NO COINCIDE CON NINGUNO DE LOS SEIS NOMBRES DE
054200*--> LA TABLA; FORMA NO ESTA EN ESA TABLA, POR ESO SE CHECA APARTE.
054300     IF  NOT SI-ATRIB-ENCONTRADO AND NOT TRN-ATR-FORMA
054400         ADD  1                  TO WKS-ERRORES
054500         MOVE SPACES             TO WKS-MENSAJE
054600         STRING 'CAMBIO RECHAZADO, ATRIBUTO INVALIDO: '
054700                TRN-ATRIBUTO DELIMITED BY SIZE INTO WKS-MENSAJE
054800         PERFORM GRABA-MENSAJE   THRU GRABA-MENSAJE-E
054900     ELSE
055000         MOVE TRN-NOMBRE         TO JUG-NOMBRE
055100         READ JUGMAE
055200           INVALID KEY
055300              ADD  1                 TO WKS-ERRORES
055400              MOVE SPACES            TO WKS-MENSAJE
055500              STRING 'CAMBIO RECHAZADO, JUGADOR NO EXISTE: '
055600                     TRN-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
055700              PERFORM GRABA-MENSAJE  THRU GRABA-MENSAJE-E
055800           NOT INVALID KEY
055900*--> EL ATRIBUTO SI EXISTE EN LA TABLA Y EL JUGADOR SI EXISTE EN
056000*--> JUGMAE; SOLO FALTA VALIDAR EL RANGO DEL NUEVO VALOR.
056100              PERFORM APLICA-CAMBIO-ATRIBUTO
056200                      THRU APLICA-CAMBIO-ATRIBUTO-E
056300         END-READ
056400     END-IF.
056500 CAMBIA-ATRIBUTO-E. EXIT.
056600
056700*--> RECORRE LA TABLA DE SEIS NOMBRES DE ATRIBUTO (TIRO/REGATE/
056800*--> PASE/MARCAJE/CONDICION/PORTERIA) COMPARANDO CONTRA
056900*--> TRN-ATRIBUTO; SE DETIENE EN CUANTO ENCUENTRA COINCIDENCIA.
057000*--> FORMA NO ESTA EN ESTA TABLA, SE MANEJA COMO CASO ESPECIAL EN
057100*--> APLICA-CAMBIO-ATRIBUTO POR SU RANGO DISTINTO (0-10 VS 1-10).
057200 BUSCA-NOMBRE-ATRIB SECTION.
057300*--> WKS-IDX-ATRIB EN CERO SIGNIFICA 'NO ENCONTRADO TODAVIA'; SOLO
057400*--> COMPARA-UN-NOMBRE-ATRIB LO CAMBIA A UN VALOR POSITIVO.
057500*--> SE REINICIAN AMBAS BANDERAS ANTES DE CADA BUSQUEDA PARA QUE
057600*--> UNA TRANSACCION ANTERIOR NO DEJE RESIDUOS.
057700     MOVE    ZEROES             TO WKS-IDX-ATRIB
057800                                    WKS-ATRIB-ENCONTRADO
057900*--> SE RECORREN LOS SEIS NOMBRES DE TABLA-NOMBRE-ATRIB BUSCANDO UN
058000*--> MATCH EXACTO CONTRA TRN-ATRIBUTO; TERMINA AL ENCONTRARLO O AL
058100*--> LLEGAR AL FINAL DE LA TABLA.
058200     PERFORM COMPARA-UN-NOMBRE-ATRIB VARYING WKS-I
058300             FROM 1 BY 1 UNTIL WKS-I > 6 OR SI-ATRIB-ENCONTRADO.
058400 BUSCA-NOMBRE-ATRIB-E. EXIT.
058500
058600*--> COMPARA UN SOLO ELEMENTO DE LA TABLA (EL QUE SEÑALA WKS-I)
058700*--> CONTRA TRN-ATRIBUTO Y, SI COINCIDE, GUARDA EL SUBINDICE.
058800 COMPARA-UN-NOMBRE-ATRIB SECTION.
058900*--> COMPARACION CONTRA LA ENTRADA WKS-I DE LA TABLA LITERAL; SI
059000*--> COINCIDE, WKS-I ES EL SUBINDICE QUE USA JUG-ATRIB-TBL.
059100     IF TRN-ATRIBUTO = NOMBRE-ATRIB (WKS-I)
059200*--> SE GUARDA EL SUBINDICE PARA USARLO DESPUES CONTRA
059300*--> JUG-ATRIB-TBL, SIN REPETIR LA BUSQUEDA.
059400        MOVE WKS-I              TO WKS-IDX-ATRIB
059500        MOVE 1                  TO WKS-ATRIB-ENCONTRADO
059600     END-IF.
059700 COMPARA-UN-NOMBRE-ATRIB-E. EXIT.
059800
059900*--> APLICA EL NUEVO VALOR AL CAMPO QUE CORRESPONDE, CON EL RANGO
060000*--> VALIDO PROPIO DE CADA CASO: LA FORMA ACEPTA 0-10 (TRN-ATR-
060100*--> FORMA, VER COPY F5TRNMJ), LOS DEMAS SEIS ATRIBUTOS ACEPTAN
060200*--> UNICAMENTE 1-10.  SI EL VALOR ESTA FUERA DE RANGO SE RECHAZA
060300*--> LA TRANSACCION SIN REGRABAR EL MAESTRO.
060400 APLICA-CAMBIO-ATRIBUTO SECTION.
060500*--> RAMA DE FORMA: RANGO 0-10 (VER TRN-ATR-FORMA EN F5TRNMJ).
060600*--> FORMA SE TRATA APARTE PORQUE SU RANGO VALIDO ES 0-10, NO 1-10
060700*--> COMO LOS DEMAS SEIS ATRIBUTOS.
060800*--> RAMA FORMA: RANGO 0-10, SE GRABA DIRECTO EN JUG-FORMA.
060900     IF TRN-ATR-FORMA
061000*--> FORMA ACEPTA CERO (JUGADOR SIN PARTIDOS AUN) PERO NO MAS DE
061100*--> DIEZ; POR ESO AQUI SOLO SE CHECA EL LIMITE SUPERIOR.
061200        IF TRN-VALOR > 10
061300           ADD  1               TO WKS-ERRORES
061400           MOVE SPACES          TO WKS-MENSAJE
061500           STRING 'CAMBIO RECHAZADO, FORMA FUERA DE RANGO: '
061600                  TRN-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
061700           PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
061800        ELSE
061900*--> FORMA VALIDA (0-10); SE APLICA Y SE REGRABA EL MAESTRO.
062000           MOVE TRN-VALOR       TO JUG-FORMA
062100           PERFORM REGRABA-JUGADOR THRU REGRABA-JUGADOR-E
062200        END-IF
062300     ELSE
062400*--> RAMA DE LOS SEIS ATRIBUTOS NORMALES: RANGO 1-10, NUNCA 0.
062500*--> LOS SEIS ATRIBUTOS DE JUEGO VAN DE 1 A 10; CERO NO ES VALIDO
062600*--> PORQUE F5RATE1 ASUME QUE TODO JUGADOR ACTIVO TIENE AL MENOS
062700*--> UN PUNTO EN CADA ATRIBUTO.
062800        IF TRN-VALOR < 1 OR TRN-VALOR > 10
062900           ADD  1               TO WKS-ERRORES
063000           MOVE SPACES          TO WKS-MENSAJE
063100           STRING 'CAMBIO RECHAZADO, ATRIBUTO FUERA DE RANGO: '
063200                  TRN-NOMBRE DELIMITED BY SIZE INTO WKS-MENSAJE
063300           PERFORM GRABA-MENSAJE THRU GRABA-MENSAJE-E
063400        ELSE
063500*--> ATRIBUTO VALIDO (1-10); SE APLICA POR SUBINDICE SOBRE LA
063600*--> VISTA DE TABLA JUG-ATRIB-TBL DEFINIDA EN LA COPY F5JUGRE.
063700           MOVE TRN-VALOR       TO JUG-ATRIB-TBL (WKS-IDX-ATRIB)
063800           PERFORM REGRABA-JUGADOR THRU REGRABA-JUGADOR-E
063900        END-IF
064000     END-IF.
064100 APLICA-CAMBIO-ATRIBUTO-E. EXIT.
064200
064300*--> REWRITE COMUN USADO POR EL CAMBIO DE ATRIBUTO Y POR EL
064400*--> REINICIO DE FORMAS; SI FALLA SE AVISA POR F5ERR00 Y SE CUENTA
064500*--> COMO ERROR, SI TIENE EXITO SE CUENTA COMO CAMBIO APLICADO.
064600 REGRABA-JUGADOR SECTION.
064700*--> EL REGISTRO YA FUE LEIDO (READ JUGMAE) POR EL PARRAFO QUE
064800*--> LLAMA A ESTE; REWRITE SOLO ACTUALIZA EL CAMPO QUE CAMBIO.
064900*--> REGRABA-JUGADOR ES COMUN A CAMBIO Y A REINICIO; EL REGISTRO
065000*--> EN MEMORIA YA TRAE EL CAMPO MODIFICADO ANTES DE LLEGAR AQUI.
065100     REWRITE REG-JUGMAE
065200*--> SIN JUGMAE NO HAY NADA QUE MANTENER; SE AVISA Y SE ABORTA LA
065300*--> CORRIDA EN VEZ DE CONTINUAR CON UN MAESTRO A MEDIO ABRIR.
065400     IF FS-JUGMAE NOT EQUAL ZEROES
065500        MOVE 'REWRITE' TO ACCION
065600        MOVE 'JUGMAE'  TO ARCHIVO
065700        MOVE JUG-NOMBRE TO LLAVE
065800        CALL 'F5ERR00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
065900                              FS-JUGMAE, FSE-JUGMAE
066000        ADD 1 TO WKS-ERRORES
066100     ELSE
066200        ADD 1 TO WKS-CAMBIOS
066300     END-IF.
066400 REGRABA-JUGADOR-E. EXIT.
066500
066600******************************************************************
066700*                    R E I N I C I O   D E   F O R M A S         *
066800******************************************************************
066900*--> RECORRE TODO EL MAESTRO (START POR LOW-VALUES, IGUAL TECNICA
067000*--> QUE CALCULA-PROX-ID) Y DEJA LA FORMA DE CADA JUGADOR EN 5, EL
067100*--> PUNTO MEDIO DE LA ESCALA; NO TOCA NINGUN OTRO CAMPO NI BORRA
067200*--> A NADIE DEL ROSTER.
067300 REINICIA-FORMAS SECTION.
067400*--> REINICIA-FORMAS RECORRE TODO EL MAESTRO UNA SOLA VEZ, IGUAL
067500*--> QUE CALCULA-PROX-ID, PERO AQUI REESCRIBE CADA REGISTRO.
067600     MOVE    ZEROES             TO WKS-FIN-JUGMAE
067700     MOVE    LOW-VALUES         TO JUG-NOMBRE
067800     START   JUGMAE KEY IS NOT LESS JUG-NOMBRE
067900       INVALID KEY
068000          MOVE 1                TO WKS-FIN-JUGMAE
068100     END-START
068200*--> REINICIA-UN-JUGADOR SE REPITE HASTA BARRER TODO EL MAESTRO;
068300*--> NO HAY NADA QUE VALIDAR AQUI, SE FUERZA FORMA=5 EN TODOS.
068400     PERFORM REINICIA-UN-JUGADOR UNTIL SI-FIN-JUGMAE.
068500 REINICIA-FORMAS-E. EXIT.
068600
068700*--> UN PASO DEL RECORRIDO DE REINICIO: LEE EL SIGUIENTE JUGADOR Y,
068800*--> SI NO ES FIN DE ARCHIVO, LE PONE FORMA=5 Y LO REGRABA.
068900 REINICIA-UN-JUGADOR SECTION.
069000     READ JUGMAE NEXT RECORD
069100       AT END
069200          MOVE 1 TO WKS-FIN-JUGMAE
069300       NOT AT END
069400          MOVE 5              TO JUG-FORMA
069500          PERFORM REGRABA-JUGADOR THRU REGRABA-JUGADOR-E
069600     END-READ.
069700 REINICIA-UN-JUGADOR-E. EXIT.
069800
069900******************************************************************
070000*                   L I M P I E Z A   T O T A L                 *
070100******************************************************************
070200*--> VACIA LOS TRES MAESTROS CERRANDOLOS Y REABRIENDOLOS EN OUTPUT
070300*--> (UN OPEN OUTPUT SOBRE UN INDEXADO LO TRUNCA A CERO REGISTROS),
070400*--> Y LUEGO LOS DEJA OTRA VEZ EN I-O PARA QUE EL RESTO DEL
070500*--> PROGRAMA PUEDA SEGUIR USANDOLOS NORMALMENTE.  TAMBIEN REINICIA
070600*--> EL CONTADOR DE PROXIMO ID A CERO, PORQUE EL ROSTER QUEDO VACIO.
070700 LIMPIA-TODO SECTION.
070800*--> SE CIERRA Y REABRE CADA MAESTRO EN OUTPUT PARA TRUNCARLO;
070900*--> UN DELETE REGISTRO POR REGISTRO SERIA MUCHO MAS LENTO.
071000*--> LIMPIA-TODO CIERRA LOS TRES MAESTROS ANTES DE VOLVER A
071100*--> ABRIRLOS EN OUTPUT; ES EL UNICO PARRAFO QUE LOS CICLA ASI.
071200     CLOSE JUGMAE EQUULT PARHIS
071300*--> LIMPIA-TODO ABRE LOS TRES MAESTROS EN OUTPUT PARA TRUNCARLOS;
071400*--> ES LA UNICA ACCION DE ESTE PROGRAMA QUE BORRA DATOS A PROPOSITO.
071500*--> ABRIR Y CERRAR EN OUTPUT SIN ESCRIBIR NADA ES LA FORMA MAS
071600*--> SIMPLE DE TRUNCAR UN ARCHIVO INDEXADO EN ESTE COMPILADOR.
071700     OPEN  OUTPUT JUGMAE
071800     CLOSE JUGMAE
071900     OPEN  OUTPUT EQUULT
072000     CLOSE EQUULT
072100     OPEN  OUTPUT PARHIS
072200     CLOSE PARHIS
072300*--> SE REABREN EN I-O PARA DEJAR LOS ARCHIVOS EN EL MISMO ESTADO
072400*--> QUE ESPERA CIERRA-ARCHIVOS AL FINAL DE LA CORRIDA.
072500     OPEN  I-O JUGMAE EQUULT PARHIS
072600*--> AL QUEDAR VACIO EL ROSTER, EL PROXIMO ALTA DEBE EMPEZAR
072700*--> OTRA VEZ DESDE EL ID 1.
072800*--> CON EL MAESTRO VACIO EL PROXIMO ID VUELVE A EMPEZAR EN 1 LA
072900*--> SIGUIENTE VEZ QUE CORRA UNA ALTA.
073000     MOVE  ZEROES                TO WKS-PROX-ID.
073100 LIMPIA-TODO-E. EXIT.
073200
073300******************************************************************
073400*              B I T A C O R A   D E   M E N S A J E S           *
073500******************************************************************
073600*--> GRABA EL MENSAJE DE RECHAZO ARMADO POR EL PARRAFO QUE LO LLAMA
073700*--> TANTO EN EL REPORTE DE SALIDA COMO EN CONSOLA, PARA QUE QUEDE
073800*--> CONSTANCIA ESCRITA Y TAMBIEN SE VEA EN LA CORRIDA EN VIVO.
073900 GRABA-MENSAJE SECTION.
074000*--> SE LIMPIA TODA LA LINEA DE SALIDA ANTES DE COPIAR EL MENSAJE
074100*--> PARA EVITAR BASURA DE UNA LINEA ANTERIOR MAS LARGA.
074200     MOVE    SPACES              TO REG-RPTSAL
074300     MOVE    WKS-MENSAJE         TO REG-RPTSAL
074400*--> CADA RECHAZO QUEDA COMO UNA LINEA EN RPTSAL PARA QUE EL
074500*--> OPERADOR PUEDA REVISAR QUE TRANSACCIONES NO SE APLICARON.
074600     WRITE   REG-RPTSAL
074700*--> MISMO TEXTO VA A LA BITACORA ESCRITA Y A LA CONSOLA EN VIVO.
074800*--> SE DUPLICA EL MISMO MENSAJE EN CONSOLA PARA QUE SE VEA EN
074900*--> EL LOG DEL JOB SIN TENER QUE ABRIR RPTSAL.
075000     DISPLAY WKS-MENSAJE                           UPON CONSOLE.
075100 GRABA-MENSAJE-E. EXIT.
075200
075300*--> RESUMEN FINAL DE LA CORRIDA: CUANTAS ALTAS, BAJAS Y CAMBIOS SE
075400*--> APLICARON CON EXITO Y CUANTAS TRANSACCIONES SE RECHAZARON.
075500 ESTADISTICAS SECTION.
075600*--> RESUMEN FINAL DE LA CORRIDA; LOS CUATRO CONTADORES SE
075700*--> ACUMULAN EN CADA PARRAFO DE MANTENIMIENTO A LO LARGO DE TODA
075800*--> LA CORRIDA Y SOLO SE IMPRIMEN AQUI, UNA VEZ AL FINAL.
075900     DISPLAY '******************************************'
076000             UPON CONSOLE
076100     DISPLAY 'ALTAS PROCESADAS  : ' WKS-ALTAS       UPON CONSOLE
076200     DISPLAY 'BAJAS PROCESADAS  : ' WKS-BAJAS       UPON CONSOLE
076300     DISPLAY 'CAMBIOS APLICADOS : ' WKS-CAMBIOS     UPON CONSOLE
076400     DISPLAY 'ERRORES DETECTADOS: ' WKS-ERRORES     UPON CONSOLE
076500    DISPLAY '******************************************'
076600            UPON CONSOLE
076700    DISPLAY 'ALTAS PROCESADAS  : ' WKS-ALTAS       UPON CONSOLE
076800    DISPLAY 'BAJAS PROCESADAS  : ' WKS-BAJAS       UPON CONSOLE
076900    DISPLAY 'CAMBIOS APLICADOS : ' WKS-CAMBIOS     UPON CONSOLE
077000    DISPLAY 'ERRORES DETECTADOS: ' WKS-ERRORES     UPON CONSOLE
077100*--> TOTAL INFORMATIVO DE MOVIMIENTOS APLICADOS EN LA CORRIDA;
077200*--> NO INCLUYE LOS ERRORES PORQUE ESOS NO MODIFICARON NINGUN
077300*--> MAESTRO.
077400    COMPUTE WKS-TOTAL-MOVIMIENTOS = WKS-ALTAS + WKS-BAJAS
077500                                  + WKS-CAMBIOS
077600    DISPLAY 'TOTAL MOVIMIENTOS : ' WKS-TOTAL-MOVIMIENTOS-R
077700            UPON CONSOLE
077800    DISPLAY '******************************************'
077900            UPON CONSOLE.
078000 ESTADISTICAS-E. EXIT.
078100
078200*--> CIERRE ORDENADO DE LOS CINCO ARCHIVOS ANTES DE STOP RUN.
078300 CIERRA-ARCHIVOS SECTION.
078400*--> CIERRE FINAL DE LOS CINCO ARCHIVOS EN EL MISMO ORDEN EN QUE
078500*--> APERTURA-ARCHIVOS LOS ABRIO.
078600     CLOSE JUGMAE EQUULT PARHIS JUGTRN RPTSAL.
078700 CIERRA-ARCHIVOS-E. EXIT.
078800
078900 END PROGRAM F5MANTJ.
