000100******************************************************************
000200*               F 5 J U G R E   -   J U G A D O R   M A E S T R O
000300******************************************************************
000400* COPY DE LA ESTRUCTURA DEL MAESTRO DE JUGADORES (JUGMAE).       *
000500* SE INCLUYE EN EL FD DE JUGMAE DE TODOS LOS PROGRAMAS DE LA     *
000600* SUITE F5 Y EN LA LINKAGE DE F5RATE1 (EL AREA SE MUEVE COMPLETA *
000700* HACIA/DESDE LA SUBRUTINA).                                     *
000800*-----------------------------------------------------------------
000900* 2024-02-05  PEDR  TKT-4471  CREACION INICIAL DEL LAYOUT.       *
001000* 2024-03-19  PEDR  TKT-4508  SE AGREGA JUG-ESTADO RESERVADO.    *
001100******************************************************************
001200 01  REG-JUGMAE.
001300*--> LLAVE PRIMARIA DEL MAESTRO; EL NOMBRE ES UNICO POR DISEÑO
001400*--> (NO HAY DOS JUGADORES CON EL MISMO NOMBRE EN EL ROSTER).
001500     05  JUG-LLAVE.
001600         10  JUG-NOMBRE              PIC X(20).
001700*--> IDENTIFICADOR INTERNO ASIGNADO POR F5MANTJ/F5IMPEX AL DAR
001800*--> DE ALTA; NO ES LLAVE DE ACCESO, SOLO REFERENCIA DE REPORTE.
001900     05  JUG-ID                      PIC 9(04).
002000*--> LOS SEIS ATRIBUTOS DE HABILIDAD, RANGO VALIDO 1-10 CADA UNO.
002100*--> F5RATE1 LOS PONDERA (30/30/15/15/5/5) PARA EL RATING BASE.
002200     05  JUG-ATRIBUTOS.
002300*--> CAPACIDAD DE TIRO AL ARCO.
002400         10  JUG-TIRO                PIC 9(02).
002500*--> CAPACIDAD DE REGATE / CONDUCCION DEL BALON.
002600         10  JUG-REGATE              PIC 9(02).
002700*--> CAPACIDAD DE PASE Y DISTRIBUCION DE JUEGO.
002800         10  JUG-PASE                PIC 9(02).
002900*--> CAPACIDAD DE MARCAJE / DEFENSA.
003000         10  JUG-MARCAJE             PIC 9(02).
003100*--> CONDICION FISICA DEL JUGADOR.
003200         10  JUG-CONDICION           PIC 9(02).
003300*--> CAPACIDAD COMO PORTERO (APLICA AUNQUE EL JUGADOR NO SEA EL
003400*--> ARQUERO TITULAR; SE PONDERA IGUAL QUE CUALQUIER OTRO).
003500         10  JUG-PORTERIA            PIC 9(02).
003600*--> VISTA EN TABLA DE LOS SEIS ATRIBUTOS, USADA POR LAS RUTINAS
003700*--> QUE LOCALIZAN UN ATRIBUTO POR SUBINDICE (VER F5MANTJ/F5REPOR).
003800*--> EL ORDEN 1-6 ES TIRO/REGATE/PASE/MARCAJE/CONDICION/PORTERIA,
003900*--> EL MISMO ORDEN FISICO DE JUG-ATRIBUTOS ARRIBA.
004000     05  JUG-ATRIB-TBL REDEFINES JUG-ATRIBUTOS
004100                                 PIC 9(02) OCCURS 6 TIMES.
004200*--> FORMA RECIENTE DEL JUGADOR (0-10); SOLO F5POSTR LA ACTUALIZA
004300*--> AL POSTEAR UN PARTIDO. RANGO DISTINTO AL DE LOS SEIS
004400*--> ATRIBUTOS ARRIBA (ESOS SON 1-10, ESTE ES 0-10).
004500     05  JUG-FORMA                   PIC 9(02).
004600     05  JUG-INDICADORES.
004700*--> ESTADO DEL JUGADOR EN EL ROSTER.
004800         10  JUG-ESTADO              PIC X(01).
004900             88  JUG-ACTIVO                   VALUE 'A'.
005000             88  JUG-INACTIVO                 VALUE 'I'.
005100*--> RESERVADO, NO SE LEE NI SE ESCRIBE POR NINGUN PROGRAMA
005200*--> ACTUAL; SE DEJA DEFINIDO PARA UNA FUTURA BAJA LOGICA.
005300*--> EL FILLER CIERRA EL REGISTRO AL TAMAÑO FISICO DE 100 BYTES
005400*--> QUE COMPARTEN TODOS LOS ARCHIVOS DE LA SUITE F5.
005500     05  FILLER                      PIC X(61).
